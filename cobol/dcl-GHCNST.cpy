000100******************************************************************
000110* GHCNST  TABLE OF SCORING CONSTANTS FOR THE GITHUB PORTFOLIO    *
000120*         ANALYZER BATCH.                                        *
000130*        LANGUAGE(COBOL)                                         *
000140* ... EVERY WEIGHT, THRESHOLD AND POINT VALUE THE SUBSYSTEM      *
000150*     SCORES BY LIVES IN THIS ONE DECLARE, SO A POLICY CHANGE    *
000160*     FROM THE STEERING COMMITTEE IS A ONE-COPYBOOK RECOMPILE    *
000170*     INSTEAD OF A SCAN OF EVERY PROGRAM IN THE SUBSYSTEM.       *
000180******************************************************************
000190 01  GHCNST0.
000200*----------------------------------------------------------------
000210*    LIMITES GENERALES DEL LOTE.
000220*----------------------------------------------------------------
000230     05  CT-MAX-REPOS                      PIC 9(02) VALUE 20.
000240     05  CT-ACTIVE-DAYS-THRESHOLD          PIC 9(03) VALUE 30.
000250     05  CT-SCORE-CAP                      PIC 9(03) VALUE 100.
000260     05  CT-USERNAME-MAXLEN                PIC 9(02) VALUE 39.
000270*----------------------------------------------------------------
000280*    ANALYZER - CALIDAD DE DOCUMENTACION.
000290*----------------------------------------------------------------
000300     05  CT-DOC-LEN-HIGH                   PIC 9(06) VALUE 500.
000310     05  CT-DOC-LEN-MED                    PIC 9(06) VALUE 200.
000320     05  CT-DOC-PTS-LEN-HIGH               PIC 9(03) VALUE 30.
000330     05  CT-DOC-PTS-LEN-MED                PIC 9(03) VALUE 15.
000340     05  CT-DOC-PTS-SETUP                  PIC 9(03) VALUE 20.
000350     05  CT-DOC-PTS-EXAMPLES               PIC 9(03) VALUE 20.
000360     05  CT-DOC-PTS-BADGES                 PIC 9(03) VALUE 15.
000370     05  CT-DOC-PTS-API                    PIC 9(03) VALUE 15.
000380     05  CT-DOC-EXCELLENT                  PIC 9(03) VALUE 70.
000390     05  CT-README-BRIEF-LEN               PIC 9(03) VALUE 100.
000400*----------------------------------------------------------------
000410*    ANALYZER - ESTRUCTURA DE CODIGO.
000420*----------------------------------------------------------------
000430     05  CT-CODE-BASE                      PIC 9(03) VALUE 50.
000440     05  CT-CODE-PTS-MULTI-LANG            PIC 9(03) VALUE 20.
000450     05  CT-CODE-PTS-WIKI                  PIC 9(03) VALUE 15.
000460*----------------------------------------------------------------
000470*    ANALYZER - ACTIVIDAD RECIENTE.
000480*----------------------------------------------------------------
000490     05  CT-ACT-PTS-ACTIVE                 PIC 9(03) VALUE 40.
000500     05  CT-ACT-PTS-FREQ-HIGH              PIC 9(03) VALUE 30.
000510     05  CT-ACT-PTS-FREQ-MED               PIC 9(03) VALUE 15.
000520     05  CT-ACT-FREQ-HIGH                  PIC 9(01)V99
000530                                            COMP-3 VALUE 0.50.
000540     05  CT-ACT-FREQ-MED                   PIC 9(01)V99
000550                                            COMP-3 VALUE 0.10.
000560     05  CT-LOW-COMMIT                     PIC 9(02) VALUE 5.
000570     05  CT-POPULAR-STARS                  PIC 9(02) VALUE 10.
000580     05  CT-COMMIT-VOL-CAP                  PIC 9(02) VALUE 30.
000590*----------------------------------------------------------------
000600*    ANALYZER - PESOS DEL PUNTAJE POR REPOSITORIO (TABLA Y       *
000610*    VISTA NOMBRADA DE LOS MISMOS 4 PESOS, REDEFINES).           *
000620*----------------------------------------------------------------
000630     05  CT-REPO-WEIGHTS-NAMED.
000640         10  CT-RW-DOC                     PIC 9V999
000650                                            COMP-3 VALUE 0.350.
000660         10  CT-RW-CODE                    PIC 9V999
000670                                            COMP-3 VALUE 0.250.
000680         10  CT-RW-ACTIVITY                PIC 9V999
000690                                            COMP-3 VALUE 0.250.
000700         10  CT-RW-POPULARITY              PIC 9V999
000710                                            COMP-3 VALUE 0.150.
000720     05  CT-REPO-WEIGHTS REDEFINES CT-REPO-WEIGHTS-NAMED.
000730         10  CT-RW-TABLE                   PIC 9V999
000740                                            COMP-3 OCCURS 4 TIMES.
000750*----------------------------------------------------------------
000760*    SCORER - PESOS DEL PUNTAJE DE PORTAFOLIO (TABLA Y VISTA     *
000770*    NOMBRADA DE LOS MISMOS 5 PESOS, REDEFINES).                 *
000780*----------------------------------------------------------------
000790     05  CT-PORT-WEIGHTS-NAMED.
000800         10  CT-PW-DOC                     PIC 9V999
000810                                            COMP-3 VALUE 0.250.
000820         10  CT-PW-CODE                    PIC 9V999
000830                                            COMP-3 VALUE 0.250.
000840         10  CT-PW-CONSIST                 PIC 9V999
000850                                            COMP-3 VALUE 0.200.
000860         10  CT-PW-IMPACT                  PIC 9V999
000870                                            COMP-3 VALUE 0.200.
000880         10  CT-PW-DEPTH                   PIC 9V999
000890                                            COMP-3 VALUE 0.100.
000900     05  CT-PORT-WEIGHTS REDEFINES CT-PORT-WEIGHTS-NAMED.
000910         10  CT-PW-TABLE                   PIC 9V999
000920                                            COMP-3 OCCURS 5 TIMES.
000930*----------------------------------------------------------------
000940*    SCORER - CONSISTENCIA, IMPACTO Y PROFUNDIDAD.               *
000950*----------------------------------------------------------------
000960     05  CT-CONSIST-BASE-PTS               PIC 9(03) VALUE 80.
000970     05  CT-CONSIST-EVENTS-CAP             PIC 9(03) VALUE 50.
000980     05  CT-CONSIST-BONUS-PTS              PIC 9(03) VALUE 20.
000990     05  CT-IMPACT-STAR-MULT               PIC 9(02) VALUE 2.
001000     05  CT-IMPACT-FORK-MULT               PIC 9(02) VALUE 3.
001010     05  CT-DEPTH-T5                       PIC 9(02) VALUE 5.
001020     05  CT-DEPTH-T3                       PIC 9(02) VALUE 3.
001030     05  CT-DEPTH-T2                       PIC 9(02) VALUE 2.
001040     05  CT-DEPTH-T1                       PIC 9(02) VALUE 1.
001050     05  CT-DEPTH-S5                       PIC 9(03) VALUE 100.
001060     05  CT-DEPTH-S3                       PIC 9(03) VALUE 80.
001070     05  CT-DEPTH-S2                       PIC 9(03) VALUE 60.
001080     05  CT-DEPTH-S1                       PIC 9(03) VALUE 40.
001090     05  CT-DEPTH-S0                       PIC 9(03) VALUE 20.
001100*----------------------------------------------------------------
001110*    SCORER - UMBRALES DE FORTALEZAS.                            *
001120*----------------------------------------------------------------
001130     05  CT-STRONG-PORTFOLIO-N             PIC 9(02) VALUE 5.
001140     05  CT-WELLDOC-N                      PIC 9(02) VALUE 3.
001150     05  CT-LANG-PROFICIENT-N              PIC 9(02) VALUE 3.
001160*----------------------------------------------------------------
001170*    GRADO (ANALYZER Y SCORER COMPARTEN LA MISMA ESCALA).        *
001180*----------------------------------------------------------------
001190     05  CT-GRADE-A                        PIC 9(03) VALUE 90.
001200     05  CT-GRADE-B                        PIC 9(03) VALUE 80.
001210     05  CT-GRADE-C                        PIC 9(03) VALUE 70.
001220     05  CT-GRADE-D                        PIC 9(03) VALUE 60.
001230*----------------------------------------------------------------
001240*    RECRUITER - UMBRALES DE DECISION.                           *
001250*----------------------------------------------------------------
001260     05  CT-HIRE-THRESHOLD                 PIC 9(03) VALUE 80.
001270     05  CT-MAYBE-THRESHOLD                PIC 9(03) VALUE 60.
001280     05  CT-REJECT-HIGH-CONF               PIC 9(03) VALUE 40.
001290*----------------------------------------------------------------
001300*    ROADMAP - INCREMENTOS DE MEJORA ESTIMADA.                   *
001310*----------------------------------------------------------------
001320     05  CT-ROADMAP-LOW                    PIC 9(03) VALUE 50.
001330     05  CT-ROADMAP-MED                    PIC 9(03) VALUE 70.
001340     05  CT-ROADMAP-INC-LOW                PIC 9(03) VALUE 30.
001350     05  CT-ROADMAP-INC-MED                PIC 9(03) VALUE 20.
001360     05  CT-ROADMAP-INC-HIGH               PIC 9(03) VALUE 10.
001370*----------------------------------------------------------------
001380*    RELLENO DE RESERVA PARA FUTURAS CONSTANTES DE LA CORRIDA.   *
001390*----------------------------------------------------------------
001400     05  FILLER                            PIC X(04).

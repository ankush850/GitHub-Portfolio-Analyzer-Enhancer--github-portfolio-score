000100*****************************************************************
000110* Program name:    GHREC0.                                      *
000120* Original author: A. SIMUCCI.                                  *
000130*                                                                *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 09/17/1992 ASIMUCCI      Initial version - hire decision only.* GHREC001
000180* 02/28/1994 ASIMUCCI      Add first-impression paragraph.      * GHREC002
000190* 06/06/1996 GFORRICH      Add summary and interview questions. * GHREC003
000200* 12/09/1998 LORTIZ        Y2K sweep - no date fields, no-op.   * GHREC004
000210* 04/23/2001 LORTIZ        CR-2001-077 top-2 repo selection.    * GHREC005
000220* 09/30/2004 SBUSTOS       CR-2004-055 single-repo edge case.   * GHREC006
000230*****************************************************************
000240*                                                                *
000250*  ESTE PROGRAMA FUE, HISTORICAMENTE, EL ULTIMO EN CORRERSE       *
000260*  POR CADA CANDIDATO DENTRO DEL LOTE PRINCIPAL, JUSTO ANTES DE   *
000270*  QUE GHPORT0 IMPRIMA EL RENGLON DE REPORTE DE ESE CANDIDATO.    *
000280*  ESTE MODULO ARMA EL VEREDICTO DE RECLUTAMIENTO (RECRUITER-    *
000290*  VERDICT) QUE VE EL RECLUTADOR AL PIE DE CADA CANDIDATO: LA     *
000300*  DECISION (HIRE/MAYBE/REJECT), LA PRIMERA IMPRESION, EL         *
000310*  RESUMEN Y LAS PREGUNTAS SUGERIDAS PARA LA ENTREVISTA.  TODO    *
000320*  SALE DEL PUNTAJE Y DEL ACUMULADOR YA CALCULADOS POR GHSCR0 Y   *
000330*  GHACUM0; ESTE PROGRAMA NO TOCA NINGUN PUNTAJE, SOLO LOS        *
000340*  INTERPRETA EN TEXTO PARA EL LADO HUMANO DEL PROCESO.           *
000350*                                                                *
000360*  LA REDACCION EN INGLES DE TODAS LAS FRASES QUEDA CONGELADA    *
000370*  DESDE LA VERSION ORIGINAL; UN CAMBIO DE IDIOMA REQUERIRIA UN  *
000380*  PROYECTO APARTE PORQUE LOS TEXTOS ESTAN EMBEBIDOS EN LITERAL  *
000390*  DENTRO DE CADA STRING, NO EN UNA TABLA DE MENSAJES.           *
000400*                                                                *
000410*****************************************************************
000420*                                                                *
000430*          I D E N T I F I C A T I O N  D I V I S I O N         *
000440*                                                                *
000450*****************************************************************
000460*****************************************************************
000470*                                                                *
000480*  RESUMEN DE REGLAS DE NEGOCIO PARA EL PROXIMO QUE TOQUE ESTE   *
000490*  PROGRAMA (SE ARMO DESPUES DE QUE SBUSTOS TUVO QUE LEER TODO   *
000500*  EL FUENTE PARA UBICAR CR-2004-055):                            *
000510*                                                                *
000520*    - DECISION: TRES BANDAS SEGUN PSCR-OVERALL CONTRA           *
000530*      CT-HIRE-THRESHOLD Y CT-MAYBE-THRESHOLD (GHCNST).          *
000540*    - CONFIANZA DE RECHAZO: DEPENDE DE CT-REJECT-HIGH-CONF,     *
000550*      NO DE UN NUEVO UMBRAL PROPIO.                              *
000560*    - PRIMERA IMPRESION: CUATRO CASOS (SIN REPOS, MAYORIA       *
000570*      DOCUMENTADA, TRES O MAS REPOS, MENOS DE TRES REPOS).       *
000580*    - PREGUNTAS: DOS FIJAS SI NO HAY REPOSITORIOS; SI NO,       *
000590*      TRES POR CADA UNO DE LOS DOS MEJORES (POR ANL-OVERALL)    *
000600*      MAS DOS GENERICAS, TODO TRUNCADO A CINCO EN TOTAL.         *
000610*                                                                *
000620*****************************************************************
000630 IDENTIFICATION DIVISION.
000640 PROGRAM-ID.  GHREC0.
000650 AUTHOR. A. SIMUCCI.
000660 INSTALLATION. IBM Z/OS.
000670 DATE-WRITTEN. 09/17/1992.
000680 DATE-COMPILED. 09/30/2004.
000690 SECURITY. CONFIDENTIAL.
000700*  LA SALIDA DE ESTE MODULO ES TEXTO LIBRE DIRIGIDO AL           *
000710*  RECLUTADOR, NO A OTRO PROGRAMA; POR ESO TIENE MAS STRING QUE  *
000720*  CUALQUIER OTRO MODULO DEL SUBSISTEMA.                          *
000730*****************************************************************
000740*                                                                *
000750*             E N V I R O N M E N T   D I V I S I O N           *
000760*                                                                *
000770*****************************************************************
000780 ENVIRONMENT DIVISION.
000790
000800 CONFIGURATION SECTION.
000810*  SIN ARCHIVOS PROPIOS; TODO EL INSUMO VIENE POR LOS CINCO       *
000820*****************************************************************
000830*  ORDEN DE LOS PARAMETROS EN EL USING DE LA PROCEDURE DIVISION: *
000840*  DEBE COINCIDIR EXACTO CON EL ORDEN DEL CALL EN GHPORT0; UN    *
000850*  CAMBIO DE ORDEN ACA SIN CAMBIAR EL CALL PROVOCA QUE CADA       *
000860*  AREA SE INTERPRETE CON LA DEFINICION DE OTRA.                  *
000870*****************************************************************
000880*  PARAMETROS DEL LINKAGE SECTION.                                 *
000890 SPECIAL-NAMES.
000900     CLASS ALFANUM-CLASE IS "0" THRU "9"
000910                             "A" THRU "Z"
000920                             "a" THRU "z".
000930
000940*****************************************************************
000950*                                                                *
000960*                      D A T A   D I V I S I O N                *
000970*                                                                *
000980*****************************************************************
000990 DATA DIVISION.
001000 WORKING-STORAGE SECTION.
001010*****************************************************************
001020*  CONVENCION DEL AREA: LOS CAMPOS DE ESTE MODULO SE ORGANIZAN   *
001030*  EN CONTADORES, VARIABLES DE TRABAJO Y COPYBOOKS, EN ESE       *
001040*  ORDEN, IGUAL QUE EN GHVAL0, GHSCR0 Y GHRDM0; NO SE MEZCLAN    *
001050*  CAMPOS DE PROPOSITOS DISTINTOS DENTRO DE UN MISMO GRUPO 01.   *
001060*****************************************************************
001070*****************************************************************
001080*                    DEFINICION DE CONTADORES.                  *
001090*****************************************************************
001100*  CN-SUB-REPO RECORRE LA TABLA DE TRABAJO EN 5100-EVALUA-TOP2;   *
001110*  CN-CANT-PREGUNTAS CUENTA LAS PREGUNTAS YA CARGADAS (MAXIMO     *
001120*  CINCO); CN-TOP1-INDICE Y CN-TOP2-INDICE GUARDAN LA POSICION    *
001130*  DE LOS DOS REPOSITORIOS CON MAYOR ANL-OVERALL; CN-POS-NUMERO   *
001140*  Y CN-LARGO-NUMERO SON SALIDA DE 9500-EXTRAE-LARGO-NUM PARA     *
001150*  PODER EMBEBER UN NUMERO EDITADO DENTRO DE UN STRING SIN         *
001160*  ARRASTRAR LOS BLANCOS DE LA IMAGEN ZZZZZ9; CN-MITAD-N ES LA    *
001170*  MITAD DE REPOSITORIOS ANALIZADOS, USADA COMO CORTE EN          *
001180*  3000-PRIMERA-IMPRESION.                                         *
001190 01  CN-CONTADORES.
001200     05 CN-SUB-REPO                    PIC S9(04) COMP.
001210     05 CN-CANT-PREGUNTAS              PIC S9(04) COMP.
001220     05 CN-TOP1-INDICE                 PIC S9(04) COMP.
001230     05 CN-TOP2-INDICE                 PIC S9(04) COMP.
001240     05 CN-POS-NUMERO                  PIC S9(04) COMP.
001250     05 CN-LARGO-NUMERO                PIC S9(04) COMP.
001260     05 CN-MITAD-N                     PIC S9(04) COMP.
001270     05 FILLER                         PIC X(01).
001280*****************************************************************
001290*  VISTA DE LOS CONTADORES COMO BLOQUE DE BYTES, PARA LA RUTINA *
001300*  DE VOLCADO QUE SE CUELGA CUANDO EL LOTE ABENDEA.             *
001310*****************************************************************
001320 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
001330     05 CN-CONTADORES-BYTES            PIC X(15).
001340
001350*****************************************************************
001360*                DEFINICION DE VARIABLES DE TRABAJO.            *
001370*****************************************************************
001380*  WS-TOP1-VALOR Y WS-TOP2-VALOR ACOMPAÑAN A CN-TOP1-INDICE Y    *
001390*  CN-TOP2-INDICE DURANTE EL BARRIDO DE 5100-EVALUA-TOP2, PARA    *
001400*  SABER CUAL ANL-OVERALL YA QUEDO COMO PRIMERO Y CUAL COMO        *
001410*  SEGUNDO SIN TENER QUE RELEER LA TABLA DE TRABAJO.               *
001420 01  WS-TOP-VALORES.
001430     05 WS-TOP1-VALOR                  PIC S9(03)V99 COMP-3.
001440     05 WS-TOP2-VALOR                  PIC S9(03)V99 COMP-3.
001450     05 FILLER                         PIC X(01).
001460
001470*  WS-NOMBRE-CANDIDATO ES EL NOMBRE QUE VA A APARECER EN LAS      *
001480*  FRASES DEL VEREDICTO; SE ARMA UNA SOLA VEZ EN 0000-MAINLINE    *
001490*  PARA NO REPETIR EL IF NAME-VS-USERNAME EN CADA PARRAFO.        *
001500 01  WS-NOMBRE-CANDIDATO               PIC X(40).
001510
001520*  WS-EDICION-NUMERO ES EL AREA DE EDICION QUE USA 9500-EXTRAE-   *
001530*  LARGO-NUM PARA MEDIR CUANTOS DIGITOS SIGNIFICATIVOS TIENE UN   *
001540*  CONTADOR ANTES DE EMBEBERLO EN UN STRING.                       *
001550 01  WS-EDICION-NUMERO.
001560     05 WS-NUM-EDITADO                 PIC ZZZZZ9.
001570
001580*****************************************************************
001590*                    VISTA ALTERNA (REDEFINES).                 *
001600*****************************************************************
001610 01  WS-EDICION-NUMERO-X REDEFINES WS-EDICION-NUMERO.
001620     05 WS-NUM-EDITADO-BYTES           PIC X(06).
001630
001640*  SEGUNDA VISTA ALTERNA, ESTA VEZ NUMERICA, PARA QUE OTRO         *
001650*  FUTURO PARRAFO PUEDA SUMAR O COMPARAR EL VALOR SIN TENER QUE    *
001660*  REDEFINIRLO DE NUEVO.                                            *
001670 01  WS-EDICION-NUMERO-9 REDEFINES WS-EDICION-NUMERO.
001680     05 WS-NUM-EDITADO-9               PIC 9(06).
001690
001700*****************************************************************
001710*                    DEFINICION DE COPYBOOKS.                   *
001720*****************************************************************
001730*  GHCNST TRAE CT-HIRE-THRESHOLD, CT-MAYBE-THRESHOLD Y            *
001740*  CT-REJECT-HIGH-CONF, LOS TRES UMBRALES QUE USA                 *
001750*  2000-DECISION-CONTRATACION PARA CLASIFICAR AL CANDIDATO.        *
001760 01  WS-CONSTANTES.
001770     COPY GHCNST.
001780
001790 LINKAGE SECTION.
001800*  CINCO PARAMETROS: DATOS DEL CANDIDATO, ACUMULADOR, TABLA DE    *
001810*  TRABAJO, PUNTAJE YA CALCULADO Y, POR ULTIMO, EL AREA DE         *
001820*  SALIDA PROPIA DE ESTE MODULO.                                   *
001830 01  LK-GHCAND0.
001840     COPY GHCAND0.
001850 01  LK-GHACUM0.
001860     COPY GHACUM0.
001870 01  LK-GHWORK0.
001880     COPY GHWORK0.
001890 01  LK-GHSCR0.
001900     COPY GHSCR0.
001910 01  LK-GHREC0.
001920     COPY GHREC0.
001930
001940*****************************************************************
001950*                                                                *
001960*              P R O C E D U R E   D I V I S I O N              *
001970*                                                                *
001980*****************************************************************
001990 PROCEDURE DIVISION USING LK-GHCAND0 LK-GHACUM0 LK-GHWORK0
002000                           LK-GHSCR0 LK-GHREC0.
002010*****************************************************************
002020*  ESTRUCTURA DE LA PROCEDURE DIVISION: UN MAINLINE QUE           *
002030*  DESPACHA A CUATRO PARRAFOS PRINCIPALES (2000/3000/4000/5000),  *
002040*  DOS PARRAFOS DE SOPORTE AL SERVICIO DE 5000 (5100/5200), Y     *
002050*  DOS PARRAFOS UTILITARIOS AL SERVICIO DE 3000 Y 4000            *
002060*  (9500/9510) PARA EXTRAER EL LARGO DE UN NUMERO EDITADO.        *
002070*****************************************************************
002080
002090*****************************************************************
002100*                        0000-MAINLINE                          *
002110*  ARMA EL NOMBRE A USAR EN LAS FRASES Y LUEGO LLAMA, EN ORDEN,   *
002120*  A LA DECISION, LA PRIMERA IMPRESION, EL RESUMEN Y LAS          *
002130*  PREGUNTAS; EL ORDEN IMPORTA PORQUE 4000-ARMA-RESUMEN CITA EL   *
002140*  MISMO PSCR-GRADE QUE YA USO 2000-DECISION-CONTRATACION.        *
002150*****************************************************************
002160 0000-MAINLINE.
002170
002180     PERFORM 1000-INICIALIZA-SALIDA
002190        THRU 1000-INICIALIZA-SALIDA-EXIT
002200
002210*    SI EL CANDIDATO NO CARGO NOMBRE DE PILA EN SU PERFIL, SE     *
002220*    USA EL USUARIO DE GITHUB PARA NO DEJAR EL VEREDICTO SIN      *
002230*    NOMBRE ALGUNO.                                                *
002240     IF CAND-NAME = SPACES
002250        MOVE CAND-USERNAME             TO WS-NOMBRE-CANDIDATO
002260     ELSE
002270        MOVE CAND-NAME                 TO WS-NOMBRE-CANDIDATO
002280     END-IF
002290
002300     PERFORM 2000-DECISION-CONTRATACION
002310        THRU 2000-DECISION-CONTRATACION-EXIT
002320
002330     PERFORM 3000-PRIMERA-IMPRESION
002340        THRU 3000-PRIMERA-IMPRESION-EXIT
002350
002360     PERFORM 4000-ARMA-RESUMEN
002370        THRU 4000-ARMA-RESUMEN-EXIT
002380
002390     PERFORM 5000-PREGUNTAS-ENTREVISTA
002400        THRU 5000-PREGUNTAS-ENTREVISTA-EXIT
002410
002420     GOBACK.
002430
002440*****************************************************************
002450*                  1000-INICIALIZA-SALIDA                       *
002460*  DEJA TODO EL AREA RECRUITER-VERDICT EN BLANCOS ANTES DE        *
002470*  ARMARLA, PARA QUE UNA CORRIDA ANTERIOR NO DEJE TEXTO VIEJO EN  *
002480*  EL BLOQUE DE PREGUNTAS SI ESTA CORRIDA CARGA MENOS DE CINCO.   *
002490*****************************************************************
002500 1000-INICIALIZA-SALIDA.
002510
002520*    SE BLANQUEAN LOS SEIS CAMPOS DE TEXTO DE UN SOLO MOVE       *
002530*    CON LISTA DE RECEPTORES, PORQUE TODOS COMPARTEN EL MISMO    *
002540*    VALOR DE INICIALIZACION (SPACES).                            *
002550     MOVE SPACES                       TO RVDT-DECISION
002560                                           RVDT-CONFIDENCE
002570                                           RVDT-REASONING
002580                                           RVDT-FIRST-IMPRESSION
002590                                           RVDT-SUMMARY
002600                                           RVDT-QUESTIONS-BLK
002610     MOVE ZERO                         TO CN-CANT-PREGUNTAS
002620*    NO SE INICIALIZAN LOS CONTADORES DE TOP1/TOP2 ACA PORQUE     *
002630*    5000-PREGUNTAS-ENTREVISTA LOS REINICIALIZA JUSTO ANTES DE    *
002640*    USARLOS, MAS CERCA DE DONDE SE NECESITAN.                     *
002650
002660     .
002670 1000-INICIALIZA-SALIDA-EXIT.
002680     EXIT.
002690
002700*****************************************************************
002710*              2000-DECISION-CONTRATACION                       *
002720*  LOS TRES UMBRALES DE GHCNST DIVIDEN EL PUNTAJE OVERALL EN     *
002730*  TRES BANDAS; CADA BANDA TRAE SU PROPIA DECISION, CONFIANZA Y  *
002740*  RAZONAMIENTO FIJO EN INGLES, PORQUE ASI LO PIDIO EL AREA DE    *
002750*  PRODUCTO PARA TODA LA SALIDA VISIBLE AL RECLUTADOR.             *
002760*****************************************************************
002770 2000-DECISION-CONTRATACION.
002780
002790     EVALUATE TRUE
002800*        BANDA ALTA: EL CANDIDATO ES RECOMENDABLE SIN RESERVAS,   *
002810*        CONFIANZA ALTA PORQUE EL PUNTAJE YA SUPERO EL UMBRAL     *
002820*        DE CONTRATACION.                                          *
002830         WHEN PSCR-OVERALL >= CT-HIRE-THRESHOLD
002840              MOVE 'HIRE'              TO RVDT-DECISION
002850              MOVE 'HIGH'              TO RVDT-CONFIDENCE
002860              STRING 'STRONG PORTFOLIO WITH EXCELLENT DOCUMENTA'
002870                                       DELIMITED BY SIZE
002880                     'TION AND CONSISTENT ACTIVITY'
002890                                       DELIMITED BY SIZE
002900                INTO RVDT-REASONING
002910*        BANDA MEDIA: NI RECHAZO NI CONTRATACION CLARA; SE PIDE   *
002920*        SEGUIR EVALUANDO EN ENTREVISTA.                          *
002930         WHEN PSCR-OVERALL >= CT-MAYBE-THRESHOLD
002940              MOVE 'MAYBE'             TO RVDT-DECISION
002950              MOVE 'MEDIUM'            TO RVDT-CONFIDENCE
002960              STRING 'DECENT PORTFOLIO BUT NEEDS IMPROVEMENT IN'
002970                                       DELIMITED BY SIZE
002980                     ' KEY AREAS'      DELIMITED BY SIZE
002990                INTO RVDT-REASONING
003000*        BANDA BAJA: RECHAZO; LA CONFIANZA DEL RECHAZO DEPENDE     *
003010*        DE CUAN LEJOS QUEDO EL PUNTAJE DEL UMBRAL DE RECHAZO      *
003020*        DE ALTA CONFIANZA (CR-2001-077 NO TOCO ESTA REGLA).       *
003030         WHEN OTHER
003040              MOVE 'REJECT'            TO RVDT-DECISION
003050              IF PSCR-OVERALL < CT-REJECT-HIGH-CONF
003060                 MOVE 'HIGH'           TO RVDT-CONFIDENCE
003070              ELSE
003080                 MOVE 'MEDIUM'         TO RVDT-CONFIDENCE
003090              END-IF
003100              STRING 'PORTFOLIO LACKS CRITICAL ELEMENTS EXPECTE'
003110                                       DELIMITED BY SIZE
003120                     'D FROM CANDIDATES'
003130*        (LA FRASE SE PARTIO EN DOS STRING DELIMITED BY SIZE      *
003140*        PORQUE UN SOLO LITERAL DE MAS DE 39 BYTES NO ENTRA EN    *
003150*        EL AREA A/B DE UNA SOLA LINEA FUENTE.)                    *
003160                                       DELIMITED BY SIZE
003170                INTO RVDT-REASONING
003180     END-EVALUATE
003190
003200     .
003210*    CIERRE DEL RANGO DE PERFORM ... THRU DEL PARRAFO ANTERIOR.   *
003220 2000-DECISION-CONTRATACION-EXIT.
003230     EXIT.
003240
003250*****************************************************************
003260*                3000-PRIMERA-IMPRESION                         *
003270*  ARMA LA FRASE DE PRIMERA IMPRESION QUE VE EL RECLUTADOR ANTES *
003280*  DE LEER NADA MAS; DISTINGUE CUATRO CASOS SEGUN CUANTOS         *
003290*  REPOSITORIOS TIENE EL CANDIDATO Y QUE PROPORCION ESTA BIEN     *
003300*  DOCUMENTADA.                                                    *
003310*****************************************************************
003320 3000-PRIMERA-IMPRESION.
003330
003340*    CASO MAS DESFAVORABLE: SIN REPOSITORIOS PUBLICOS NO HAY      *
003350*    NADA QUE MOSTRAR, ASI QUE SE LO DICE DIRECTAMENTE COMO       *
003360*    PREOCUPACION MAYOR.                                           *
003370     IF ACUM-REPOS-ANALYZED = ZERO
003380        STRING WS-NOMBRE-CANDIDATO      DELIMITED BY SPACE
003390               ' HAS NO PUBLIC REPOSITORIES - MAJOR CONCERN'
003400                                        DELIMITED BY SIZE
003410          INTO RVDT-FIRST-IMPRESSION
003420     ELSE
003430*       LA MITAD DE LOS REPOSITORIOS ANALIZADOS ES EL CORTE:      *
003440*       SI MAS DE LA MITAD TIENE DOCUMENTACION BUENA (ACUM-DOC-   *
003450*       GT50-COUNT), LA IMPRESION ES POSITIVA.                     *
003460        COMPUTE CN-MITAD-N = ACUM-REPOS-ANALYZED / 2
003470        IF ACUM-DOC-GT50-COUNT > CN-MITAD-N
003480           MOVE ACUM-DOC-GT50-COUNT     TO WS-NUM-EDITADO
003490           PERFORM 9500-EXTRAE-LARGO-NUM
003500              THRU 9500-EXTRAE-LARGO-NUM-EXIT
003510           STRING 'POSITIVE FIRST IMPRESSION - '
003520                                        DELIMITED BY SIZE
003530                  WS-NOMBRE-CANDIDATO   DELIMITED BY SPACE
003540                  ' MAINTAINS '         DELIMITED BY SIZE
003550                  WS-NUM-EDITADO (CN-POS-NUMERO:CN-LARGO-NUMERO)
003560                                        DELIMITED BY SIZE
003570                  ' WELL-DOCUMENTED REPOSITORIES'
003580                                        DELIMITED BY SIZE
003590             INTO RVDT-FIRST-IMPRESSION
003600        ELSE
003610*          NO LLEGA A LA MITAD BIEN DOCUMENTADA; SE DISTINGUE SI  *
003620*          AL MENOS TIENE VOLUMEN (3 O MAS) DE SI ES UN           *
003630*          PORTAFOLIO CHICO (CR-2004-055, CASO DE UN SOLO          *
003640*          REPOSITORIO).                                           *
003650*          TRES O MAS REPOSITORIOS YA ES VOLUMEN RAZONABLE PARA   *
003660*          UN PORTAFOLIO, AUNQUE LA DOCUMENTACION NO SEA           *
003670*          UNIFORME EN TODOS.                                       *
003680           IF ACUM-REPOS-ANALYZED >= 3
003690              MOVE ACUM-REPOS-ANALYZED  TO WS-NUM-EDITADO
003700              PERFORM 9500-EXTRAE-LARGO-NUM
003710                 THRU 9500-EXTRAE-LARGO-NUM-EXIT
003720              STRING WS-NOMBRE-CANDIDATO DELIMITED BY SPACE
003730                     ' HAS '            DELIMITED BY SIZE
003740                     WS-NUM-EDITADO
003750                           (CN-POS-NUMERO:CN-LARGO-NUMERO)
003760                                        DELIMITED BY SIZE
003770                     ' REPOSITORIES BUT DOCUMENTATION QUALITY'
003780                                        DELIMITED BY SIZE
003790                     ' VARIES'          DELIMITED BY SIZE
003800                INTO RVDT-FIRST-IMPRESSION
003810           ELSE
003820              MOVE ACUM-REPOS-ANALYZED  TO WS-NUM-EDITADO
003830*             MENOS DE TRES REPOSITORIOS: PORTAFOLIO CHICO,      *
003840*             INCLUYE EL CASO DE UN SOLO REPOSITORIO QUE ANTES   *
003850*             DE CR-2004-055 CAIA EN LA MISMA RAMA QUE 'VARIES'. *
003860              PERFORM 9500-EXTRAE-LARGO-NUM
003870                 THRU 9500-EXTRAE-LARGO-NUM-EXIT
003880              STRING 'LIMITED PORTFOLIO WITH ONLY '
003890                                        DELIMITED BY SIZE
003900                     WS-NUM-EDITADO
003910                           (CN-POS-NUMERO:CN-LARGO-NUMERO)
003920                                        DELIMITED BY SIZE
003930                     ' REPOSITORIES TO EVALUATE'
003940                                        DELIMITED BY SIZE
003950                INTO RVDT-FIRST-IMPRESSION
003960           END-IF
003970        END-IF
003980     END-IF
003990
004000     .
004010*    IDEM PARA 3000-PRIMERA-IMPRESION.                            *
004020 3000-PRIMERA-IMPRESION-EXIT.
004030     EXIT.
004040
004050*****************************************************************
004060*                   4000-ARMA-RESUMEN                           *
004070*  UN RESUMEN DE UNA LINEA QUE REPITE EL GRADO (PSCR-GRADE) Y LA *
004080*  CANTIDAD DE REPOSITORIOS, CON UNA FRASE DISTINTA SEGUN LA      *
004090*  MISMA BANDA DE UMBRALES QUE 2000-DECISION-CONTRATACION.        *
004100*****************************************************************
004110 4000-ARMA-RESUMEN.
004120
004130*    EL RESUMEN SIEMPRE CITA LA CANTIDAD TOTAL DE REPOSITORIOS,   *
004140*    A DIFERENCIA DE LA PRIMERA IMPRESION QUE A VECES CITA SOLO   *
004150*    LOS BIEN DOCUMENTADOS; POR ESO SE VUELVE A EXTRAER EL         *
004160*    LARGO ACA EN LUGAR DE REUSAR EL DE 3000-PRIMERA-IMPRESION.   *
004170     MOVE ACUM-REPOS-ANALYZED          TO WS-NUM-EDITADO
004180     PERFORM 9500-EXTRAE-LARGO-NUM
004190        THRU 9500-EXTRAE-LARGO-NUM-EXIT
004200
004210     EVALUATE TRUE
004220*        MISMA BANDA ALTA QUE 2000-DECISION-CONTRATACION, PERO   *
004230*        ACA LA FRASE VA EN TERCERA PERSONA PORQUE EL RESUMEN     *
004240*        SE LEE COMO NOTA DE ARCHIVO, NO COMO VEREDICTO.          *
004250         WHEN PSCR-OVERALL >= CT-HIRE-THRESHOLD
004260              STRING 'STRONG CANDIDATE, GRADE '
004270                                        DELIMITED BY SIZE
004280                     PSCR-GRADE         DELIMITED BY SIZE
004290                     ', CONSISTENT ACROSS '
004300                                        DELIMITED BY SIZE
004310                     WS-NUM-EDITADO
004320                           (CN-POS-NUMERO:CN-LARGO-NUMERO)
004330                                        DELIMITED BY SIZE
004340                     ' PROJECTS WITH GOOD DOCUMENTATION'
004350                                        DELIMITED BY SIZE
004360                INTO RVDT-SUMMARY
004370*        BANDA MEDIA: SE NOMBRAN DOS AREAS A MEJORAR EN LUGAR    *
004380*        DE UNA SOLA, PORQUE UN CANDIDATO 'MAYBE' TIPICAMENTE     *
004390*        TIENE MAS DE UNA DEBILIDAD.                               *
004400         WHEN PSCR-OVERALL >= CT-MAYBE-THRESHOLD
004410              STRING 'PROMISING CANDIDATE, GRADE '
004420                                        DELIMITED BY SIZE
004430                     PSCR-GRADE         DELIMITED BY SIZE
004440                     ', '               DELIMITED BY SIZE
004450                     WS-NUM-EDITADO
004460                           (CN-POS-NUMERO:CN-LARGO-NUMERO)
004470                                        DELIMITED BY SIZE
004480                     ' REPOSITORIES, NEEDS BETTER DOCUMENTATION'
004490                                        DELIMITED BY SIZE
004500                     ' AND CONSISTENCY'
004510                                        DELIMITED BY SIZE
004520                INTO RVDT-SUMMARY
004530*        BANDA BAJA: SE OMITE LA CANTIDAD DE REPOSITORIOS EN LA  *
004540*        FRASE PORQUE EN ESTA BANDA EL VOLUMEN NO ES LO QUE       *
004550*        FALTA, ES LA CALIDAD.                                     *
004560         WHEN OTHER
004570              STRING 'ENTRY-LEVEL CANDIDATE, GRADE '
004580                                        DELIMITED BY SIZE
004590                     PSCR-GRADE         DELIMITED BY SIZE
004600                     ', NEEDS SIGNIFICANT IMPROVEMENT TO BE'
004610                                        DELIMITED BY SIZE
004620                     ' COMPETITIVE'     DELIMITED BY SIZE
004630                INTO RVDT-SUMMARY
004640     END-EVALUATE
004650
004660     .
004670*    IDEM PARA 4000-ARMA-RESUMEN.                                 *
004680 4000-ARMA-RESUMEN-EXIT.
004690     EXIT.
004700
004710*****************************************************************
004720*              5000-PREGUNTAS-ENTREVISTA                        *
004730* Sin repositorios: dos preguntas fijas. Con repositorios: las  *
004740* 3 preguntas de cada uno de los 2 mejores (por ANL-OVERALL) y  *
004750* 2 genericas, truncado a las primeras 5.                       *
004760* EL TOPE DE CINCO PREGUNTAS ES DE FORMULARIO: RVDT-QUESTIONS   *
004770* OCUPA CINCO RENGLONES EN GHREC0 Y NO SE PENSO AMPLIARLO PORQUE *
004780* UNA ENTREVISTA RARA VEZ CUBRE MAS DE CINCO PREGUNTAS DE        *
004790* PORTAFOLIO.                                                     *
004800*****************************************************************
004810 5000-PREGUNTAS-ENTREVISTA.
004820
004830*    SIN REPOSITORIOS NO HAY DE DONDE SACAR PREGUNTAS TECNICAS;  *
004840*    SE USAN DOS PREGUNTAS GENERICAS DE EXPERIENCIA.              *
004850     IF ACUM-REPOS-ANALYZED = ZERO
004860        MOVE 'WALK US THROUGH YOUR DEVELOPMENT EXPERIENCE'
004870                                       TO RVDT-QUESTIONS (1)
004880        MOVE 'WHAT PROJECTS ARE NOT ON GITHUB'
004890                                       TO RVDT-QUESTIONS (2)
004900     ELSE
004910*       SE REINICIALIZAN LOS VALORES Y POSICIONES DEL TOP-2       *
004920*       ANTES DE CADA BARRIDO, PORQUE ESTAS AREAS SON             *
004930*       COMPARTIDAS ENTRE CANDIDATOS DEL MISMO LOTE.               *
004940        MOVE ZERO                      TO WS-TOP1-VALOR
004950                                           WS-TOP2-VALOR
004960        MOVE ZERO                      TO CN-TOP1-INDICE
004970                                           CN-TOP2-INDICE
004980
004990*       EL BARRIDO RECORRE TODA LA TABLA DE TRABAJO UNA SOLA      *
005000*       VEZ, MANTENIENDO EL PRIMERO Y EL SEGUNDO LUGAR AL MISMO   *
005010*       TIEMPO EN LUGAR DE ORDENAR LA TABLA COMPLETA.              *
005020        PERFORM 5100-EVALUA-TOP2
005030           THRU 5100-EVALUA-TOP2-EXIT
005040           VARYING CN-SUB-REPO FROM 1 BY 1
005050           UNTIL CN-SUB-REPO > ACUM-REPOS-ANALYZED
005060
005070*       SE PIDEN LAS TRES PREGUNTAS DEL MEJOR REPOSITORIO Y      *
005080*       LUEGO, SI EXISTE UN SEGUNDO (CR-2001-077; UN SOLO         *
005090*       REPOSITORIO DEJA CN-TOP2-INDICE EN CERO Y ESTE BLOQUE     *
005100*       NO SE EJECUTA), LAS TRES DEL SEGUNDO.                     *
005110        IF CN-TOP1-INDICE > ZERO
005120           PERFORM 5200-PREGUNTAS-DE-UN-REPO
005130              THRU 5200-PREGUNTAS-DE-UN-REPO-EXIT
005140        END-IF
005150        IF CN-TOP2-INDICE > ZERO
005160           MOVE CN-TOP2-INDICE          TO CN-TOP1-INDICE
005170           PERFORM 5200-PREGUNTAS-DE-UN-REPO
005180              THRU 5200-PREGUNTAS-DE-UN-REPO-EXIT
005190        END-IF
005200
005210*       LAS DOS PREGUNTAS GENERICAS SOLO ENTRAN SI TODAVIA HAY   *
005220*       LUGAR DESPUES DE LAS PREGUNTAS DE LOS DOS MEJORES         *
005230*       REPOSITORIOS.                                              *
005240        IF CN-CANT-PREGUNTAS < 5
005250           ADD 1                        TO CN-CANT-PREGUNTAS
005260           MOVE 'HOW DO YOU APPROACH DOCUMENTATION'
005270                                        TO RVDT-QUESTIONS
005280                                           (CN-CANT-PREGUNTAS)
005290        END-IF
005300        IF CN-CANT-PREGUNTAS < 5
005310           ADD 1                        TO CN-CANT-PREGUNTAS
005320           MOVE 'DESCRIBE YOUR COMMIT WORKFLOW'
005330                                        TO RVDT-QUESTIONS
005340                                           (CN-CANT-PREGUNTAS)
005350        END-IF
005360     END-IF
005370
005380     .
005390 5000-PREGUNTAS-ENTREVISTA-EXIT.
005400     EXIT.
005410
005420*****************************************************************
005430*                    5100-EVALUA-TOP2                           *
005440*  COMPARA UN REPOSITORIO DE LA TABLA DE TRABAJO CONTRA LOS DOS  *
005450*  MEJORES VISTOS HASTA AHORA; SI SUPERA AL PRIMERO, EL PRIMERO  *
005460*  BAJA A SEGUNDO ANTES DE QUE EL NUEVO OCUPE EL PRIMER LUGAR.   *
005470*****************************************************************
005480*  NO HACE FALTA UN TERCER LUGAR: LAS PREGUNTAS SOLO SE PIDEN    *
005490*  PARA LOS DOS MEJORES REPOSITORIOS, ASI QUE UN TERCER PUESTO   *
005500*  NUNCA SE USARIA.                                                *
005510 5100-EVALUA-TOP2.
005520     IF WORK-OVERALL (CN-SUB-REPO) > WS-TOP1-VALOR
005530        MOVE WS-TOP1-VALOR              TO WS-TOP2-VALOR
005540        MOVE CN-TOP1-INDICE              TO CN-TOP2-INDICE
005550        MOVE WORK-OVERALL (CN-SUB-REPO)  TO WS-TOP1-VALOR
005560        MOVE CN-SUB-REPO                 TO CN-TOP1-INDICE
005570     ELSE
005580        IF WORK-OVERALL (CN-SUB-REPO) > WS-TOP2-VALOR
005590           MOVE WORK-OVERALL (CN-SUB-REPO) TO WS-TOP2-VALOR
005600           MOVE CN-SUB-REPO                TO CN-TOP2-INDICE
005610        END-IF
005620     END-IF.
005630*    CIERRE DEL RANGO DE PERFORM VARYING DE 5000-PREGUNTAS-       *
005640*    ENTREVISTA.                                                    *
005650 5100-EVALUA-TOP2-EXIT.
005660     EXIT.
005670
005680*****************************************************************
005690*            5200-PREGUNTAS-DE-UN-REPO                          *
005700* Emite las 3 preguntas del repositorio en CN-TOP1-INDICE.      *
005710* LAS TRES PREGUNTAS CUBREN ROL, DESAFIOS Y LENGUAJE PRINCIPAL,   *
005720* EN ESE ORDEN, PORQUE ASI LAS ORDENO EL AREA DE RECLUTAMIENTO   *
005730* PARA QUE LA ENTREVISTA VAYA DE LO GENERAL A LO TECNICO.         *
005740*****************************************************************
005750 5200-PREGUNTAS-DE-UN-REPO.
005760
005770     IF CN-CANT-PREGUNTAS < 5
005780*    PRIMERA PREGUNTA: ROL DEL CANDIDATO EN EL PROYECTO, LA MAS  *
005790*    ABIERTA DE LAS TRES.                                          *
005800        ADD 1                          TO CN-CANT-PREGUNTAS
005810        STRING 'TELL ME ABOUT YOUR ROLE IN '
005820                                       DELIMITED BY SIZE
005830               WORK-REPO-NAME (CN-TOP1-INDICE)
005840                                       DELIMITED BY SPACE
005850          INTO RVDT-QUESTIONS (CN-CANT-PREGUNTAS)
005860     END-IF
005870
005880     IF CN-CANT-PREGUNTAS < 5
005890*    SEGUNDA PREGUNTA: DESAFIOS TECNICOS ENFRENTADOS.             *
005900        ADD 1                          TO CN-CANT-PREGUNTAS
005910        STRING 'WHAT CHALLENGES DID YOU FACE BUILDING '
005920                                       DELIMITED BY SIZE
005930               WORK-REPO-NAME (CN-TOP1-INDICE)
005940                                       DELIMITED BY SPACE
005950          INTO RVDT-QUESTIONS (CN-CANT-PREGUNTAS)
005960     END-IF
005970
005980     IF CN-CANT-PREGUNTAS < 5
005990*    TERCERA PREGUNTA: BUENAS PRACTICAS EN EL LENGUAJE PRINCIPAL  *
006000*    DEL REPOSITORIO (WORK-PRIMARY-LANG).                          *
006010        ADD 1                          TO CN-CANT-PREGUNTAS
006020        STRING 'HOW DO YOU HANDLE '    DELIMITED BY SIZE
006030               WORK-PRIMARY-LANG (CN-TOP1-INDICE)
006040                                       DELIMITED BY SPACE
006050               ' BEST PRACTICES'       DELIMITED BY SIZE
006060          INTO RVDT-QUESTIONS (CN-CANT-PREGUNTAS)
006070     END-IF
006080
006090     .
006100*    CIERRE DEL RANGO DE LAS DOS LLAMADAS EN 5000-PREGUNTAS-      *
006110*    ENTREVISTA.                                                    *
006120 5200-PREGUNTAS-DE-UN-REPO-EXIT.
006130     EXIT.
006140
006150*****************************************************************
006160*               9500-EXTRAE-LARGO-NUM                           *
006170*  MIDE CUANTOS DIGITOS SIGNIFICATIVOS TIENE WS-NUM-EDITADO      *
006180*  (IMAGEN ZZZZZ9) PARA QUE UN STRING PUEDA TOMAR SOLO ESOS       *
006190*  DIGITOS Y NO LOS BLANCOS DE RELLENO A LA IZQUIERDA.            *
006200*****************************************************************
006210 9500-EXTRAE-LARGO-NUM.
006220*  RANGO DE BUSQUEDA LIMITADO A 6 POSICIONES PORQUE WS-NUM-       *
006230*  EDITADO ES UNA IMAGEN ZZZZZ9 DE SEIS BYTES; NINGUN CONTADOR    *
006240*  DE ESTE MODULO LLEGA A UN MILLON DE REPOSITORIOS.               *
006250
006260     PERFORM 9510-BUSCA-POS-NUM
006270        THRU 9510-BUSCA-POS-NUM-EXIT
006280        VARYING CN-POS-NUMERO FROM 1 BY 1
006290        UNTIL CN-POS-NUMERO > 6
006300        OR WS-NUM-EDITADO-BYTES (CN-POS-NUMERO:1) NOT = SPACE
006310
006320     COMPUTE CN-LARGO-NUMERO = 7 - CN-POS-NUMERO
006330
006340     .
006350*    CIERRE DE RANGO; ESTE PARRAFO SE LLAMA CUATRO VECES DESDE    *
006360*    3000-PRIMERA-IMPRESION Y UNA VEZ DESDE 4000-ARMA-RESUMEN.    *
006370 9500-EXTRAE-LARGO-NUM-EXIT.
006380     EXIT.
006390
006400*****************************************************************
006410*                   9510-BUSCA-POS-NUM                          *
006420*  CUERPO VACIO: EL BARRIDO IZQUIERDA A DERECHA VIVE EN LA        *
006430*  CLAUSULA VARYING/UNTIL DE 9500-EXTRAE-LARGO-NUM.               *
006440*****************************************************************
006450 9510-BUSCA-POS-NUM.
006460     CONTINUE.
006470 9510-BUSCA-POS-NUM-EXIT.
006480     EXIT.
006490*****************************************************************
006500*                                                                *
006510*                    F I N   D E L   P R O G R A M A            *
006520*                                                                *
006530*  GHREC0 NO TIENE SECCION DE ARCHIVOS PROPIA NI ESCRIBE          *
006540*  DIRECTAMENTE AL REPORTE; TODA SU SALIDA QUEDA EN LK-GHREC0     *
006550*  PARA QUE GHPORT0 LA IMPRIMA EN EL RENGLON DE VEREDICTO DEL     *
006560*  CANDIDATO, JUNTO CON EL PUNTAJE Y EL ROADMAP DE LOS OTROS      *
006570*  DOS MODULOS DEL SUBSISTEMA.                                     *
006580*                                                                *
006590*****************************************************************

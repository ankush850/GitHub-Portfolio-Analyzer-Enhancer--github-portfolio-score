000100*****************************************************************
000110* Program name:    GHSCR0.                                      *
000120* Original author: G. FORRICHELLI.                              *
000130*                                                                *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 02/04/1991 GFORRICH      Initial version - five components.  *  GHSCR001
000180* 07/19/1993 GFORRICH      Add red-flag paragraph.              * GHSCR002
000190* 05/05/1995 LORTIZ        CR-1995-102 add strengths paragraph. * GHSCR003
000200* 11/21/1998 LORTIZ        Y2K sweep - no date fields, no-op.   * GHSCR004
000210* 03/14/2000 SBUSTOS       CR-2000-018 zero-repo short circuit. * GHSCR005
000220* 08/08/2003 SBUSTOS       CR-2003-147 consistency bonus fix.   * GHSCR006
000230*****************************************************************
000240*                                                                *
000250*  ESTE ES EL MODULO CENTRAL DEL SUBSISTEMA: TOMA LA TABLA DE     *
000260*  ANALISIS POR REPOSITORIO (GHWORK0) Y LOS ACUMULADORES          *
000270*  ARMADOS DURANTE LA LECTURA (GHACUM0) Y CALCULA LOS CINCO       *
000280*  COMPONENTES DEL PUNTAJE DE PORTAFOLIO: DOCUMENTACION, CODIGO,  *
000290*  CONSISTENCIA, IMPACTO Y PROFUNDIDAD TECNICA.  EL PUNTAJE        *
000300*  GENERAL Y LA NOTA (A-F) SALEN DE PONDERAR ESOS CINCO           *
000310*  COMPONENTES; GHREC0 Y GHRDM0 SOLO INTERPRETAN LO QUE ESTE       *
000320*  PROGRAMA CALCULA, NO LO VUELVEN A CALCULAR.                    *
000330*                                                                *
000340*  RESUMEN DE FORMULAS PARA EL PROXIMO QUE TOQUE ESTE PROGRAMA:   *
000350*    DOC     = PROMEDIO DE ANL-DOC-QUALITY.                       *
000360*    CODE    = PROMEDIO DE ANL-CODE-SCORE.                        *
000370*    CONSIST = (ACTIVOS/ANALIZADOS)*CT-CONSIST-BASE-PTS +          *
000380*              BONUS POR EVENTOS RECIENTES, TOPEADO EN            *
000390*              CT-SCORE-CAP.                                       *
000400*    IMPACT  = ESTRELLAS*CT-IMPACT-STAR-MULT +                    *
000410*              FORKS*CT-IMPACT-FORK-MULT, TOPEADO EN               *
000420*              CT-SCORE-CAP.                                       *
000430*    DEPTH   = ESCALON FIJO SEGUN CANTIDAD DE LENGUAJES            *
000440*              DISTINTOS (CT-DEPTH-T1..T5 / S0..S5).               *
000450*    OVERALL = SUMA PONDERADA DE LOS CINCO POR CT-PW-*.            *
000460*                                                                *
000470*****************************************************************
000480*                                                                *
000490*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                                *
000510*****************************************************************
000520*                                                                *
000530*  RESUMEN DE REGLAS DE NEGOCIO PARA EL PROXIMO QUE MANTENGA     *
000540*  ESTE PROGRAMA (SBUSTOS, 08/08/2003):                          *
000550*    1. SIN REPOSITORIOS  = NOTA F, UNA SOLA BANDERA ROJA.        *
000560*    2. LOS CINCO COMPONENTES SE TOPEAN EN CT-SCORE-CAP ANTES     *
000570*       DE PONDERAR, NUNCA DESPUES.                                *
000580*    3. LAS BANDERAS ROJAS Y LAS FORTALEZAS SE LIMITAN A TRES     *
000590*       CADA UNA, EN EL ORDEN EN QUE SE EVALUAN LOS IF.            *
000600*    4. LA NOTA DE LETRA SALE DEL PUNTAJE GENERAL, NUNCA DE UN    *
000610*       COMPONENTE INDIVIDUAL.                                      *
000620*                                                                *
000630 IDENTIFICATION DIVISION.
000640 PROGRAM-ID.  GHSCR0.
000650 AUTHOR. G. FORRICHELLI.
000660 INSTALLATION. IBM Z/OS.
000670 DATE-WRITTEN. 02/04/1991.
000680 DATE-COMPILED. 08/08/2003.
000690 SECURITY. CONFIDENTIAL.
000700*****************************************************************
000710*                                                                *
000720*             E N V I R O N M E N T   D I V I S I O N           *
000730*                                                                *
000740*****************************************************************
000750 ENVIRONMENT DIVISION.
000760
000770 CONFIGURATION SECTION.
000780*  SIN ARCHIVOS PROPIOS; TODO EL INSUMO LLEGA POR LOS CUATRO      *
000790*  PARAMETROS DEL LINKAGE SECTION Y TODA LA SALIDA ES EL AREA     *
000800*  PORTFOLIO-SCORE.                                                *
000810 SPECIAL-NAMES.
000820     CLASS ALFANUM-CLASE IS "0" THRU "9"
000830                             "A" THRU "Z"
000840                             "a" THRU "z".
000850
000860*****************************************************************
000870*                                                                *
000880*                      D A T A   D I V I S I O N                *
000890*                                                                *
000900*****************************************************************
000910 DATA DIVISION.
000920 WORKING-STORAGE SECTION.
000930*****************************************************************
000940*                    DEFINICION DE CONTADORES.                  *
000950*****************************************************************
000960*  CN-SUB-REPO RECORRE LA TABLA DE TRABAJO EN 2100-SUMA-UN-REPO;  *
000970*  CN-CANT-BANDERAS Y CN-CANT-FORTALEZAS CUENTAN LAS ENTRADAS      *
000980*  YA CARGADAS EN SUS RESPECTIVOS BLOQUES (MAXIMO TRES CADA        *
000990*  UNO); CN-POS-NUMERO Y CN-LARGO-NUMERO SON SALIDA DE             *
001000*  9500-EXTRAE-LARGO-NUM; CN-REPOS-SIN-README Y CN-MITAD-REPOS    *
001010*  SON AUXILIARES DE 7000-ARMA-BANDERAS-ROJAS PARA DETECTAR LA     *
001020*  MAYORIA SIN README.                                              *
001030 01  CN-CONTADORES.
001040     05 CN-SUB-REPO                    PIC S9(04) COMP.
001050     05 CN-CANT-BANDERAS               PIC S9(04) COMP.
001060     05 CN-CANT-FORTALEZAS             PIC S9(04) COMP.
001070     05 CN-POS-NUMERO                  PIC S9(04) COMP.
001080     05 CN-LARGO-NUMERO                PIC S9(04) COMP.
001090     05 CN-REPOS-SIN-README             PIC S9(04) COMP.
001100     05 CN-MITAD-REPOS                  PIC S9(04) COMP.
001110     05 FILLER                         PIC X(01).
001120*****************************************************************
001130*  VISTA DE LOS CONTADORES COMO BLOQUE DE BYTES, PARA LA RUTINA *
001140*  DE VOLCADO QUE SE CUELGA CUANDO EL LOTE ABENDEA.             *
001150*****************************************************************
001160 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
001170     05 CN-CONTADORES-BYTES            PIC X(15).
001180
001190*****************************************************************
001200*                DEFINICION DE VARIABLES DE TRABAJO.            *
001210*****************************************************************
001220*  WS-SUMA-DOC Y WS-SUMA-CODIGO ACUMULAN, RESPECTIVAMENTE, LA     *
001230*  CALIDAD DE DOCUMENTACION Y EL PUNTAJE DE CODIGO DE CADA        *
001240*  REPOSITORIO ANTES DE PROMEDIAR EN 2000-COMPONENTE-DOC-CODIGO.  *
001250 01  WS-SUMATORIAS.
001260     05 WS-SUMA-DOC                    PIC S9(07) COMP.
001270     05 WS-SUMA-CODIGO                 PIC S9(07) COMP.
001280     05 FILLER                         PIC X(01).
001290
001300*  WS-BONUS-CONSIST ES EL PUNTAJE EXTRA POR EVENTOS RECIENTES     *
001310*  QUE SUMA 3000-COMPONENTE-CONSISTENCIA; WS-IMPACTO-CRUDO ES EL  *
001320*  IMPACTO ANTES DE TOPEARLO EN CT-SCORE-CAP DENTRO DE             *
001330*  4000-COMPONENTE-IMPACTO (SE DECLARA COMP Y NO COMP-3 PORQUE    *
001340*  ESTRELLAS Y FORKS SON SIEMPRE ENTEROS).                          *
001350 01  WS-COMPONENTES.
001360     05 WS-BONUS-CONSIST               PIC S9(03)V99 COMP-3.
001370     05 WS-IMPACTO-CRUDO               PIC S9(09) COMP.
001380     05 FILLER                         PIC X(01).
001390
001400*  WS-EDICION-NUMERO ES EL AREA DE EDICION QUE USA 9500-EXTRAE-   *
001410*  LARGO-NUM PARA MEDIR CUANTOS DIGITOS TIENE UN CONTADOR ANTES   *
001420*  DE EMBEBERLO EN UN STRING DE FORTALEZAS.                        *
001430 01  WS-EDICION-NUMERO.
001440     05 WS-NUM-EDITADO                 PIC ZZZZZ9.
001450
001460*****************************************************************
001470*                    VISTA ALTERNA (REDEFINES).                 *
001480*****************************************************************
001490 01  WS-EDICION-NUMERO-X REDEFINES WS-EDICION-NUMERO.
001500     05 WS-NUM-EDITADO-BYTES           PIC X(06).
001510
001520*  SEGUNDA VISTA ALTERNA, NUMERICA, POR SI ALGUN PARRAFO FUTURO   *
001530*  NECESITA SUMAR O COMPARAR EL VALOR SIN REDEFINIRLO DE NUEVO.   *
001540 01  WS-EDICION-NUMERO-9 REDEFINES WS-EDICION-NUMERO.
001550     05 WS-NUM-EDITADO-9               PIC 9(06).
001560
001570*****************************************************************
001580*                    DEFINICION DE COPYBOOKS.                   *
001590*****************************************************************
001600*  GHCNST TRAE TODAS LAS CONSTANTES DE PONDERACION (CT-PW-*),     *
001610*  LOS UMBRALES DE NOTA (CT-GRADE-*), LOS PARAMETROS DE           *
001620*  CONSISTENCIA E IMPACTO Y LOS ESCALONES DE PROFUNDIDAD.  ES EL  *
001630*  COPYBOOK MAS IMPORTANTE PARA ESTE PROGRAMA PORQUE CASI TODA    *
001640*  LA LOGICA DE CALCULO DEPENDE DE ALGUNA DE SUS CONSTANTES.       *
001650 01  WS-CONSTANTES.
001660     COPY GHCNST.
001670
001680*  EL ORDEN DE LOS CUATRO PARRAFOS DEL LINKAGE SECTION DEBE          *
001690*  COINCIDIR CON EL ORDEN DE LOS PARAMETROS EN EL CALL DE            *
001700*  GHPORT0; SI SE REACOMODAN ACA HAY QUE REACOMODAR TAMBIEN EL       *
001710*  CALL, SI NO EL LINKAGE QUEDA DESALINEADO EN TIEMPO DE EJECUCION.  *
001720 LINKAGE SECTION.
001730*  CUATRO PARAMETROS: DATOS DEL CANDIDATO (PARA CAND-RECENT-      *
001740*  EVENTS), EL ACUMULADOR, LA TABLA DE TRABAJO Y, POR ULTIMO, EL  *
001750*  AREA DE SALIDA PROPIA DE ESTE MODULO.                           *
001760 01  LK-GHCAND0.
001770     COPY GHCAND0.
001780 01  LK-GHACUM0.
001790     COPY GHACUM0.
001800 01  LK-GHWORK0.
001810     COPY GHWORK0.
001820 01  LK-GHSCR0.
001830     COPY GHSCR0.
001840
001850*****************************************************************
001860*                                                                *
001870*              P R O C E D U R E   D I V I S I O N              *
001880*                                                                *
001890*****************************************************************
001900 PROCEDURE DIVISION USING LK-GHCAND0 LK-GHACUM0 LK-GHWORK0
001910                           LK-GHSCR0.
001920
001930*****************************************************************
001940*                        0000-MAINLINE                          *
001950* Calcula el puntaje de portafolio a partir de la tabla de      *
001960* analisis y de los acumuladores reunidos durante la lectura.   *
001970* CR-2000-018 AGREGO EL CORTE CORTO PARA CANDIDATOS SIN NINGUN   *
001980* REPOSITORIO: ANTES DE ESE CAMBIO, LOS CINCO COMPONENTES SE      *
001990* CALCULABAN IGUAL Y VARIOS DIVIDIAN POR ACUM-REPOS-ANALYZED,     *
002000* PROVOCANDO SIZE ERROR EN LA DIVISION POR CERO.                  *
002010*****************************************************************
002020*  DE PASO: LOS CINCO PERFORM DEL RAMO ELSE SIEMPRE SE EJECUTAN     *
002030*  EN EL MISMO ORDEN (DOC/CODE, CONSISTENCIA, IMPACTO, PROFUNDIDAD, *
002040*  PUNTAJE GENERAL) PORQUE 6000-PUNTAJE-GENERAL LEE LOS CINCO       *
002050*  COMPONENTES YA CALCULADOS; CAMBIAR EL ORDEN ROMPERIA EL          *
002060*  PONDERADO SIN QUE NINGUN COMPILADOR LO AVISE.                    *
002070 0000-MAINLINE.
002080
002090     PERFORM 1000-INICIALIZA-SALIDA
002100        THRU 1000-INICIALIZA-SALIDA-EXIT
002110
002120*    SIN REPOSITORIOS SE VA DIRECTO A LA NOTA F CON UNA SOLA       *
002130*    BANDERA ROJA; CON REPOSITORIOS SE CALCULAN LOS CINCO          *
002140*    COMPONENTES EN ORDEN Y LUEGO EL PUNTAJE GENERAL, LAS          *
002150*    BANDERAS ROJAS Y LAS FORTALEZAS, EN ESE ORDEN, PORQUE LAS     *
002160*    BANDERAS Y FORTALEZAS CITAN VALORES YA CALCULADOS.            *
002170     IF ACUM-REPOS-ANALYZED = ZERO
002180        PERFORM 1500-SIN-REPOSITORIOS
002190           THRU 1500-SIN-REPOSITORIOS-EXIT
002200     ELSE
002210        PERFORM 2000-COMPONENTE-DOC-CODIGO
002220           THRU 2000-COMPONENTE-DOC-CODIGO-EXIT
002230        PERFORM 3000-COMPONENTE-CONSISTENCIA
002240           THRU 3000-COMPONENTE-CONSISTENCIA-EXIT
002250        PERFORM 4000-COMPONENTE-IMPACTO
002260           THRU 4000-COMPONENTE-IMPACTO-EXIT
002270        PERFORM 5000-COMPONENTE-PROFUNDIDAD
002280           THRU 5000-COMPONENTE-PROFUNDIDAD-EXIT
002290        PERFORM 6000-PUNTAJE-GENERAL
002300           THRU 6000-PUNTAJE-GENERAL-EXIT
002310        PERFORM 7000-ARMA-BANDERAS-ROJAS
002320           THRU 7000-ARMA-BANDERAS-ROJAS-EXIT
002330        PERFORM 8000-ARMA-FORTALEZAS
002340           THRU 8000-ARMA-FORTALEZAS-EXIT
002350     END-IF
002360
002370     GOBACK.
002380
002390*****************************************************************
002400*                  1000-INICIALIZA-SALIDA                       *
002410*  DEJA TODO EL AREA PORTFOLIO-SCORE EN CEROS Y BLANCOS ANTES DE  *
002420*  ARMARLA; SIN ESTO UNA CORRIDA ANTERIOR PODRIA DEJAR BASURA EN  *
002430*  LOS BLOQUES DE BANDERAS O FORTALEZAS SI ESTA CORRIDA CARGA     *
002440*  MENOS DE TRES.                                                   *
002450*****************************************************************
002460 1000-INICIALIZA-SALIDA.
002470
002480     MOVE ZERO                         TO PSCR-OVERALL
002490                                           PSCR-DOC
002500                                           PSCR-CODE
002510                                           PSCR-CONSIST
002520                                           PSCR-IMPACT
002530                                           PSCR-DEPTH
002540     MOVE SPACES                       TO PSCR-GRADE
002550                                           PSCR-RED-FLAGS-BLK
002560     MOVE SPACES                       TO PSCR-STRENGTHS (1)
002570                                           PSCR-STRENGTHS (2)
002580                                           PSCR-STRENGTHS (3)
002590     MOVE ZERO                         TO CN-CANT-BANDERAS
002600                                           CN-CANT-FORTALEZAS
002610
002620     .
002630 1000-INICIALIZA-SALIDA-EXIT.
002640     EXIT.
002650
002660*****************************************************************
002670*                 1500-SIN-REPOSITORIOS                         *
002680*  CASO ESPECIAL (CR-2000-018): UN CANDIDATO SIN NINGUN            *
002690*  REPOSITORIO PUBLICO NO PASA POR NINGUNO DE LOS CINCO            *
002700*  COMPONENTES, VA DIRECTO A NOTA F CON UNA UNICA BANDERA ROJA.    *
002710*****************************************************************
002720 1500-SIN-REPOSITORIOS.
002730
002740     MOVE 'F'                          TO PSCR-GRADE
002750     MOVE 'NO PUBLIC REPOSITORIES'     TO PSCR-RED-FLAGS (1)
002760     MOVE 1                            TO CN-CANT-BANDERAS
002770
002780     .
002790 1500-SIN-REPOSITORIOS-EXIT.
002800     EXIT.
002810
002820*****************************************************************
002830*               2000-COMPONENTE-DOC-CODIGO                      *
002840* Promedio de calidad de documentacion y de puntaje de codigo   *
002850* a traves de la tabla de trabajo.                              *
002860*****************************************************************
002870 2000-COMPONENTE-DOC-CODIGO.
002880
002890     MOVE ZERO                         TO WS-SUMA-DOC
002900                                           WS-SUMA-CODIGO
002910
002920     PERFORM 2100-SUMA-UN-REPO
002930        THRU 2100-SUMA-UN-REPO-EXIT
002940        VARYING CN-SUB-REPO FROM 1 BY 1
002950        UNTIL CN-SUB-REPO > ACUM-REPOS-ANALYZED
002960
002970*    SE DIVIDE POR ACUM-REPOS-ANALYZED SIN RESGUARDO DE CERO       *
002980*    PORQUE ESTE PARRAFO SOLO SE LLAMA CUANDO YA HAY AL MENOS      *
002990*    UN REPOSITORIO (VER 0000-MAINLINE).                            *
003000     COMPUTE PSCR-DOC ROUNDED =
003010             WS-SUMA-DOC / ACUM-REPOS-ANALYZED
003020     COMPUTE PSCR-CODE ROUNDED =
003030             WS-SUMA-CODIGO / ACUM-REPOS-ANALYZED
003040
003050     .
003060 2000-COMPONENTE-DOC-CODIGO-EXIT.
003070     EXIT.
003080
003090*****************************************************************
003100*                    2100-SUMA-UN-REPO                          *
003110*  ACUMULA LA CALIDAD DE DOCUMENTACION Y EL PUNTAJE DE CODIGO DE  *
003120*  UN SOLO RENGLON DE LA TABLA DE TRABAJO.                          *
003130*****************************************************************
003140 2100-SUMA-UN-REPO.
003150     ADD WORK-DOC-QUALITY (CN-SUB-REPO) TO WS-SUMA-DOC
003160     ADD WORK-CODE-SCORE (CN-SUB-REPO)  TO WS-SUMA-CODIGO.
003170 2100-SUMA-UN-REPO-EXIT.
003180     EXIT.
003190
003200*****************************************************************
003210*              3000-COMPONENTE-CONSISTENCIA                     *
003220* (activos / analizados) * 80 + bonus por eventos recientes.    *
003230* CR-2003-147 CORRIGIO EL BONUS: ANTES SE CALCULABA SOLO CON     *
003240* CAND-RECENT-EVENTS SIN TOPAR EN CT-CONSIST-EVENTS-CAP,          *
003250* PERMITIENDO QUE UN CANDIDATO MUY ACTIVO SUPERARA EL PUNTAJE     *
003260* MAXIMO DEL COMPONENTE ANTES DE LLEGAR AL TOPE GENERAL.          *
003270*****************************************************************
003280*  NOTA DEL MANTENEDOR (SBUSTOS, 08/08/2003): LA DIVISION           *
003290*  CT-CONSIST-EVENTS-CAP / CT-CONSIST-EVENTS-CAP DE ABAJO PARECE    *
003300*  UNA TONTERIA PORQUE SIEMPRE DA 1, PERO ES A PROPOSITO: ASI EL    *
003310*  BONUS TOPEADO SE CALCULA CON LA MISMA FORMULA QUE EL BONUS       *
003320*  NORMAL, SIN UN MOVE DIRECTO QUE HABRIA QUE MANTENER APARTE SI    *
003330*  ALGUN DIA CAMBIA CT-CONSIST-BONUS-PTS.                            *
003340 3000-COMPONENTE-CONSISTENCIA.
003350
003360*    SI LOS EVENTOS RECIENTES SUPERAN EL TOPE, EL BONUS SE        *
003370*    CALCULA CON EL TOPE CONTRA SI MISMO (COCIENTE 1) PARA QUE     *
003380*    SIEMPRE DE EL BONUS MAXIMO SIN NECESIDAD DE UN MOVE           *
003390*    DIRECTO DE CT-CONSIST-BONUS-PTS.                              *
003400     IF CAND-RECENT-EVENTS > CT-CONSIST-EVENTS-CAP
003410        COMPUTE WS-BONUS-CONSIST =
003420                (CT-CONSIST-EVENTS-CAP / CT-CONSIST-EVENTS-CAP)
003430                 * CT-CONSIST-BONUS-PTS
003440     ELSE
003450        COMPUTE WS-BONUS-CONSIST =
003460                (CAND-RECENT-EVENTS / CT-CONSIST-EVENTS-CAP)
003470                 * CT-CONSIST-BONUS-PTS
003480     END-IF
003490
003500*    LA BASE DEL COMPONENTE ES LA PROPORCION DE REPOSITORIOS       *
003510*    ACTIVOS SOBRE EL TOTAL ANALIZADO, ESCALADA A CT-CONSIST-      *
003520*    BASE-PTS, MAS EL BONUS RECIEN CALCULADO.                      *
003530     COMPUTE PSCR-CONSIST ROUNDED =
003540             (ACUM-ACTIVE-COUNT / ACUM-REPOS-ANALYZED)
003550              * CT-CONSIST-BASE-PTS
003560           + WS-BONUS-CONSIST
003570
003580*    LA SUMA DE BASE MAS BONUS PUEDE PASAR EL TOPE GENERAL DE      *
003590*    LA ESCALA; SE TOPEA ACA IGUAL QUE EN LOS DEMAS COMPONENTES.   *
003600     IF PSCR-CONSIST > CT-SCORE-CAP
003610        MOVE CT-SCORE-CAP              TO PSCR-CONSIST
003620     END-IF
003630
003640     .
003650 3000-COMPONENTE-CONSISTENCIA-EXIT.
003660     EXIT.
003670
003680*****************************************************************
003690*                 4000-COMPONENTE-IMPACTO                       *
003700*  COMBINA ESTRELLAS Y FORKS TOTALES CON SUS PROPIOS               *
003710*  MULTIPLICADORES (LAS ESTRELLAS PESAN MAS QUE LOS FORKS EN LA   *
003720*  POLITICA ACTUAL DE GHCNST), TOPEADO EN LA MISMA ESCALA QUE      *
003730*  LOS DEMAS COMPONENTES.                                           *
003740*****************************************************************
003750 4000-COMPONENTE-IMPACTO.
003760
003770     COMPUTE WS-IMPACTO-CRUDO =
003780             (ACUM-TOTAL-STARS * CT-IMPACT-STAR-MULT)
003790           + (ACUM-TOTAL-FORKS * CT-IMPACT-FORK-MULT)
003800
003810*    EL VALOR CRUDO SE CALCULA SIEMPRE PARA PODER COMPARARLO      *
003820*    CONTRA EL TOPE; SOLO SE MUEVE A PSCR-IMPACT EL MENOR DE       *
003830*    LOS DOS.                                                       *
003840     IF WS-IMPACTO-CRUDO > CT-SCORE-CAP
003850        MOVE CT-SCORE-CAP              TO PSCR-IMPACT
003860     ELSE
003870        MOVE WS-IMPACTO-CRUDO          TO PSCR-IMPACT
003880     END-IF
003890
003900     .
003910 4000-COMPONENTE-IMPACTO-EXIT.
003920     EXIT.
003930
003940*****************************************************************
003950*               5000-COMPONENTE-PROFUNDIDAD                     *
003960*  ESCALON FIJO SEGUN LA CANTIDAD DE LENGUAJES DISTINTOS DEL      *
003970*  CANDIDATO; A DIFERENCIA DE LOS OTROS CUATRO COMPONENTES, ESTE  *
003980*  NO ES UNA FORMULA CONTINUA SINO UNA TABLA DE CORTES FIJOS      *
003990*  (CT-DEPTH-T1..T5) PORQUE ASI LO PIDIO EL AREA DE NEGOCIO PARA  *
004000*  EVITAR QUE UN LENGUAJE MAS O MENOS CAMBIE MUCHO EL PUNTAJE.    *
004010*****************************************************************
004020*  NOTA HISTORICA: HASTA 1993 ESTE COMPONENTE SE CALCULABA COMO   *
004030*  UN PROMEDIO CONTINUO IGUAL QUE DOC/CODE; SE CAMBIO A ESCALONES  *
004040*  FIJOS PORQUE RH SE QUEJO DE QUE DOS CANDIDATOS CON 4 Y 5        *
004050*  LENGUAJES QUEDABAN CON PUNTAJES CASI IDENTICOS DE TODAS         *
004060*  FORMAS, ASI QUE EL PROMEDIO CONTINUO NO APORTABA NADA.           *
004070 5000-COMPONENTE-PROFUNDIDAD.
004080
004090*    LOS CORTES SE EVALUAN DE MAYOR A MENOR PARA QUE EL PRIMER    *
004100*    WHEN QUE CUMPLA GANE EL ESCALON MAS ALTO QUE CORRESPONDE.    *
004110     EVALUATE TRUE
004120         WHEN ACUM-DISTINCT-LANG-COUNT >= CT-DEPTH-T5
004130              MOVE CT-DEPTH-S5         TO PSCR-DEPTH
004140         WHEN ACUM-DISTINCT-LANG-COUNT >= CT-DEPTH-T3
004150              MOVE CT-DEPTH-S3         TO PSCR-DEPTH
004160         WHEN ACUM-DISTINCT-LANG-COUNT >= CT-DEPTH-T2
004170              MOVE CT-DEPTH-S2         TO PSCR-DEPTH
004180         WHEN ACUM-DISTINCT-LANG-COUNT >= CT-DEPTH-T1
004190              MOVE CT-DEPTH-S1         TO PSCR-DEPTH
004200         WHEN OTHER
004210              MOVE CT-DEPTH-S0         TO PSCR-DEPTH
004220     END-EVALUATE
004230
004240     .
004250 5000-COMPONENTE-PROFUNDIDAD-EXIT.
004260     EXIT.
004270
004280*****************************************************************
004290*                  6000-PUNTAJE-GENERAL                         *
004300*  PONDERA LOS CINCO COMPONENTES POR SUS PESOS DE GHCNST          *
004310*  (CT-PW-*, QUE SUMAN 1.00) PARA OBTENER EL PUNTAJE GENERAL, Y   *
004320*  TRADUCE ESE PUNTAJE A UNA NOTA DE LETRA A-F POR TABLA DE       *
004330*  UMBRALES.                                                        *
004340*****************************************************************
004350*  LOS CINCO PESOS CT-PW-* VIVEN EN GHCNST Y DEBEN SUMAR 1.00;    *
004360*  SI ALGUN DIA SE AGREGA UN SEXTO COMPONENTE HAY QUE REVISAR      *
004370*  ESA SUMA A MANO, EL COMPILADOR NO LA VALIDA.                      *
004380 6000-PUNTAJE-GENERAL.
004390
004400     COMPUTE PSCR-OVERALL ROUNDED =
004410             (PSCR-DOC     * CT-PW-DOC)
004420           + (PSCR-CODE    * CT-PW-CODE)
004430           + (PSCR-CONSIST * CT-PW-CONSIST)
004440           + (PSCR-IMPACT  * CT-PW-IMPACT)
004450           + (PSCR-DEPTH   * CT-PW-DEPTH)
004460
004470*    IGUAL QUE EN 5000, LOS UMBRALES SE EVALUAN DE MAYOR A        *
004480*    MENOR PARA QUE EL PRIMER WHEN QUE CUMPLA GANE LA NOTA MAS    *
004490*    ALTA QUE CORRESPONDE.                                          *
004500     EVALUATE TRUE
004510         WHEN PSCR-OVERALL >= CT-GRADE-A
004520              MOVE 'A'                 TO PSCR-GRADE
004530         WHEN PSCR-OVERALL >= CT-GRADE-B
004540              MOVE 'B'                 TO PSCR-GRADE
004550         WHEN PSCR-OVERALL >= CT-GRADE-C
004560              MOVE 'C'                 TO PSCR-GRADE
004570         WHEN PSCR-OVERALL >= CT-GRADE-D
004580              MOVE 'D'                 TO PSCR-GRADE
004590         WHEN OTHER
004600              MOVE 'F'                 TO PSCR-GRADE
004610     END-EVALUATE
004620
004630     .
004640 6000-PUNTAJE-GENERAL-EXIT.
004650     EXIT.
004660
004670*****************************************************************
004680*               7000-ARMA-BANDERAS-ROJAS                        *
004690* Se llega aqui solo cuando hay al menos un repositorio.        *
004700* HASTA TRES BANDERAS, EN EL ORDEN QUE SE EVALUAN A CONTINUACION;*
004710* CADA IF SOLO AGREGA SU BANDERA SI TODAVIA HAY LUGAR.            *
004720*****************************************************************
004730*  LAS TRES BANDERAS SON EXCLUYENTES ENTRE SI EN LA PRACTICA       *
004740*  PERO EL CODIGO NO LO SUPONE: LOS TRES IF SON INDEPENDIENTES Y   *
004750*  CADA UNO CHEQUEA CN-CANT-BANDERAS < 3 POR SU CUENTA.             *
004760 7000-ARMA-BANDERAS-ROJAS.
004770
004780*    TODOS LOS REPOSITORIOS INACTIVOS ES LA BANDERA MAS GRAVE,   *
004790*    POR ESO SE EVALUA PRIMERO.                                    *
004800     IF ACUM-ACTIVE-COUNT = ZERO
004810        IF CN-CANT-BANDERAS < 3
004820           ADD 1                       TO CN-CANT-BANDERAS
004830           MOVE 'ALL REPOSITORIES ARE INACTIVE'
004840                                       TO PSCR-RED-FLAGS
004850                                          (CN-CANT-BANDERAS)
004860        END-IF
004870     END-IF
004880
004890*    LA MAYORIA SIN README ES LA SEGUNDA BANDERA EN GRAVEDAD;    *
004900*    EL CORTE ES LA MITAD DE LOS REPOSITORIOS ANALIZADOS, NO UN  *
004910*    NUMERO FIJO, PARA QUE ESCALE CON EL TAMAÑO DEL PORTAFOLIO.  *
004920     COMPUTE CN-REPOS-SIN-README =
004930             ACUM-REPOS-ANALYZED - ACUM-README-COUNT
004940     COMPUTE CN-MITAD-REPOS = ACUM-REPOS-ANALYZED / 2
004950     IF CN-REPOS-SIN-README > CN-MITAD-REPOS
004960        IF CN-CANT-BANDERAS < 3
004970           ADD 1                       TO CN-CANT-BANDERAS
004980           MOVE 'MOST REPOSITORIES MISSING README FILES'
004990                                       TO PSCR-RED-FLAGS
005000                                          (CN-CANT-BANDERAS)
005010        END-IF
005020     END-IF
005030
005040*    CERO ESTRELLAS EN TODO EL PORTAFOLIO ES LA TERCERA BANDERA; *
005050*    SE EVALUA AL FINAL PORQUE ES LA MENOS GRAVE DE LAS TRES.     *
005060     IF ACUM-TOTAL-STARS = ZERO
005070        IF CN-CANT-BANDERAS < 3
005080           ADD 1                       TO CN-CANT-BANDERAS
005090           MOVE 'NO STARS ON ANY REPOSITORIES'
005100                                       TO PSCR-RED-FLAGS
005110                                          (CN-CANT-BANDERAS)
005120        END-IF
005130     END-IF
005140
005150     .
005160 7000-ARMA-BANDERAS-ROJAS-EXIT.
005170     EXIT.
005180
005190*****************************************************************
005200*                 8000-ARMA-FORTALEZAS                          *
005210*  HASTA TRES FORTALEZAS, CONTRAPARTE POSITIVA DE 7000-ARMA-      *
005220*  BANDERAS-ROJAS; CADA UNA DEPENDE DE UN UMBRAL DISTINTO DE      *
005230*  GHCNST (CT-STRONG-PORTFOLIO-N, CT-WELLDOC-N,                   *
005240*  CT-LANG-PROFICIENT-N).                                           *
005250*****************************************************************
005260*  IGUAL QUE EN BANDERAS ROJAS, LAS TRES FORTALEZAS SON            *
005270*  INDEPENDIENTES; SI UN CANDIDATO CUMPLE LAS TRES CONDICIONES     *
005280*  QUEDAN LAS TRES CARGADAS EN EL ORDEN EN QUE SE EVALUAN.           *
005290 8000-ARMA-FORTALEZAS.
005300
005310*    PORTAFOLIO GRANDE: SE CITA LA CANTIDAD EXACTA DE               *
005320*    REPOSITORIOS EN LA FRASE, POR ESO HACE FALTA EL PASO POR     *
005330*    9500-EXTRAE-LARGO-NUM ANTES DEL STRING.                        *
005340     IF ACUM-REPOS-ANALYZED >= CT-STRONG-PORTFOLIO-N
005350        IF CN-CANT-FORTALEZAS < 3
005360           MOVE ACUM-REPOS-ANALYZED    TO WS-NUM-EDITADO
005370           PERFORM 9500-EXTRAE-LARGO-NUM
005380              THRU 9500-EXTRAE-LARGO-NUM-EXIT
005390           ADD 1                       TO CN-CANT-FORTALEZAS
005400           STRING 'STRONG PORTFOLIO WITH ' DELIMITED BY SIZE
005410                  WS-NUM-EDITADO (CN-POS-NUMERO:CN-LARGO-NUMERO)
005420                                       DELIMITED BY SIZE
005430                  ' REPOSITORIES'      DELIMITED BY SIZE
005440             INTO PSCR-STRENGTHS (CN-CANT-FORTALEZAS)
005450        END-IF
005460     END-IF
005470
005480*    MULTIPLES REPOSITORIOS BIEN DOCUMENTADOS: FRASE FIJA, NO     *
005490*    HACE FALTA NUMERO EMBEBIDO.                                    *
005500     IF ACUM-DOC-GT70-COUNT >= CT-WELLDOC-N
005510        IF CN-CANT-FORTALEZAS < 3
005520           ADD 1                       TO CN-CANT-FORTALEZAS
005530           MOVE 'MULTIPLE WELL-DOCUMENTED PROJECTS'
005540                                       TO PSCR-STRENGTHS
005550                                          (CN-CANT-FORTALEZAS)
005560        END-IF
005570     END-IF
005580
005590*    DOMINIO DE MULTIPLES LENGUAJES: OTRA VEZ SE CITA LA          *
005600*    CANTIDAD EXACTA, ASI QUE VUELVE A HACER FALTA EL PASO POR    *
005610*    9500-EXTRAE-LARGO-NUM.                                         *
005620     IF ACUM-DISTINCT-LANG-COUNT >= CT-LANG-PROFICIENT-N
005630        IF CN-CANT-FORTALEZAS < 3
005640           MOVE ACUM-DISTINCT-LANG-COUNT TO WS-NUM-EDITADO
005650           PERFORM 9500-EXTRAE-LARGO-NUM
005660              THRU 9500-EXTRAE-LARGO-NUM-EXIT
005670           ADD 1                       TO CN-CANT-FORTALEZAS
005680           STRING 'PROFICIENT IN ' DELIMITED BY SIZE
005690                  WS-NUM-EDITADO (CN-POS-NUMERO:CN-LARGO-NUMERO)
005700                                       DELIMITED BY SIZE
005710                  ' PROGRAMMING LANGUAGES' DELIMITED BY SIZE
005720             INTO PSCR-STRENGTHS (CN-CANT-FORTALEZAS)
005730        END-IF
005740     END-IF
005750
005760     .
005770 8000-ARMA-FORTALEZAS-EXIT.
005780     EXIT.
005790
005800*****************************************************************
005810*               9500-EXTRAE-LARGO-NUM                           *
005820* Ubica la primera posicion no blanco de WS-NUM-EDITADO para    *
005830* incrustar el valor en un STRING sin los espacios de la        *
005840* supresion de ceros.                                            *
005850*****************************************************************
005860 9500-EXTRAE-LARGO-NUM.
005870
005880     PERFORM 9510-BUSCA-POS-NUM
005890        THRU 9510-BUSCA-POS-NUM-EXIT
005900        VARYING CN-POS-NUMERO FROM 1 BY 1
005910        UNTIL CN-POS-NUMERO > 6
005920        OR WS-NUM-EDITADO-BYTES (CN-POS-NUMERO:1) NOT = SPACE
005930
005940     COMPUTE CN-LARGO-NUMERO = 7 - CN-POS-NUMERO
005950
005960     .
005970 9500-EXTRAE-LARGO-NUM-EXIT.
005980     EXIT.
005990
006000*****************************************************************
006010*                   9510-BUSCA-POS-NUM                          *
006020*  CUERPO VACIO: EL BARRIDO VIVE EN LA CLAUSULA VARYING/UNTIL    *
006030*  DE 9500-EXTRAE-LARGO-NUM.                                       *
006040*****************************************************************
006050 9510-BUSCA-POS-NUM.
006060     CONTINUE.
006070 9510-BUSCA-POS-NUM-EXIT.
006080     EXIT.

000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHVAL0                                     *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION DEL VALIDADOR/UTILITARIO.   *
000150*               EL LLAMADOR CARGA VALD-FUNCTION CON LA OPCION    *
000160*               DESEADA ANTES DEL CALL, IGUAL QUE SW-OP-C/R/U/D  *
000170*               EN PRECRUD.                                      *
000180*                                                                *
000190* -------------------------------------------------------------- *
000200*                                                                *
000210*           LONGITUD : 088 POSICIONES.                          *
000220*           PREFIJO  : VALD.                                    *
000230*                                                                *
000240******************************************************************
000250     05  GHVAL0.
000260         10  VALD-FUNCTION                 PIC X(01).
000270             88  VALD-88-VALIDATE                   VALUE 'V'.
000280             88  VALD-88-FORMAT-NUM                 VALUE 'N'.
000290             88  VALD-88-PERCENT                    VALUE 'P'.
000300         10  VALD-USERNAME                 PIC X(39).
000310         10  VALD-NUMBER                   PIC 9(09).
000320         10  VALD-PART                     PIC 9(09).
000330         10  VALD-WHOLE                    PIC 9(09).
000340         10  VALD-VALID-FLAG               PIC X(01).
000350             88  VALD-88-VALID                      VALUE 'Y'.
000360             88  VALD-88-INVALID                    VALUE 'N'.
000370         10  VALD-FORMATTED                PIC X(10).
000380         10  VALD-PERCENT-RESULT           PIC 9(03)V99.
000390         10  FILLER                        PIC X(05).

000100
000110*****************************************************************
000120* Program name:    GHPORT0.                                     *
000130* Original author: G. FORRICHELLI.                              *
000140*                                                                *
000150* Maintenence Log                                               *
000160* Date       Author        Maintenance Requirement.             *
000170* ---------- ------------  -------------------------------------*
000180* 11/30/1990 GFORRICH      Initial version - candidate/repo     * GHPORT01
000190*                          read and portfolio report.            *
000200* 06/18/1992 GFORRICH      Add ROADMAP call and section.        * GHPORT02
000210* 09/03/1994 RUSOZ         Add distinct-language accumulator.   * GHPORT03
000220* 03/22/1996 ASIMUCCI      Add RECRUITER call and section.      * GHPORT04
000230* 02/11/1999 LORTIZ        Y2K sweep - no date fields, no-op.   * GHPORT05
000240* 08/05/2001 SBUSTOS       CR-2001-118 stop the run when the    * GHPORT06
000250*                          username fails GHVAL0 validation.    *
000260*                                                                *
000270* NOTA DEL MANTENEDOR (SBUSTOS, 04/14/2004): ANTES DE CR-2004-041*
000280* UN CANDIDATO CON UN REPOFILE MUY GRANDE PODIA HACER QUE LA     *
000290* CORRIDA TARDARA VARIOS MINUTOS Y EL REPORTE SALIERA DE VARIAS  *
000300* PAGINAS; SE FIJO EL TOPE EN CT-MAX-REPOS (VER GHCNST) DE       *
000310* ACUERDO CON EL AREA DE RECURSOS HUMANOS, QUE NUNCA REVISA MAS  *
000320* DE ESA CANTIDAD DE REPOSITORIOS POR CANDIDATO DE TODAS FORMAS. *
000330*                                                                *
000340* 04/14/2004 SBUSTOS       CR-2004-041 cap repository reads at  * GHPORT07
000350*                          CT-MAX-REPOS, control totals report. *
000360*****************************************************************
000370*                                                                *
000380*          I D E N T I F I C A T I O N  D I V I S I O N         *
000390*                                                                *
000400*****************************************************************
000410*                                                                *
000420*  ESTE ES EL PROGRAMA PRINCIPAL DEL SUBSISTEMA DE ANALISIS DE   *
000430*  PORTAFOLIOS DE GITHUB.  ES EL UNICO PROGRAMA QUE ABRE          *
000440*  ARCHIVOS; TODOS LOS DEMAS MODULOS (GHANL0, GHVAL0, GHSCR0,     *
000450*  GHREC0, GHRDM0) SON SUBRUTINAS CALLED SIN ARCHIVO PROPIO QUE   *
000460*  RECIBEN SUS DATOS POR LINKAGE Y DEVUELVEN SU RESULTADO EN UN   *
000470*  AREA DE COMUNICACION.                                            *
000480*                                                                *
000490*  FLUJO DEL LOTE, EN ORDEN:                                       *
000500*    1000-INICIO         ABRE ARCHIVOS, LEE Y VALIDA CANDIDATO.   *
000510*    2000-LEE-REPOSITORIOS  LEE CADA REPOSITORIO, LLAMA GHANL0,   *
000520*                        GRABA ANALFILE, CARGA LA TABLA Y ACUMULA.*
000530*    3000-INVOCA-MODULOS   LLAMA GHSCR0, GHREC0 Y GHRDM0 EN ESE   *
000540*                        ORDEN PORQUE CADA UNO USA LA SALIDA DEL  *
000550*                        ANTERIOR.                                   *
000560*    4000-IMPRIME-REPORTE  ARMA EL REPORTE DE 132 COLUMNAS.        *
000570*    9000-FINAL            CIERRA ARCHIVOS Y MUESTRA TOTALES.      *
000580*                                                                *
000590*  RESUMEN DE REGLAS DE NEGOCIO PARA EL PROXIMO QUE MANTENGA      *
000600*  ESTE PROGRAMA (SBUSTOS, 04/14/2004):                             *
000610*    1. SI EL USERNAME NO PASA GHVAL0, LA CORRIDA TERMINA SIN     *
000620*       LEER REPOFILE NI ESCRIBIR NADA (CR-2001-118).               *
000630*    2. NUNCA SE LEEN MAS DE CT-MAX-REPOS REPOSITORIOS, AUNQUE    *
000640*       REPOFILE TENGA MAS RENGLONES (CR-2004-041).                 *
000650*    3. EL ORDEN DE LOS CALL EN 3000-INVOCA-MODULOS NO SE PUEDE   *
000660*       CAMBIAR: GHREC0 Y GHRDM0 USAN CAMPOS QUE GHSCR0 CALCULA.  *
000670*    4. CADA RENGLON DE REPOFILE GENERA EXACTAMENTE UN RENGLON    *
000680*       DE SALIDA EN ANALFILE, EN EL MISMO ORDEN DE LECTURA.       *
000690*                                                                *
000700*
000710*****************************************************************
000720*             HISTORIA DEL SUBSISTEMA (PARA REFERENCIA)          *
000730*****************************************************************
000740*                                                                *
000750*  EL SUBSISTEMA DE ANALISIS DE PORTAFOLIOS DE GITHUB NACIO EN   *
000760*  1990 COMO UN LOTE UNICO (ESTE MISMO PROGRAMA) QUE LEIA         *
000770*  CANDIDATO Y REPOSITORIOS E IMPRIMIA UN REPORTE PLANO SIN       *
000780*  PUNTAJE.  EN 1992 SE AGREGO EL MODULO DE ROADMAP (GHRDM0),     *
000790*  EN 1994 EL ACUMULADOR DE LENGUAJES DISTINTOS, EN 1996 EL       *
000800*  MODULO DE RECLUTADOR SIMULADO (GHREC0) Y EN 2004 EL TOPE DE    *
000810*  REPOSITORIOS POR CORRIDA.  A TRAVES DE TODOS ESOS CAMBIOS,     *
000820*  ESTE PROGRAMA SIGUE SIENDO EL UNICO QUE ABRE ARCHIVOS: CADA    *
000830*  MODULO NUEVO SE AGREGO COMO SUBRUTINA CALLED, NUNCA COMO UN    *
000840*  PROGRAMA SEPARADO CON SU PROPIO JCL.                              *
000850*                                                                *
000860*  LA DECISION DE MANTENER TODO EN UN SOLO STEP DE JCL FUE          *
000870*  DELIBERADA: EL AREA DE RECURSOS HUMANOS QUIERE UN UNICO         *
000880*  REPORTE POR CANDIDATO, NO CINCO REPORTES QUE HAYA QUE           *
000890*  COMPAGINAR A MANO.                                                *
000900*                                                                *
000910*****************************************************************
000920*         PREGUNTAS FRECUENTES DEL MANTENEDOR (SBUSTOS)          *
000930*****************************************************************
000940*                                                                *
000950*  P: ¿QUE PASA SI REPOFILE TIENE MAS DE CT-MAX-REPOS RENGLONES?  *
000960*  R: SE LEEN SOLO LOS PRIMEROS CT-MAX-REPOS; LOS RESTANTES        *
000970*     QUEDAN SIN LEER Y NO GENERAN RENGLON EN ANALFILE NI          *
000980*     APARECEN EN EL REPORTE (CR-2004-041).                         *
000990*                                                                *
001000*  P: ¿QUE PASA SI EL USERNAME NO PASA LA VALIDACION DE GHVAL0?   *
001010*  R: LA CORRIDA TERMINA EN 1000-INICIO SIN LEER REPOFILE NI       *
001020*     ESCRIBIR NINGUN RENGLON EN ANALFILE O RPTFILE                *
001030*     (CR-2001-118).                                                  *
001040*                                                                *
001050*  P: ¿POR QUE ANALFILE Y RPTFILE SE ABREN AUNQUE EL USERNAME     *
001060*     RESULTE INVALIDO?                                             *
001070*  R: PARA QUE 9000-FINAL PUEDA CERRARLOS SIN VERIFICAR SI          *
001080*     LLEGARON A ABRIRSE; UN ARCHIVO ABIERTO Y SIN ESCRITURAS      *
001090*     ES UN ARCHIVO VACIO, LO QUE ES UN RESULTADO VALIDO PARA      *
001100*     ESTE CASO.                                                       *
001110*                                                                *
001120*  P: ¿DONDE SE VALIDAN LOS DATOS DE CADA REPOSITORIO?             *
001130*  R: GHANL0 HACE TODO EL ANALISIS Y CALIFICACION POR                *
001140*     REPOSITORIO; ESTE PROGRAMA SOLO LO LLAMA Y COPIA SU           *
001150*     RESULTADO A LA TABLA DE TRABAJO, NO REPITE NINGUNA REGLA     *
001160*     DE ANALISIS.                                                     *
001170*                                                                *
001180*****************************************************************
001190*
001200 IDENTIFICATION DIVISION.
001210 PROGRAM-ID.  GHPORT0.
001220 AUTHOR. G. FORRICHELLI.
001230 INSTALLATION. IBM Z/OS.
001240 DATE-WRITTEN. 11/30/1990.
001250 DATE-COMPILED. 04/14/2004.
001260 SECURITY. CONFIDENTIAL.
001270*****************************************************************
001280*                                                                *
001290*             E N V I R O N M E N T   D I V I S I O N           *
001300*                                                                *
001310*****************************************************************
001320 ENVIRONMENT DIVISION.
001330
001340 CONFIGURATION SECTION.
001350*  C01 IS TOP-OF-FORM SE DECLARA POR CONVENCION DEL AREA AUNQUE   *
001360*  ESTE PROGRAMA NO EMITE SALTO DE PAGINA EXPLICITO; QUEDA PARA   *
001370*  EL DIA QUE EL REPORTE SE PAGINE POR CANDIDATO.                    *
001380 SPECIAL-NAMES.
001390     C01 IS TOP-OF-FORM.
001400
001410 INPUT-OUTPUT SECTION.
001420*****************************************************************
001430*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
001440*****************************************************************
001450 FILE-CONTROL.
001460*  CANDFILE TRAE EL UNICO RENGLON DE CANDIDATO DE LA CORRIDA;    *
001470*  ESTE PROGRAMA PROCESA UN CANDIDATO POR EJECUCION, NO UN LOTE  *
001480*  DE CANDIDATOS - PARA VARIOS CANDIDATOS EL JCL INVOCA ESTE     *
001490*  PASO UNA VEZ POR CANDIDATO.                                      *
001500     SELECT CANDFILE    ASSIGN       TO CANDFILE
001510                        FILE STATUS  IS SW-FILE-STATUS.
001520*  REPOFILE TRAE LOS REPOSITORIOS PUBLICOS DEL CANDIDATO, UN     *
001530*  RENGLON POR REPOSITORIO, EN EL ORDEN EN QUE LOS DEVOLVIO EL   *
001540*  PROCESO DE EXTRACCION PREVIO (FUERA DEL ALCANCE DE ESTE       *
001550*  PROGRAMA).                                                        *
001560     SELECT REPOFILE    ASSIGN       TO REPOFILE
001570                        FILE STATUS  IS SW-FILE-STATUS.
001580*  ANALFILE ES SALIDA: UN RENGLON DE ANALISIS POR CADA           *
001590*  REPOSITORIO LEIDO, GRABADO POR GHANL0 EN 2000-LEE-             *
001600*  REPOSITORIOS.  SIRVE DE PISTA DE AUDITORIA PARA REVISAR COMO  *
001610*  SE CALIFICO CADA REPOSITORIO SIN VOLVER A CORRER TODO EL      *
001620*  LOTE.                                                              *
001630     SELECT ANALFILE    ASSIGN       TO ANALFILE
001640                        FILE STATUS  IS SW-FILE-STATUS.
001650*  RPTFILE ES EL REPORTE IMPRESO DE 132 COLUMNAS, SALIDA FINAL   *
001660*  DE LA CORRIDA; VA A LA IMPRESORA O A UN SYSOUT SEGUN EL JCL.  *
001670     SELECT RPTFILE     ASSIGN       TO RPTFILE
001680                        FILE STATUS  IS SW-FILE-STATUS.
001690
001700*****************************************************************
001710*                                                                *
001720*                      D A T A   D I V I S I O N                *
001730*                                                                *
001740*****************************************************************
001750 DATA DIVISION.
001760 FILE SECTION.
001770*  REGISTRO FIJO DE 92 POSICIONES; VER GHCAND0 PARA EL DETALLE   *
001780*  DE CAMPOS DEL CANDIDATO.                                          *
001790 FD  CANDFILE
001800     RECORDING MODE IS F
001810     RECORD CONTAINS 92 CHARACTERS.
001820*  REG-CANDFILE SE USA DIRECTO EN VARIOS CALL (GHVAL0, GHSCR0,   *
001830*  GHREC0) EN LUGAR DE COPIARLO A UN AREA DE WORKING-STORAGE      *
001840*  PROPIA, PORQUE ESTE PROGRAMA NUNCA LO MODIFICA - SOLO LO LEE   *
001850*  UNA VEZ EN 1000-INICIO Y LO PASA DE SOLO LECTURA A LOS         *
001860*  MODULOS LLAMADOS.                                                  *
001870 01  REG-CANDFILE.
001880     COPY GHCAND0.
001890
001900*  REGISTRO FIJO DE 316 POSICIONES; VER GHREPO0 PARA EL DETALLE  *
001910*  DE CAMPOS DE UN REPOSITORIO INDIVIDUAL.                          *
001920 FD  REPOFILE
001930     RECORDING MODE IS F
001940     RECORD CONTAINS 316 CHARACTERS.
001950*  REG-REPOFILE SE RELEE EN CADA VUELTA DE 2000-LEE-REPOSITORIOS *
001960*  Y SE PASA DIRECTO A GHANL0 EN CADA LLAMADA; NO SE ACUMULA      *
001970*  NINGUNA TABLA DE REPOSITORIOS CRUDOS PORQUE 2100-CARGA-TABLA-  *
001980*  TRABAJO YA COPIA LO NECESARIO A WORK-GHWORK0 ANTES DE LEER EL  *
001990*  SIGUIENTE RENGLON.                                                 *
002000 01  REG-REPOFILE.
002010     COPY GHREPO0.
002020
002030*  REGISTRO FIJO DE 311 POSICIONES; VER GHANL0 PARA EL DETALLE   *
002040*  DEL RESULTADO DE ANALISIS QUE GRABA GHANL0.                       *
002050 FD  ANALFILE
002060     RECORDING MODE IS F
002070     RECORD CONTAINS 311 CHARACTERS.
002080*  REG-ANALFILE SE LLENA POR COMPLETO EN CADA CALL A GHANL0 Y SE *
002090*  GRABA TAL CUAL EN 2000-LEE-REPOSITORIOS; ESTE PROGRAMA NUNCA   *
002100*  TOCA UN CAMPO INDIVIDUAL DE REG-ANALFILE ANTES DE GRABARLO.    *
002110 01  REG-ANALFILE.
002120     COPY GHANL0.
002130
002140*  REGISTRO FIJO DE 132 POSICIONES, SIN COPYBOOK: ES UNA UNICA   *
002150*  LINEA DE TEXTO ARMADA POR CADA PARRAFO DE LA SECCION 4000.     *
002160 FD  RPTFILE
002170     RECORDING MODE IS F
002180     RECORD CONTAINS 132 CHARACTERS.
002190*  REG-RPTFILE ES SOLO EL DESTINO DEL WRITE FROM EN 4900-         *
002200*  ESCRIBE-LINEA; EL ARMADO REAL DE LA LINEA OCURRE EN WS-        *
002210*  LINEA-REPORTE, NUNCA DIRECTO SOBRE REG-RPTFILE.                    *
002220 01  REG-RPTFILE                       PIC X(132).
002230
002240 WORKING-STORAGE SECTION.
002250*
002260*****************************************************************
002270*   CONTROL DE CAMBIOS FUTUROS EN WORKING-STORAGE (SBUSTOS)       *
002280*****************************************************************
002290*                                                                *
002300*  CUALQUIER CAMPO NUEVO QUE SE AGREGUE A ESTA SECCION DEBE        *
002310*  CERRAR EN UN LIMITE DE PALABRA PARA QUE LOS CAMPOS COMP QUE     *
002320*  LO SIGUEN NO QUEDEN DESALINEADOS; LOS FILLER DE UN BYTE QUE     *
002330*  SE VEN EN VARIOS GRUPOS DE ESTE PROGRAMA EXISTEN JUSTAMENTE     *
002340*  PARA ESO, NO SON RELLENO DECORATIVO.                              *
002350*                                                                *
002360*****************************************************************
002370*
002380*****************************************************************
002390*                    DEFINICION DE CONTADORES.                  *
002400*****************************************************************
002410*                                                                *
002420*****************************************************************
002430*      CONVENCION DE SUBSCRIPTS COMPARTIDOS (SBUSTOS)             *
002440*****************************************************************
002450*                                                                *
002460*  CN-SUB-REPO SE REUTILIZA EN TRES CONTEXTOS DISTINTOS A LO      *
002470*  LARGO DEL PROGRAMA: COMO SUBSCRIPT DE CARGA EN 2100, COMO      *
002480*  SUBSCRIPT DE IMPRESION EN 4200, Y COMO CONTADOR DE VUELTAS EN  *
002490*  4310/4320 (DE 1 A 3) Y 4510 (DE 1 A 4).  EN NINGUN CASO SE     *
002500*  USA SIMULTANEAMENTE PARA DOS PROPOSITOS DISTINTOS, ASI QUE      *
002510*  REUTILIZARLO NO GENERA CONFLICTO, PERO UN MANTENEDOR NUEVO      *
002520*  DEBE TENER CUIDADO DE NO AGREGAR UN PERFORM ANIDADO QUE          *
002530*  DEPENDA DE ESTE SUBSCRIPT EN DOS NIVELES A LA VEZ.               *
002540*                                                                *
002550*****************************************************************
002560*
002570 01  CN-CONTADORES.
002580*  CN-SUB-REPO ES EL SUBSCRIPT DE LA TABLA DE TRABAJO, REUTILIZADO*
002590*  EN VARIAS SECCIONES (LECTURA, IMPRESION); CN-SUB-LANG Y        *
002600*  CN-SUB-LANG-TABLA SON LOS DOS PUNTEROS DEL BARRIDO ANIDADO DE  *
002610*  2300-ACUMULA-LENGUAJES (UNO PARA LOS LENGUAJES DEL RENGLON     *
002620*  ACTUAL, OTRO PARA LA TABLA ACUMULADA DE LENGUAJES DISTINTOS).  *
002630     05 CN-SUB-REPO                    PIC S9(04) COMP.
002640     05 CN-SUB-LANG                    PIC S9(04) COMP.
002650     05 CN-SUB-LANG-TABLA               PIC S9(04) COMP.
002660     05 CN-POS-NUMERO                  PIC S9(04) COMP.
002670     05 CN-LARGO-NUMERO                PIC S9(04) COMP.
002680     05 FILLER                         PIC X(01).
002690*****************************************************************
002700*  VISTA DE LOS CONTADORES COMO BLOQUE DE BYTES, PARA LA RUTINA *
002710*  DE VOLCADO QUE SE CUELGA CUANDO EL LOTE ABENDEA.             *
002720*****************************************************************
002730 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
002740     05 CN-CONTADORES-BYTES            PIC X(11).
002750
002760*  LOS CUATRO 77 SIGUIENTES SON LOS CONTADORES DE CONTROL QUE     *
002770*  9000-FINAL MUESTRA AL TERMINAR LA CORRIDA; SE DECLARAN COMO    *
002780*  77 INDEPENDIENTES, NO DENTRO DE CN-CONTADORES, PORQUE SON      *
002790*  TOTALES DE ARCHIVO Y NO SUBSCRIPTS DE TRABAJO.                    *
002800 77  CN-REG-LEIDOS-CAND                PIC S9(04) COMP VALUE ZERO.
002810 77  CN-REG-LEIDOS-REPO                PIC S9(04) COMP VALUE ZERO.
002820 77  CN-REG-GRABADOS-ANAL              PIC S9(04) COMP VALUE ZERO.
002830 77  CN-REG-GRABADOS-RPT               PIC S9(04) COMP VALUE ZERO.
002840
002850*****************************************************************
002860*                DEFINICION DE SWITCHES.                        *
002870*****************************************************************
002880*                                                                *
002890*****************************************************************
002900*           CONVENCION DE SWITCHES 88-LEVEL (SBUSTOS)             *
002910*****************************************************************
002920*                                                                *
002930*  LOS TRES SWITCHES DE UNA POSICION DE ESTE GRUPO SIGUEN LA      *
002940*  CONVENCION 'Y'/'N' DEL AREA, CON UN 88-LEVEL POR CADA VALOR    *
002950*  DE INTERES (NUNCA SE PRUEBA EL VALOR CRUDO 'Y' O 'N' EN UN     *
002960*  IF, SIEMPRE EL NOMBRE DEL 88); SW-FILE-STATUS ES LA EXCEPCION  *
002970*  PORQUE SIGUE LA CONVENCION DE DOS POSICIONES DEL FILE STATUS   *
002980*  ESTANDAR DE COBOL, NO LA CONVENCION 'Y'/'N' DEL AREA.            *
002990*                                                                *
003000*****************************************************************
003010*
003020 01  SW-SWITCHES.
003030*  SW-FILE-STATUS ES COMPARTIDO POR LOS CUATRO ARCHIVOS; CADA     *
003040*  OPEN/READ/WRITE LO REVISA INMEDIATAMENTE DESPUES DE LA         *
003050*  OPERACION, ANTES DE QUE OTRO ARCHIVO LO PISE.                     *
003060     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACE.
003070        88 FS-88-OK                              VALUE '00'.
003080        88 FS-88-EOF                             VALUE '10'.
003090*  SW-FIN-REPOSITORIOS CORTA EL PERFORM UNTIL DE 2000-LEE-        *
003100*  REPOSITORIOS AL LLEGAR AL FIN DE REPOFILE; SW-USERNAME-        *
003110*  INVALIDO CORTA TODO EL PROCESAMIENTO SI GHVAL0 RECHAZA AL      *
003120*  CANDIDATO (CR-2001-118).                                          *
003130     05 SW-FIN-REPOSITORIOS            PIC X(01) VALUE 'N'.
003140        88 SW-88-FIN-REPOSITORIOS               VALUE 'Y'.
003150     05 SW-LANG-HALLADO                PIC X(01) VALUE 'N'.
003160        88 SW-88-LANG-HALLADO                    VALUE 'Y'.
003170     05 SW-USERNAME-INVALIDO           PIC X(01) VALUE 'N'.
003180        88 SW-88-USERNAME-INVALIDO               VALUE 'Y'.
003190*****************************************************************
003200*  VISTA ALTERNA DE LOS TRES SWITCHES COMO UN SOLO BLOQUE, PARA *
003210*  LA RUTINA DE VOLCADO EN ABEND.                                *
003220*****************************************************************
003230 01  SW-SWITCHES-X REDEFINES SW-SWITCHES.
003240     05 SW-SWITCHES-BYTES              PIC X(05).
003250
003260*****************************************************************
003270*                DEFINICION DE VARIABLES DE TRABAJO.            *
003280*****************************************************************
003290*                                                                *
003300*  WS-EDICION-NUMERO ES EL AREA DE EDICION COMPARTIDA POR TODOS   *
003310*  LOS USOS DE 9500-EXTRAE-LARGO-NUM EN ESTE PROGRAMA (SOLO SE    *
003320*  USA PARA LAS ESTRELLAS DE CADA REPOSITORIO EN 4200-DETALLE-    *
003330*  UN-REPO); SE LIMPIA IMPLICITAMENTE CON CADA MOVE PORQUE ZZZZZ9 *
003340*  SIEMPRE REEMPLAZA LOS SEIS DIGITOS ANTERIORES.                    *
003350 01  WS-EDICION-NUMERO.
003360     05 WS-NUM-EDITADO                 PIC ZZZZZ9.
003370*****************************************************************
003380*                    VISTA ALTERNA (REDEFINES).                 *
003390*****************************************************************
003400 01  WS-EDICION-NUMERO-X REDEFINES WS-EDICION-NUMERO.
003410     05 WS-NUM-EDITADO-BYTES           PIC X(06).
003420
003430*  TABLA DE HASTA 50 NOMBRES DE LENGUAJE DISTINTOS VISTOS EN EL   *
003440*  PORTAFOLIO; SE USA SOLO PARA DEDUPLICAR ANTES DE SUMAR A       *
003450*  ACUM-DISTINCT-LANG-COUNT, NO SE IMPRIME NI SE PASA A OTRO      *
003460*  MODULO.                                                            *
003470 01  WS-TABLA-LENGUAJES.
003480     05 WS-LANG-ENTRY OCCURS 50 TIMES
003490                       INDEXED BY WS-LANG-IDX.
003500        10 WS-LANG-NOMBRE              PIC X(20).
003510
003520*  UNICA AREA DE ARMADO DE LINEA PARA TODO EL REPORTE; SE LIMPIA  *
003530*  A SPACES ANTES DE CADA STRING PARA QUE NO QUEDE BASURA DE LA   *
003540*  LINEA ANTERIOR EN LAS POSICIONES QUE EL STRING NO LLENA.        *
003550 01  WS-LINEA-REPORTE                  PIC X(132) VALUE SPACES.
003560
003570*  GHCNST ES EL COPYBOOK DE CONSTANTES COMPARTIDO POR TODOS LOS   *
003580*  MODULOS DEL SUBSISTEMA (PESOS, TOPES, UMBRALES DE NOTA Y       *
003590*  DEMAS); ESTE PROGRAMA LO TRAE SOLO PARA CT-MAX-REPOS, LOS      *
003600*  DEMAS MODULOS LLAMADOS TRAEN SU PROPIA COPIA.                    *
003610 01  WS-CONSTANTES.
003620     COPY GHCNST.
003630
003640*****************************************************************
003650*  AREAS DE COMUNICACION DE LOS MODULOS LLAMADOS QUE NO TIENEN  *
003660*  ARCHIVO PROPIO (LA TABLA DE TRABAJO, LOS ACUMULADORES Y LAS  *
003670*  SALIDAS DE SCORER/RECRUITER/ROADMAP/VALIDATOR).  LOS         *
003680*  RENGLONES DE CANDIDATO, REPOSITORIO Y ANALISIS VIAJAN        *
003690*  DIRECTO DESDE SU PROPIA FD - NO SE DUPLICAN AQUI PARA NO     *
003700*  REPETIR NOMBRES DE CAMPO.                                     *
003710*****************************************************************
003720*                                                                *
003730*  LAS SEIS AREAS SIGUIENTES (GHWORK0, GHACUM0, GHSCR0, GHREC0,   *
003740*  GHRDM0, GHVAL0) SE DECLARAN EN ESTE ORDEN PORQUE ES EL ORDEN   *
003750*  EN QUE SE VAN LLENANDO A LO LARGO DE LA CORRIDA: PRIMERO LA    *
003760*  TABLA Y LOS ACUMULADORES (LECTURA), LUEGO SCORER, RECLUTADOR   *
003770*  Y ROADMAP (SECCION 3000), Y GHVAL0 SE USA UNA SOLA VEZ AL       *
003780*  PRINCIPIO PARA VALIDAR EL USERNAME.                               *
003790 01  WS-GHWORK0.
003800     COPY GHWORK0.
003810 01  WS-GHACUM0.
003820     COPY GHACUM0.
003830 01  WS-GHSCR0.
003840     COPY GHSCR0.
003850 01  WS-GHREC0.
003860     COPY GHREC0.
003870 01  WS-GHRDM0.
003880     COPY GHRDM0.
003890 01  WS-GHVAL0.
003900     COPY GHVAL0.
003910
003920*****************************************************************
003930*                                                                *
003940*              P R O C E D U R E   D I V I S I O N              *
003950*                                                                *
003960*****************************************************************
003970 PROCEDURE DIVISION.
003980*
003990*****************************************************************
004000*     ORDEN DE PARRAFOS DE LA PROCEDURE DIVISION (REFERENCIA)     *
004010*****************************************************************
004020*                                                                *
004030*  0000-MAINLINE               DISPATCH PRINCIPAL.                  *
004040*  1000-INICIO                 ABRE ARCHIVOS, LEE Y VALIDA.          *
004050*  2000-LEE-REPOSITORIOS       LEE UN RENGLON, LLAMA GHANL0.         *
004060*  2100-CARGA-TABLA-TRABAJO    COPIA A LA TABLA DE TRABAJO.           *
004070*  2200-ACUMULA-TOTALES        SUMA A LOS ACUMULADORES.               *
004080*  2300-ACUMULA-LENGUAJES      DEDUPLICA LENGUAJES DISTINTOS.         *
004090*  2310-UN-LENGUAJE            UN LENGUAJE DEL RENGLON ACTUAL.        *
004100*  2320-BUSCA-LENGUAJE         COMPARA CONTRA LA TABLA ACUMULADA.     *
004110*  3000-INVOCA-MODULOS         LLAMA GHSCR0/GHREC0/GHRDM0.            *
004120*  4000-IMPRIME-REPORTE        ARMA LAS SEIS SECCIONES DEL REPORTE.   *
004130*  4100-ENCABEZADO             TITULO Y DATOS DEL CANDIDATO.          *
004140*  4200-DETALLE-UN-REPO        UN BLOQUE POR REPOSITORIO.              *
004150*  4300-SECCION-PORTAFOLIO     PUNTAJE, BANDERAS, FORTALEZAS.         *
004160*  4400-SECCION-RECLUTADOR     VEREDICTO Y PREGUNTAS.                  *
004170*  4500-SECCION-ROADMAP        ENFOQUE Y ACCIONES.                     *
004180*  4600-TOTALES-CONTROL        TOTALES AL PIE DEL REPORTE.             *
004190*  4900-ESCRIBE-LINEA          UNICO WRITE DE RPTFILE.                 *
004200*  9500-EXTRAE-LARGO-NUM       SUPRIME CEROS A LA IZQUIERDA.           *
004210*  9000-FINAL                  CIERRA ARCHIVOS Y MUESTRA TOTALES.      *
004220*                                                                *
004230*****************************************************************
004240*
004250
004260*  CUERPO PRINCIPAL DEL PROGRAMA, SIN PARRAFO PROPIO PORQUE ES    *
004270*  EL PRIMER CODIGO EJECUTABLE DE LA PROCEDURE DIVISION; SI EL    *
004280*  USERNAME RESULTA INVALIDO, SOLO SE EJECUTAN 1000-INICIO Y      *
004290*  9000-FINAL - NADA DE LECTURA DE REPOSITORIOS NI DE REPORTE.    *
004300*
004310     PERFORM 1000-INICIO
004320        THRU 1000-INICIO-EXIT
004330
004340     IF NOT SW-88-USERNAME-INVALIDO
004350        PERFORM 2000-LEE-REPOSITORIOS
004360           THRU 2000-LEE-REPOSITORIOS-EXIT
004370           UNTIL SW-88-FIN-REPOSITORIOS
004380           OR ACUM-REPOS-ANALYZED = CT-MAX-REPOS
004390
004400        PERFORM 3000-INVOCA-MODULOS
004410           THRU 3000-INVOCA-MODULOS-EXIT
004420
004430        PERFORM 4000-IMPRIME-REPORTE
004440           THRU 4000-IMPRIME-REPORTE-EXIT
004450     END-IF
004460
004470*
004480*  9000-FINAL SE EJECUTA SIEMPRE, HAYA SIDO VALIDO O NO EL         *
004490*  USERNAME, PARA GARANTIZAR QUE LOS ARCHIVOS ABIERTOS SE          *
004500*  CIERREN Y LOS TOTALES DE CONTROL SE MUESTREN EN TODOS LOS       *
004510*  CASOS.                                                              *
004520     PERFORM 9000-FINAL
004530        THRU 9000-FINAL-EXIT
004540
004550     GOBACK.
004560
004570*****************************************************************
004580*                     1000-INICIO                                *
004590* Abre los cuatro archivos, lee el unico renglon de candidato y *
004600* lo valida contra GHVAL0 antes de tocar el archivo de          *
004610* repositorios, tal como pide CR-2001-118.                      *
004620*****************************************************************
004630 1000-INICIO.
004640*    LOS CUATRO 77 Y LOS CAMPOS DE ACUM-* SE PONEN EN CERO ACA    *
004650*    PORQUE ESTE PROGRAMA SE INVOCA UNA VEZ POR CANDIDATO Y NO    *
004660*    HAY GARANTIA DE QUE LA REGION QUEDE LIMPIA ENTRE CORRIDAS    *
004670*    DEL MISMO STEP DE JCL.                                          *
004680
004690*    LOS CUATRO CONTADORES DE CONTROL DE ARCHIVO Y LOS NUEVE      *
004700*    ACUMULADORES DE PORTAFOLIO SE PONEN EN CERO EN EL MISMO       *
004710*    PARRAFO PARA QUE QUEDE UN UNICO LUGAR DONDE BUSCAR SI ALGUN  *
004720*    ACUMULADOR NUEVO SE OLVIDA DE INICIALIZAR.                     *
004730     MOVE ZERO                         TO CN-REG-LEIDOS-CAND
004740                                           CN-REG-LEIDOS-REPO
004750                                           CN-REG-GRABADOS-ANAL
004760                                           CN-REG-GRABADOS-RPT
004770     MOVE ZERO                         TO ACUM-REPOS-READ
004780                                           ACUM-REPOS-ANALYZED
004790                                           ACUM-TOTAL-STARS
004800                                           ACUM-TOTAL-FORKS
004810                                           ACUM-ACTIVE-COUNT
004820                                           ACUM-README-COUNT
004830                                           ACUM-DOC-GT50-COUNT
004840                                           ACUM-DOC-GT70-COUNT
004850                                           ACUM-DOC-LT50-COUNT
004860                                      ACUM-DISTINCT-LANG-COUNT
004870     MOVE SPACES                       TO WS-TABLA-LENGUAJES
004880
004890*    LOS CUATRO OPEN SE HACEN EN ORDEN FIJO (CAND, REPO, ANAL,    *
004900*    RPT) Y CADA UNO SE REVISA POR SEPARADO PORQUE UN ARCHIVO      *
004910*    QUE NO ABRE DEBE ABORTAR LA CORRIDA ANTES DE TOCAR LOS       *
004920*    DEMAS - SEGUIR CON UN ARCHIVO SIN ABRIR PROVOCARIA ABEND.    *
004930     OPEN INPUT  CANDFILE
004940     IF NOT FS-88-OK
004950        DISPLAY 'ERROR OPEN CANDFILE CODE: ' SW-FILE-STATUS
004960        PERFORM 9000-FINAL THRU 9000-FINAL-EXIT
004970        GOBACK
004980     END-IF
004990
005000     OPEN INPUT  REPOFILE
005010     IF NOT FS-88-OK
005020        DISPLAY 'ERROR OPEN REPOFILE CODE: ' SW-FILE-STATUS
005030        PERFORM 9000-FINAL THRU 9000-FINAL-EXIT
005040        GOBACK
005050     END-IF
005060
005070     OPEN OUTPUT ANALFILE
005080     IF NOT FS-88-OK
005090        DISPLAY 'ERROR OPEN ANALFILE CODE: ' SW-FILE-STATUS
005100        PERFORM 9000-FINAL THRU 9000-FINAL-EXIT
005110        GOBACK
005120     END-IF
005130
005140     OPEN OUTPUT RPTFILE
005150     IF NOT FS-88-OK
005160        DISPLAY 'ERROR OPEN RPTFILE  CODE: ' SW-FILE-STATUS
005170        PERFORM 9000-FINAL THRU 9000-FINAL-EXIT
005180        GOBACK
005190     END-IF
005200
005210*    UN CANDFILE VACIO NO ES ERROR DE ARCHIVO, ES UN CASO VALIDO  *
005220*    (LA EXTRACCION PREVIA NO ENCONTRO AL USUARIO); SE TRATA      *
005230*    IGUAL QUE UN USERNAME INVALIDO PARA REUTILIZAR EL MISMO      *
005240*    CAMINO DE SALIDA SIN PROCESAR REPOSITORIOS.                    *
005250     READ CANDFILE
005260          AT END
005270          DISPLAY 'CANDFILE VACIO - NADA PARA PROCESAR'
005280          SET SW-88-USERNAME-INVALIDO TO TRUE
005290     END-READ
005300
005310     IF NOT SW-88-USERNAME-INVALIDO
005320        ADD 1 TO CN-REG-LEIDOS-CAND
005330        MOVE 'V'                       TO VALD-FUNCTION
005340        MOVE CAND-USERNAME             TO VALD-USERNAME
005350*       SE VALIDA EL USERNAME ANTES DE ABRIR SIQUIERA UN           *
005360*       RENGLON DE REPOFILE (CR-2001-118): SI EL USERNAME NO       *
005370*       ES VALIDO NO TIENE SENTIDO GASTAR I/O EN REPOSITORIOS      *
005380*       QUE NUNCA VAN A APARECER EN NINGUN REPORTE.                  *
005390        CALL 'GHVAL0' USING WS-GHVAL0
005400        IF VALD-88-INVALID
005410           DISPLAY 'USERNAME INVALIDO - CORRIDA RECHAZADA: '
005420                   CAND-USERNAME
005430           SET SW-88-USERNAME-INVALIDO TO TRUE
005440        END-IF
005450     END-IF
005460
005470     .
005480 1000-INICIO-EXIT.
005490     EXIT.
005500
005510*****************************************************************
005520*                 2000-LEE-REPOSITORIOS                          *
005530* Lee un renglon de repositorio, llama al ANALYZER, graba el    *
005540* renglon de analisis, carga la fila de la tabla de trabajo y   *
005550* acumula los totales del portafolio (CR-1994 lenguajes         *
005560* distintos incluido).                                          *
005570*****************************************************************
005580 2000-LEE-REPOSITORIOS.
005590*    EL PERFORM UNTIL DE ESTE PARRAFO EN 0000-MAINLINE CORTA POR *
005600*    DOS CONDICIONES: FIN DE ARCHIVO O CT-MAX-REPOS ALCANZADO     *
005610*    (CR-2004-041); LAS DOS SE REVISAN EN LA MISMA CLAUSULA UNTIL *
005620*    PORQUE CUALQUIERA DE LAS DOS DEBE DETENER LA LECTURA.          *
005630
005640     READ REPOFILE
005650          AT END
005660          SET SW-88-FIN-REPOSITORIOS TO TRUE
005670     END-READ
005680
005690     IF NOT SW-88-FIN-REPOSITORIOS
005700        ADD 1 TO CN-REG-LEIDOS-REPO
005710                 ACUM-REPOS-READ
005720
005730*       GHANL0 LEE EL RENGLON CRUDO DE REPOFILE Y DEVUELVE EL      *
005740*       RENGLON DE ANALISIS COMPLETO EN UNA SOLA LLAMADA; NO       *
005750*       HACE FALTA LIMPIAR REG-ANALFILE ANTES PORQUE GHANL0        *
005760*       LLENA TODOS LOS CAMPOS DEL RENGLON.                          *
005770        CALL 'GHANL0' USING REG-REPOFILE REG-ANALFILE
005780
005790        WRITE REG-ANALFILE
005800        ADD 1 TO CN-REG-GRABADOS-ANAL
005810
005820        ADD 1 TO ACUM-REPOS-ANALYZED
005830        MOVE ACUM-REPOS-ANALYZED       TO CN-SUB-REPO
005840        PERFORM 2100-CARGA-TABLA-TRABAJO
005850           THRU 2100-CARGA-TABLA-TRABAJO-EXIT
005860        PERFORM 2200-ACUMULA-TOTALES
005870           THRU 2200-ACUMULA-TOTALES-EXIT
005880        PERFORM 2300-ACUMULA-LENGUAJES
005890           THRU 2300-ACUMULA-LENGUAJES-EXIT
005900     END-IF
005910
005920     .
005930 2000-LEE-REPOSITORIOS-EXIT.
005940     EXIT.
005950
005960*****************************************************************
005970*              2100-CARGA-TABLA-TRABAJO                         *
005980*****************************************************************
005990 2100-CARGA-TABLA-TRABAJO.
006000*    COPIA CAMPO POR CAMPO DESDE REG-ANALFILE (RESULTADO DEL      *
006010*    ANALISIS) Y DESDE REG-REPOFILE (DATOS CRUDOS DE ESTRELLAS/   *
006020*    FORKS/LENGUAJE) HACIA EL RENGLON CN-SUB-REPO DE LA TABLA DE  *
006030*    TRABAJO, QUE ES EL AREA QUE GHSCR0, GHREC0 Y GHRDM0 LEEN     *
006040*    MAS ADELANTE.  NO SE USA UN MOVE CORRESPONDING PORQUE LOS    *
006050*    NOMBRES DE CAMPO DE ANALFILE Y DE LA TABLA NO COINCIDEN.      *
006060
006070     MOVE ANL-REPO-NAME           TO WORK-REPO-NAME
006080                                              (CN-SUB-REPO)
006090     MOVE ANL-DOC-QUALITY         TO WORK-DOC-QUALITY
006100                                              (CN-SUB-REPO)
006110     MOVE ANL-HAS-README          TO WORK-HAS-README
006120                                              (CN-SUB-REPO)
006130     MOVE ANL-CODE-SCORE          TO WORK-CODE-SCORE
006140                                              (CN-SUB-REPO)
006150     MOVE ANL-ACTIVITY-SCORE      TO WORK-ACTIVITY-SCORE
006160                                              (CN-SUB-REPO)
006170     MOVE ANL-COMMIT-FREQ         TO WORK-COMMIT-FREQ
006180                                              (CN-SUB-REPO)
006190     MOVE ANL-IS-ACTIVE           TO WORK-IS-ACTIVE
006200                                              (CN-SUB-REPO)
006210     MOVE ANL-POPULARITY          TO WORK-POPULARITY
006220                                              (CN-SUB-REPO)
006230     MOVE ANL-OVERALL             TO WORK-OVERALL
006240                                              (CN-SUB-REPO)
006250     MOVE ANL-GRADE               TO WORK-GRADE
006260                                              (CN-SUB-REPO)
006270     MOVE ANL-STRENGTHS (1)       TO WORK-STRENGTHS
006280                                              (CN-SUB-REPO, 1)
006290     MOVE ANL-STRENGTHS (2)       TO WORK-STRENGTHS
006300                                              (CN-SUB-REPO, 2)
006310     MOVE ANL-STRENGTHS (3)       TO WORK-STRENGTHS
006320                                              (CN-SUB-REPO, 3)
006330     MOVE ANL-WEAKNESSES (1)      TO WORK-WEAKNESSES
006340                                              (CN-SUB-REPO, 1)
006350     MOVE ANL-WEAKNESSES (2)      TO WORK-WEAKNESSES
006360                                              (CN-SUB-REPO, 2)
006370     MOVE ANL-WEAKNESSES (3)      TO WORK-WEAKNESSES
006380                                              (CN-SUB-REPO, 3)
006390     MOVE REPO-STARS              TO WORK-STARS (CN-SUB-REPO)
006400     MOVE REPO-FORKS              TO WORK-FORKS (CN-SUB-REPO)
006410     MOVE REPO-PRIMARY-LANG       TO WORK-PRIMARY-LANG
006420                                              (CN-SUB-REPO)
006430
006440     .
006450 2100-CARGA-TABLA-TRABAJO-EXIT.
006460     EXIT.
006470
006480*****************************************************************
006490*               2200-ACUMULA-TOTALES                             *
006500*****************************************************************
006510 2200-ACUMULA-TOTALES.
006520*    SUMA ESTE REPOSITORIO A LOS OCHO ACUMULADORES DE PORTAFOLIO  *
006530*    QUE GHSCR0 VA A LEER (ACTIVOS, README, ESTRELLAS, FORKS Y    *
006540*    LOS TRES CORTES DE CALIDAD DE DOCUMENTACION).  LOS TRES      *
006550*    CORTES DE DOC-QUALITY SON INDEPENDIENTES ENTRE SI: UN         *
006560*    REPOSITORIO CON DOC-QUALITY DE 80 SUMA SOLO A GT70 Y GT50,   *
006570*    NUNCA A LT50.                                                     *
006580
006590     ADD REPO-STARS                  TO ACUM-TOTAL-STARS
006600     ADD REPO-FORKS                  TO ACUM-TOTAL-FORKS
006610
006620     IF ANL-IS-ACTIVE EQUAL 'Y'
006630        ADD 1 TO ACUM-ACTIVE-COUNT
006640     END-IF
006650
006660     IF ANL-HAS-README EQUAL 'Y'
006670        ADD 1 TO ACUM-README-COUNT
006680     END-IF
006690
006700     IF ANL-DOC-QUALITY > 70
006710        ADD 1 TO ACUM-DOC-GT70-COUNT
006720     END-IF
006730     IF ANL-DOC-QUALITY > 50
006740        ADD 1 TO ACUM-DOC-GT50-COUNT
006750     END-IF
006760     IF ANL-DOC-QUALITY < 50
006770        ADD 1 TO ACUM-DOC-LT50-COUNT
006780     END-IF
006790
006800     .
006810 2200-ACUMULA-TOTALES-EXIT.
006820     EXIT.
006830
006840*****************************************************************
006850*              2300-ACUMULA-LENGUAJES                            *
006860* Recorre los REPO-LANG-COUNT nombres del renglon leido; cada   *
006870* uno que no este ya en WS-TABLA-LENGUAJES se agrega y suma al  *
006880* contador de lenguajes distintos del portafolio.                *
006890*****************************************************************
006900 2300-ACUMULA-LENGUAJES.
006910*    SI EL RENGLON NO TRAE NINGUN LENGUAJE (REPO-LANG-COUNT =     *
006920*    ZERO) NO HAY NADA QUE ACUMULAR; EVITA UN PERFORM VARYING     *
006930*    QUE DE TODAS FORMAS NO ITERARIA NINGUNA VEZ.                    *
006940
006950     IF REPO-LANG-COUNT > ZERO
006960        PERFORM 2310-UN-LENGUAJE
006970           THRU 2310-UN-LENGUAJE-EXIT
006980           VARYING CN-SUB-LANG FROM 1 BY 1
006990           UNTIL CN-SUB-LANG > REPO-LANG-COUNT
007000     END-IF
007010
007020     .
007030 2300-ACUMULA-LENGUAJES-EXIT.
007040     EXIT.
007050
007060 2310-UN-LENGUAJE.
007070*    POR CADA LENGUAJE DEL RENGLON ACTUAL, BUSCA SI YA ESTA EN    *
007080*    LA TABLA ACUMULADA (WS-TABLA-LENGUAJES) ANTES DE AGREGARLO;  *
007090*    SI LA TABLA YA ESTA VACIA (ACUM-DISTINCT-LANG-COUNT = ZERO)  *
007100*    NO HACE FALTA BUSCAR, VA DIRECTO A AGREGARLO.                   *
007110
007120     SET SW-88-LANG-HALLADO TO FALSE
007130     SET WS-LANG-IDX TO 1
007140     IF ACUM-DISTINCT-LANG-COUNT > ZERO
007150        PERFORM 2320-BUSCA-LENGUAJE
007160           THRU 2320-BUSCA-LENGUAJE-EXIT
007170           VARYING CN-SUB-LANG-TABLA FROM 1 BY 1
007180           UNTIL CN-SUB-LANG-TABLA > ACUM-DISTINCT-LANG-COUNT
007190           OR SW-88-LANG-HALLADO
007200     END-IF
007210
007220*    EL TOPE DE 50 LENGUAJES DISTINTOS COINCIDE CON EL TAMANO     *
007230*    DE LA TABLA WS-TABLA-LENGUAJES; EN LA PRACTICA NINGUN         *
007240*    CANDIDATO REAL SE ACERCA A ESE NUMERO, PERO EL LIMITE EVITA  *
007250*    UN SUBSCRIPT FUERA DE RANGO SI ALGUNA VEZ PASARA.              *
007260     IF NOT SW-88-LANG-HALLADO
007270        AND ACUM-DISTINCT-LANG-COUNT < 50
007280        ADD 1 TO ACUM-DISTINCT-LANG-COUNT
007290        SET WS-LANG-IDX TO ACUM-DISTINCT-LANG-COUNT
007300        MOVE REPO-LANG-NAMES (CN-SUB-LANG)
007310                               TO WS-LANG-NOMBRE (WS-LANG-IDX)
007320     END-IF
007330
007340     .
007350 2310-UN-LENGUAJE-EXIT.
007360     EXIT.
007370
007380 2320-BUSCA-LENGUAJE.
007390*    COMPARA EL LENGUAJE DEL RENGLON ACTUAL CONTRA UNA POSICION   *
007400*    DE LA TABLA ACUMULADA; EL PERFORM VARYING QUE LO LLAMA SE     *
007410*    DETIENE APENAS SW-88-LANG-HALLADO SE PRENDE, ASI QUE ESTE    *
007420*    PARRAFO SOLO COMPARA, NUNCA RECORRE TODA LA TABLA DE MAS.     *
007430
007440     SET WS-LANG-IDX TO CN-SUB-LANG-TABLA
007450     IF WS-LANG-NOMBRE (WS-LANG-IDX)
007460                            EQUAL REPO-LANG-NAMES (CN-SUB-LANG)
007470        SET SW-88-LANG-HALLADO TO TRUE
007480     END-IF
007490
007500     .
007510 2320-BUSCA-LENGUAJE-EXIT.
007520     EXIT.
007530
007540*****************************************************************
007550*                3000-INVOCA-MODULOS                             *
007560* Con la tabla de trabajo completa, invoca en secuencia al      *
007570* SCORER, al RECLUTADOR SIMULADO y al ROADMAP.                   *
007580*****************************************************************
007590 3000-INVOCA-MODULOS.
007600*    LOS TRES CALL VAN EN ESTE ORDEN FIJO: GHSCR0 CALCULA LOS     *
007610*    CINCO COMPONENTES Y LA NOTA A-F; GHREC0 LOS LEE PARA ARMAR   *
007620*    EL VEREDICTO DEL RECLUTADOR; GHRDM0 LOS LEE PARA ARMAR LA    *
007630*    HOJA DE RUTA.  SI ALGUN DIA SE REACOMODA ESTE ORDEN, GHREC0  *
007640*    Y GHRDM0 VAN A LEER UN WS-GHSCR0 TODAVIA EN CEROS.             *
007650
007660     CALL 'GHSCR0' USING REG-CANDFILE WS-GHACUM0 WS-GHWORK0
007670                         WS-GHSCR0
007680
007690*    GHREC0 RECIBE WS-GHSCR0 ADEMAS DE LA TABLA DE TRABAJO         *
007700*    PORQUE SU VEREDICTO (HIRE/MAYBE/REJECT) SE BASA EN LA NOTA   *
007710*    GENERAL DE PORTAFOLIO, NO EN UN RECALCULO PROPIO.              *
007720     CALL 'GHREC0' USING REG-CANDFILE WS-GHACUM0 WS-GHWORK0
007730                         WS-GHSCR0 WS-GHREC0
007740
007750*    GHRDM0 TAMBIEN RECIBE WS-GHSCR0 PORQUE EL PUNTAJE MAS BAJO    *
007760*    DE LOS CINCO COMPONENTES DETERMINA EL ENFOQUE PRIORITARIO     *
007770*    DE LA HOJA DE RUTA.                                              *
007780     CALL 'GHRDM0' USING WS-GHACUM0 WS-GHWORK0 WS-GHSCR0 WS-GHRDM0
007790
007800     .
007810 3000-INVOCA-MODULOS-EXIT.
007820     EXIT.
007830
007840*****************************************************************
007850*               4000-IMPRIME-REPORTE                             *
007860* Arma el reporte de 132 columnas: encabezado, un bloque por    *
007870* repositorio, seccion de portafolio, seccion de reclutador,    *
007880* seccion de roadmap y totales de control.                       *
007890*****************************************************************
007900*
007910*****************************************************************
007920*        MAPA DE SECCIONES DEL REPORTE (SBUSTOS, 04/14/2004)      *
007930*****************************************************************
007940*                                                                *
007950*  RENGLON 1        TITULO FIJO DEL REPORTE.                        *
007960*  RENGLON 2        USERNAME Y NOMBRE DEL CANDIDATO.                *
007970*  RENGLON 3        EN BLANCO.                                        *
007980*  RENGLONES 4-N    UN BLOQUE POR REPOSITORIO (3-4 RENGLONES        *
007990*                   CADA UNO), EN EL ORDEN DE LECTURA DE            *
008000*                   REPOFILE.                                         *
008010*  SECCION PORTAFOLIO   PUNTAJE GENERAL, NOTA, LOS CINCO             *
008020*                   COMPONENTES, HASTA 3 BANDERAS ROJAS, HASTA      *
008030*                   3 FORTALEZAS.                                     *
008040*  SECCION RECLUTADOR   DECISION, CONFIANZA, RAZONAMIENTO,           *
008050*                   PRIMERA IMPRESION, RESUMEN, HASTA 5              *
008060*                   PREGUNTAS DE ENTREVISTA.                          *
008070*  SECCION ROADMAP      ENFOQUE PRIORITARIO, LOS TRES PUNTAJES,      *
008080*                   HASTA 4 ACCIONES INMEDIATAS.                      *
008090*  TOTALES DE CONTROL   REPOS LEIDOS/ANALIZADOS, ESTRELLAS,          *
008100*                   FORKS, ACTIVOS, LENGUAJES DISTINTOS.              *
008110*                                                                *
008120*  ESTE MAPA NO REEMPLAZA LA LECTURA DEL CODIGO DE CADA PARRAFO,  *
008130*  PERO AYUDA A UBICAR RAPIDO QUE PARRAFO TOCAR CUANDO RECURSOS   *
008140*  HUMANOS PIDE AGREGAR O QUITAR UNA LINEA DEL REPORTE.             *
008150*                                                                *
008160*****************************************************************
008170*
008180 4000-IMPRIME-REPORTE.
008190*    ARMA EL REPORTE EN SEIS BLOQUES, EN ESTE ORDEN: ENCABEZADO, *
008200*    UN DETALLE POR REPOSITORIO (SOLO SI HUBO ALGUNO), SECCION    *
008210*    DE PORTAFOLIO, SECCION DE RECLUTADOR, SECCION DE ROADMAP Y   *
008220*    TOTALES DE CONTROL.  CADA BLOQUE ES UN PARRAFO PROPIO PARA   *
008230*    QUE UN CAMBIO DE FORMATO EN UNO NO OBLIGUE A TOCAR LOS       *
008240*    DEMAS.                                                            *
008250
008260*    EL ENCABEZADO SE IMPRIME SIEMPRE, INCLUSO SI EL PORTAFOLIO   *
008270*    QUEDA VACIO, PARA QUE EL REPORTE IDENTIFIQUE AL CANDIDATO    *
008280*    AUNQUE NO HAYA NADA MAS QUE MOSTRAR.                             *
008290     PERFORM 4100-ENCABEZADO
008300        THRU 4100-ENCABEZADO-EXIT
008310
008320     IF ACUM-REPOS-ANALYZED > ZERO
008330        PERFORM 4200-DETALLE-UN-REPO
008340           THRU 4200-DETALLE-UN-REPO-EXIT
008350           VARYING CN-SUB-REPO FROM 1 BY 1
008360           UNTIL CN-SUB-REPO > ACUM-REPOS-ANALYZED
008370     END-IF
008380
008390     PERFORM 4300-SECCION-PORTAFOLIO
008400        THRU 4300-SECCION-PORTAFOLIO-EXIT
008410
008420     PERFORM 4400-SECCION-RECLUTADOR
008430        THRU 4400-SECCION-RECLUTADOR-EXIT
008440
008450     PERFORM 4500-SECCION-ROADMAP
008460        THRU 4500-SECCION-ROADMAP-EXIT
008470
008480     PERFORM 4600-TOTALES-CONTROL
008490        THRU 4600-TOTALES-CONTROL-EXIT
008500
008510     .
008520 4000-IMPRIME-REPORTE-EXIT.
008530     EXIT.
008540
008550*****************************************************************
008560*                    4100-ENCABEZADO                             *
008570*****************************************************************
008580 4100-ENCABEZADO.
008590*    TRES LINEAS: TITULO, IDENTIFICACION DEL CANDIDATO (USERNAME *
008600*    Y NOMBRE) Y UNA LINEA EN BLANCO DE SEPARACION ANTES DEL      *
008610*    DETALLE.  DELIMITED BY SPACE EN CAND-USERNAME EVITA QUE LOS  *
008620*    BLANCOS DE RELLENO DEL CAMPO SE COPIEN A LA LINEA.             *
008630
008640     MOVE SPACES                    TO WS-LINEA-REPORTE
008650     STRING 'GITHUB PORTFOLIO ANALYZER - CANDIDATE REPORT'
008660                                    DELIMITED BY SIZE
008670            INTO WS-LINEA-REPORTE
008680     PERFORM 4900-ESCRIBE-LINEA
008690        THRU 4900-ESCRIBE-LINEA-EXIT
008700
008710     MOVE SPACES                    TO WS-LINEA-REPORTE
008720     STRING 'CANDIDATE USERNAME: '  DELIMITED BY SIZE
008730            CAND-USERNAME           DELIMITED BY SPACE
008740            '  NAME: '              DELIMITED BY SIZE
008750            CAND-NAME               DELIMITED BY SIZE
008760            INTO WS-LINEA-REPORTE
008770     PERFORM 4900-ESCRIBE-LINEA
008780        THRU 4900-ESCRIBE-LINEA-EXIT
008790
008800     MOVE SPACES                    TO WS-LINEA-REPORTE
008810     PERFORM 4900-ESCRIBE-LINEA
008820        THRU 4900-ESCRIBE-LINEA-EXIT
008830
008840     .
008850 4100-ENCABEZADO-EXIT.
008860     EXIT.
008870
008880*****************************************************************
008890*                4200-DETALLE-UN-REPO                            *
008900*****************************************************************
008910 4200-DETALLE-UN-REPO.
008920*    TRES O CUATRO LINEAS POR REPOSITORIO: NOMBRE/NOTA/ACTIVO,   *
008930*    METRICAS NUMERICAS, Y HASTA DOS LINEAS OPCIONALES DE         *
008940*    FORTALEZA/DEBILIDAD PRINCIPAL (SOLO LA PRIMERA DE CADA        *
008950*    TABLA, NO LAS TRES - EL REPORTE IMPRESO NO TIENE ESPACIO     *
008960*    PARA TRES DE CADA UNA POR REPOSITORIO SIN ALARGARSE          *
008970*    DEMASIADO CON PORTAFOLIOS GRANDES).                             *
008980
008990     MOVE SPACES                    TO WS-LINEA-REPORTE
009000     STRING 'REPO: '                DELIMITED BY SIZE
009010            WORK-REPO-NAME (CN-SUB-REPO)  DELIMITED BY SPACE
009020            '  GRADE: '             DELIMITED BY SIZE
009030            WORK-GRADE (CN-SUB-REPO)      DELIMITED BY SIZE
009040            '  ACTIVE: '            DELIMITED BY SIZE
009050            WORK-IS-ACTIVE (CN-SUB-REPO)  DELIMITED BY SIZE
009060            INTO WS-LINEA-REPORTE
009070     PERFORM 4900-ESCRIBE-LINEA
009080        THRU 4900-ESCRIBE-LINEA-EXIT
009090
009100*    LAS ESTRELLAS PASAN POR 9500-EXTRAE-LARGO-NUM PARA SUPRIMIR *
009110*    LOS CEROS A LA IZQUIERDA DE WS-NUM-EDITADO ANTES DE           *
009120*    EMBEBERLAS EN EL STRING; LOS DEMAS CAMPOS NUMERICOS DE ESTA  *
009130*    LINEA (FORKS, DOC, CODE, ACTIVITY, OVERALL) SE IMPRIMEN CON  *
009140*    SUS CEROS PORQUE SON CAMPOS DE ANCHO FIJO YA EDITADOS EN LA  *
009150*    TABLA DE TRABAJO.                                                *
009160     MOVE WORK-STARS (CN-SUB-REPO)  TO WS-NUM-EDITADO
009170     PERFORM 9500-EXTRAE-LARGO-NUM
009180        THRU 9500-EXTRAE-LARGO-NUM-EXIT
009190     MOVE SPACES                    TO WS-LINEA-REPORTE
009200     STRING '   STARS: '            DELIMITED BY SIZE
009210            WS-NUM-EDITADO-BYTES (CN-POS-NUMERO:CN-LARGO-NUMERO)
009220                                    DELIMITED BY SIZE
009230            '  FORKS: '             DELIMITED BY SIZE
009240            WORK-FORKS (CN-SUB-REPO)      DELIMITED BY SIZE
009250            '  DOC: '               DELIMITED BY SIZE
009260            WORK-DOC-QUALITY (CN-SUB-REPO) DELIMITED BY SIZE
009270            '  CODE: '              DELIMITED BY SIZE
009280            WORK-CODE-SCORE (CN-SUB-REPO)  DELIMITED BY SIZE
009290            '  ACTIVITY: '          DELIMITED BY SIZE
009300            WORK-ACTIVITY-SCORE (CN-SUB-REPO) DELIMITED BY SIZE
009310            '  OVERALL: '           DELIMITED BY SIZE
009320            WORK-OVERALL (CN-SUB-REPO)     DELIMITED BY SIZE
009330            INTO WS-LINEA-REPORTE
009340     PERFORM 4900-ESCRIBE-LINEA
009350        THRU 4900-ESCRIBE-LINEA-EXIT
009360
009370*    SOLO SE IMPRIME LA LINEA DE FORTALEZA/DEBILIDAD SI HAY       *
009380*    ALGO CARGADO; UN REPOSITORIO SIN NINGUNA FORTALEZA O          *
009390*    DEBILIDAD DETECTADA POR GHANL0 NO GENERA UNA LINEA EN         *
009400*    BLANCO DE MAS.                                                    *
009410     IF WORK-STRENGTHS (CN-SUB-REPO, 1) NOT EQUAL SPACES
009420        MOVE SPACES                 TO WS-LINEA-REPORTE
009430        STRING '   STRENGTHS: '     DELIMITED BY SIZE
009440               WORK-STRENGTHS (CN-SUB-REPO, 1) DELIMITED BY SIZE
009450               INTO WS-LINEA-REPORTE
009460        PERFORM 4900-ESCRIBE-LINEA
009470           THRU 4900-ESCRIBE-LINEA-EXIT
009480     END-IF
009490
009500     IF WORK-WEAKNESSES (CN-SUB-REPO, 1) NOT EQUAL SPACES
009510        MOVE SPACES                 TO WS-LINEA-REPORTE
009520        STRING '   WEAKNESSES: '    DELIMITED BY SIZE
009530               WORK-WEAKNESSES (CN-SUB-REPO, 1) DELIMITED BY SIZE
009540               INTO WS-LINEA-REPORTE
009550        PERFORM 4900-ESCRIBE-LINEA
009560           THRU 4900-ESCRIBE-LINEA-EXIT
009570     END-IF
009580
009590     .
009600 4200-DETALLE-UN-REPO-EXIT.
009610     EXIT.
009620
009630*****************************************************************
009640*              4300-SECCION-PORTAFOLIO                           *
009650*****************************************************************
009660 4300-SECCION-PORTAFOLIO.
009670*    DOS LINEAS FIJAS (PUNTAJE GENERAL/NOTA, Y LOS CINCO         *
009680*    COMPONENTES) MAS HASTA TRES LINEAS DE BANDERA ROJA Y HASTA   *
009690*    TRES DE FORTALEZA, CADA UNA IMPRESA SOLO SI GHSCR0 LA         *
009700*    CARGO (VER 4310/4320).                                          *
009710
009720     MOVE SPACES                    TO WS-LINEA-REPORTE
009730     STRING 'PORTFOLIO SCORE: '     DELIMITED BY SIZE
009740            PSCR-OVERALL            DELIMITED BY SIZE
009750            '  GRADE: '             DELIMITED BY SIZE
009760            PSCR-GRADE              DELIMITED BY SIZE
009770            INTO WS-LINEA-REPORTE
009780     PERFORM 4900-ESCRIBE-LINEA
009790        THRU 4900-ESCRIBE-LINEA-EXIT
009800
009810     MOVE SPACES                    TO WS-LINEA-REPORTE
009820     STRING '   DOC: '              DELIMITED BY SIZE
009830            PSCR-DOC                DELIMITED BY SIZE
009840            '  CODE: '              DELIMITED BY SIZE
009850            PSCR-CODE               DELIMITED BY SIZE
009860            '  CONSIST: '           DELIMITED BY SIZE
009870            PSCR-CONSIST            DELIMITED BY SIZE
009880            '  IMPACT: '            DELIMITED BY SIZE
009890            PSCR-IMPACT             DELIMITED BY SIZE
009900            '  DEPTH: '             DELIMITED BY SIZE
009910            PSCR-DEPTH              DELIMITED BY SIZE
009920            INTO WS-LINEA-REPORTE
009930     PERFORM 4900-ESCRIBE-LINEA
009940        THRU 4900-ESCRIBE-LINEA-EXIT
009950
009960     PERFORM 4310-BANDERAS-ROJAS
009970        THRU 4310-BANDERAS-ROJAS-EXIT
009980        VARYING CN-SUB-REPO FROM 1 BY 1
009990        UNTIL CN-SUB-REPO > 3
010000
010010     PERFORM 4320-FORTALEZAS-PORT
010020        THRU 4320-FORTALEZAS-PORT-EXIT
010030        VARYING CN-SUB-REPO FROM 1 BY 1
010040        UNTIL CN-SUB-REPO > 3
010050
010060     .
010070 4300-SECCION-PORTAFOLIO-EXIT.
010080     EXIT.
010090
010100 4310-BANDERAS-ROJAS.
010110*    SE LLAMA TRES VECES (CN-SUB-REPO DE 1 A 3, REUTILIZANDO EL  *
010120*    MISMO SUBSCRIPT QUE LA TABLA DE TRABAJO PORQUE YA TERMINO    *
010130*    DE USARSE EN 4200); IMPRIME SOLO LAS BANDERAS QUE GHSCR0     *
010140*    REALMENTE CARGO, NO TRES LINEAS FIJAS.                          *
010150
010160     IF PSCR-RED-FLAGS (CN-SUB-REPO) NOT EQUAL SPACES
010170        MOVE SPACES                 TO WS-LINEA-REPORTE
010180        STRING '   RED FLAG: '      DELIMITED BY SIZE
010190               PSCR-RED-FLAGS (CN-SUB-REPO) DELIMITED BY SIZE
010200               INTO WS-LINEA-REPORTE
010210        PERFORM 4900-ESCRIBE-LINEA
010220           THRU 4900-ESCRIBE-LINEA-EXIT
010230     END-IF
010240
010250     .
010260 4310-BANDERAS-ROJAS-EXIT.
010270     EXIT.
010280
010290 4320-FORTALEZAS-PORT.
010300*    CONTRAPARTE POSITIVA DE 4310, MISMA LOGICA DE IMPRESION      *
010310*    CONDICIONAL SOBRE PSCR-STRENGTHS.                                *
010320
010330     IF PSCR-STRENGTHS (CN-SUB-REPO) NOT EQUAL SPACES
010340        MOVE SPACES                 TO WS-LINEA-REPORTE
010350        STRING '   STRENGTH: '      DELIMITED BY SIZE
010360               PSCR-STRENGTHS (CN-SUB-REPO) DELIMITED BY SIZE
010370               INTO WS-LINEA-REPORTE
010380        PERFORM 4900-ESCRIBE-LINEA
010390           THRU 4900-ESCRIBE-LINEA-EXIT
010400     END-IF
010410
010420     .
010430 4320-FORTALEZAS-PORT-EXIT.
010440     EXIT.
010450
010460*****************************************************************
010470*              4400-SECCION-RECLUTADOR                           *
010480*****************************************************************
010490 4400-SECCION-RECLUTADOR.
010500*    CUATRO LINEAS FIJAS DEL VEREDICTO DE GHREC0 (DECISION,       *
010510*    RAZONAMIENTO, PRIMERA IMPRESION Y RESUMEN) MAS HASTA CINCO   *
010520*    PREGUNTAS DE ENTREVISTA SUGERIDAS.                               *
010530
010540     MOVE SPACES                    TO WS-LINEA-REPORTE
010550     STRING 'RECRUITER DECISION: '  DELIMITED BY SIZE
010560            RVDT-DECISION           DELIMITED BY SPACE
010570            '  CONFIDENCE: '        DELIMITED BY SIZE
010580            RVDT-CONFIDENCE         DELIMITED BY SPACE
010590            INTO WS-LINEA-REPORTE
010600     PERFORM 4900-ESCRIBE-LINEA
010610        THRU 4900-ESCRIBE-LINEA-EXIT
010620
010630     MOVE SPACES                    TO WS-LINEA-REPORTE
010640     STRING '   REASONING: '        DELIMITED BY SIZE
010650            RVDT-REASONING          DELIMITED BY SIZE
010660            INTO WS-LINEA-REPORTE
010670     PERFORM 4900-ESCRIBE-LINEA
010680        THRU 4900-ESCRIBE-LINEA-EXIT
010690
010700     MOVE SPACES                    TO WS-LINEA-REPORTE
010710     STRING '   FIRST IMPRESSION: ' DELIMITED BY SIZE
010720            RVDT-FIRST-IMPRESSION   DELIMITED BY SIZE
010730            INTO WS-LINEA-REPORTE
010740     PERFORM 4900-ESCRIBE-LINEA
010750        THRU 4900-ESCRIBE-LINEA-EXIT
010760
010770     MOVE SPACES                    TO WS-LINEA-REPORTE
010780     STRING '   SUMMARY: '          DELIMITED BY SIZE
010790            RVDT-SUMMARY            DELIMITED BY SIZE
010800            INTO WS-LINEA-REPORTE
010810     PERFORM 4900-ESCRIBE-LINEA
010820        THRU 4900-ESCRIBE-LINEA-EXIT
010830
010840     PERFORM 4410-PREGUNTA-ENTREVISTA
010850        THRU 4410-PREGUNTA-ENTREVISTA-EXIT
010860        VARYING CN-SUB-REPO FROM 1 BY 1
010870        UNTIL CN-SUB-REPO > 5
010880
010890     .
010900 4400-SECCION-RECLUTADOR-EXIT.
010910     EXIT.
010920
010930 4410-PREGUNTA-ENTREVISTA.
010940*    SE LLAMA CINCO VECES PORQUE RVDT-QUESTIONS TIENE CINCO       *
010950*    POSICIONES; IMPRIME SOLO LAS QUE GHREC0 CARGO CON TEXTO.      *
010960
010970     IF RVDT-QUESTIONS (CN-SUB-REPO) NOT EQUAL SPACES
010980        MOVE SPACES                 TO WS-LINEA-REPORTE
010990        STRING '   QUESTION: '      DELIMITED BY SIZE
011000               RVDT-QUESTIONS (CN-SUB-REPO) DELIMITED BY SIZE
011010               INTO WS-LINEA-REPORTE
011020        PERFORM 4900-ESCRIBE-LINEA
011030           THRU 4900-ESCRIBE-LINEA-EXIT
011040     END-IF
011050
011060     .
011070 4410-PREGUNTA-ENTREVISTA-EXIT.
011080     EXIT.
011090
011100*****************************************************************
011110*                4500-SECCION-ROADMAP                            *
011120*****************************************************************
011130 4500-SECCION-ROADMAP.
011140*    DOS LINEAS FIJAS (ENFOQUE PRIORITARIO Y LOS TRES PUNTAJES    *
011150*    DE GHRDM0) MAS HASTA CUATRO LINEAS DE ACCION INMEDIATA.       *
011160
011170     MOVE SPACES                    TO WS-LINEA-REPORTE
011180     STRING 'ROADMAP FOCUS: '       DELIMITED BY SIZE
011190            RMAP-PRIORITY-FOCUS     DELIMITED BY SIZE
011200            INTO WS-LINEA-REPORTE
011210     PERFORM 4900-ESCRIBE-LINEA
011220        THRU 4900-ESCRIBE-LINEA-EXIT
011230
011240     MOVE SPACES                    TO WS-LINEA-REPORTE
011250     STRING '   CURRENT: '          DELIMITED BY SIZE
011260            RMAP-CURRENT-SCORE      DELIMITED BY SIZE
011270            '  POTENTIAL: '         DELIMITED BY SIZE
011280            RMAP-POTENTIAL-SCORE    DELIMITED BY SIZE
011290            '  IMPROVEMENT: '       DELIMITED BY SIZE
011300            RMAP-IMPROVEMENT        DELIMITED BY SIZE
011310            INTO WS-LINEA-REPORTE
011320     PERFORM 4900-ESCRIBE-LINEA
011330        THRU 4900-ESCRIBE-LINEA-EXIT
011340
011350     PERFORM 4510-ACCION-INMEDIATA
011360        THRU 4510-ACCION-INMEDIATA-EXIT
011370        VARYING CN-SUB-REPO FROM 1 BY 1
011380        UNTIL CN-SUB-REPO > 4
011390
011400     .
011410 4500-SECCION-ROADMAP-EXIT.
011420     EXIT.
011430
011440 4510-ACCION-INMEDIATA.
011450*    SE LLAMA CUATRO VECES PORQUE RMAP-ACTIONS OCCURS 4 TIMES;    *
011460*    IMPRIME SOLO LAS ACCIONES QUE GHRDM0 REALMENTE CARGO.          *
011470
011480     IF RMAP-ACTIONS (CN-SUB-REPO) NOT EQUAL SPACES
011490        MOVE SPACES                 TO WS-LINEA-REPORTE
011500        STRING '   ACTION: '        DELIMITED BY SIZE
011510               RMAP-ACTIONS (CN-SUB-REPO) DELIMITED BY SIZE
011520               INTO WS-LINEA-REPORTE
011530        PERFORM 4900-ESCRIBE-LINEA
011540           THRU 4900-ESCRIBE-LINEA-EXIT
011550     END-IF
011560
011570     .
011580 4510-ACCION-INMEDIATA-EXIT.
011590     EXIT.
011600
011610*****************************************************************
011620*              4600-TOTALES-CONTROL                              *
011630*****************************************************************
011640 4600-TOTALES-CONTROL.
011650*    DOS LINEAS DE TOTALES AL PIE DEL REPORTE (CR-2004-041),      *
011660*    PARA QUE EL OPERADOR PUEDA CONFIRMAR A SIMPLE VISTA CUANTOS  *
011670*    REPOSITORIOS SE LEYERON CONTRA CUANTOS SE ANALIZARON, SIN     *
011680*    NECESIDAD DE CONTAR LOS BLOQUES DE DETALLE A MANO.             *
011690
011700     MOVE SPACES                    TO WS-LINEA-REPORTE
011710     PERFORM 4900-ESCRIBE-LINEA
011720        THRU 4900-ESCRIBE-LINEA-EXIT
011730
011740     MOVE SPACES                    TO WS-LINEA-REPORTE
011750     STRING 'CONTROL TOTALS -'      DELIMITED BY SIZE
011760            ' REPOS READ: '         DELIMITED BY SIZE
011770            ACUM-REPOS-READ         DELIMITED BY SIZE
011780            '  REPOS ANALYZED: '    DELIMITED BY SIZE
011790            ACUM-REPOS-ANALYZED     DELIMITED BY SIZE
011800            INTO WS-LINEA-REPORTE
011810     PERFORM 4900-ESCRIBE-LINEA
011820        THRU 4900-ESCRIBE-LINEA-EXIT
011830
011840     MOVE SPACES                    TO WS-LINEA-REPORTE
011850     STRING '  TOTAL STARS: '       DELIMITED BY SIZE
011860            ACUM-TOTAL-STARS        DELIMITED BY SIZE
011870            '  TOTAL FORKS: '       DELIMITED BY SIZE
011880            ACUM-TOTAL-FORKS        DELIMITED BY SIZE
011890            '  ACTIVE: '            DELIMITED BY SIZE
011900            ACUM-ACTIVE-COUNT       DELIMITED BY SIZE
011910            '  LANGUAGES: '         DELIMITED BY SIZE
011920            ACUM-DISTINCT-LANG-COUNT DELIMITED BY SIZE
011930            INTO WS-LINEA-REPORTE
011940     PERFORM 4900-ESCRIBE-LINEA
011950        THRU 4900-ESCRIBE-LINEA-EXIT
011960
011970     .
011980 4600-TOTALES-CONTROL-EXIT.
011990     EXIT.
012000
012010*****************************************************************
012020*               4900-ESCRIBE-LINEA                               *
012030*****************************************************************
012040 4900-ESCRIBE-LINEA.
012050*    UNICO PUNTO DE WRITE DE TODO EL REPORTE; TODOS LOS DEMAS     *
012060*    PARRAFOS DE LA SECCION 4000 ARMAN WS-LINEA-REPORTE Y LO      *
012070*    LLAMAN EN VEZ DE HACER SU PROPIO WRITE, PARA QUE EL CONTEO   *
012080*    CN-REG-GRABADOS-RPT QUEDE EN UN SOLO LUGAR.                    *
012090
012100     WRITE REG-RPTFILE FROM WS-LINEA-REPORTE
012110     ADD 1 TO CN-REG-GRABADOS-RPT
012120
012130     .
012140 4900-ESCRIBE-LINEA-EXIT.
012150     EXIT.
012160
012170*****************************************************************
012180*          9500-EXTRAE-LARGO-NUM  /  9510-BUSCA-POS-NUM         *
012190* Rutina compartida por el area para ubicar el primer digito no *
012200* blanco de un campo editado y calcular su longitud, sin usar  *
012210* ninguna FUNCTION intrinseca.                                   *
012220*****************************************************************
012230*
012240*****************************************************************
012250*      NOTA SOBRE 9500-EXTRAE-LARGO-NUM / 9510-BUSCA-POS-NUM      *
012260*****************************************************************
012270*                                                                *
012280*  ESTA MISMA RUTINA APARECE, CON EL MISMO NOMBRE Y LA MISMA      *
012290*  LOGICA, EN GHSCR0, GHREC0 Y GHRDM0; NO SE FACTORIZO A UN       *
012300*  SUBPROGRAMA APARTE PORQUE ES CORTA Y CADA MODULO YA TIENE SU  *
012310*  PROPIA WS-EDICION-NUMERO - UN CALL ADICIONAL POR CADA NUMERO  *
012320*  A EDITAR HABRIA COSTADO MAS EN OVERHEAD DE LINKAGE QUE LO      *
012330*  QUE SE AHORRA EN LINEAS DE CODIGO.                                 *
012340*                                                                *
012350*  SI ALGUN DIA SE DECIDE FACTORIZARLA, HAY QUE REVISAR LOS       *
012360*  CUATRO PROGRAMAS A LA VEZ PARA QUE TODOS QUEDEN LLAMANDO AL    *
012370*  MISMO SUBPROGRAMA CON LA MISMA CONVENCION DE PARAMETROS.        *
012380*                                                                *
012390*****************************************************************
012400*
012410 9500-EXTRAE-LARGO-NUM.
012420
012430     MOVE 1                          TO CN-POS-NUMERO
012440     PERFORM 9510-BUSCA-POS-NUM
012450        THRU 9510-BUSCA-POS-NUM-EXIT
012460        VARYING CN-POS-NUMERO FROM 1 BY 1
012470        UNTIL CN-POS-NUMERO > 6
012480        OR WS-NUM-EDITADO-BYTES (CN-POS-NUMERO:1) NOT EQUAL SPACE
012490
012500     COMPUTE CN-LARGO-NUMERO = 7 - CN-POS-NUMERO
012510
012520     .
012530 9500-EXTRAE-LARGO-NUM-EXIT.
012540     EXIT.
012550
012560 9510-BUSCA-POS-NUM.
012570     CONTINUE.
012580 9510-BUSCA-POS-NUM-EXIT.
012590     EXIT.
012600
012610*****************************************************************
012620*                     9000-FINAL                                 *
012630*****************************************************************
012640 9000-FINAL.
012650*    CIERRA LOS CUATRO ARCHIVOS SOLO SI LLEGARON A ABRIRSE SIN    *
012660*    ERROR (SW-FILE-STATUS EN BLANCO SIGNIFICA QUE TODAVIA NO SE  *
012670*    INTENTO NINGUN OPEN); ESTE PARRAFO SE LLAMA TAMBIEN DESDE    *
012680*    LOS ERROR PATH DE 1000-INICIO, DONDE ALGUN ARCHIVO PUEDE     *
012690*    NO HABER LLEGADO A ABRIRSE TODAVIA.                              *
012700
012710     IF FS-88-OK OR SW-FILE-STATUS EQUAL SPACE
012720        CLOSE CANDFILE
012730        CLOSE REPOFILE
012740        CLOSE ANALFILE
012750        CLOSE RPTFILE
012760     END-IF
012770
012780     DISPLAY 'GHPORT0 - CANDIDATOS LEIDOS      : '
012790                                           CN-REG-LEIDOS-CAND
012800     DISPLAY 'GHPORT0 - REPOSITORIOS LEIDOS    : '
012810                                           CN-REG-LEIDOS-REPO
012820     DISPLAY 'GHPORT0 - ANALISIS GRABADOS      : '
012830                                           CN-REG-GRABADOS-ANAL
012840     DISPLAY 'GHPORT0 - LINEAS DE REPORTE      : '
012850                                           CN-REG-GRABADOS-RPT
012860
012870     .
012880 9000-FINAL-EXIT.
012890     EXIT.
012900*
012910*****************************************************************
012920*                       FIN DEL PROGRAMA                          *
012930*****************************************************************
012940*                                                                *
012950*  ESTE PROGRAMA ES EL UNICO PUNTO DE ENTRADA DEL LOTE DE          *
012960*  ANALISIS DE PORTAFOLIOS; NO EXISTE OTRO STEP DE JCL QUE          *
012970*  INVOQUE A GHANL0, GHVAL0, GHSCR0, GHREC0 O GHRDM0                *
012980*  DIRECTAMENTE - TODOS SE LLAMAN DESDE ACA.  SI SE AGREGA UN       *
012990*  MODULO NUEVO AL SUBSISTEMA, EL LLAMADO VA A SUMARSE A            *
013000*  3000-INVOCA-MODULOS O A UNA NUEVA SECCION DE 4000-IMPRIME-       *
013010*  REPORTE, SEGUN CORRESPONDA, RESPETANDO EL ORDEN DE               *
013020*  DEPENDENCIAS DOCUMENTADO AL PRINCIPIO DE ESTE PROGRAMA.          *
013030*                                                                *
013040*  CUALQUIER CAMBIO A LOS FORMATOS DE ANALFILE (GHANL0), AL       *
013050*  AREA DE TRABAJO (GHWORK0) O A CUALQUIERA DE LAS AREAS DE       *
013060*  COMUNICACION DE LOS MODULOS LLAMADOS (GHSCR0/GHREC0/GHRDM0/    *
013070*  GHVAL0) DEBE REVISARSE CONTRA ESTE PROGRAMA, PORQUE ES EL      *
013080*  UNICO QUE DECLARA LAS SEIS AREAS A LA VEZ EN SU WORKING-       *
013090*  STORAGE.                                                          *
013100*                                                                *
013110*****************************************************************

000100*****************************************************************
000110* Program name:    GHRDM0.                                      *
000120* Original author: R. USOZ.                                     *
000130*                                                                *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 03/02/1993 RUSOZ         Initial version - priority focus.    * GHRDM001
000180* 10/14/1994 RUSOZ         Add estimated-impact paragraph.       *GHRDM002
000190* 07/07/1997 GFORRICH      Add immediate-actions paragraph.      *GHRDM003
000200* 02/19/1999 LORTIZ        Y2K sweep - no date fields, no-op.   * GHRDM004
000210* 05/11/2002 SBUSTOS       CR-2002-203 first-repo-without-       *GHRDM005
000220*                          readme lookup.                        *
000230*****************************************************************
000240*                                                                *
000250*  EN VERSIONES ANTERIORES ESTE ANALISIS SALIA MEZCLADO DENTRO   *
000260*  DE GHSCR0; SE SEPARO EN UN PROGRAMA PROPIO PARA QUE UN         *
000270*  CAMBIO EN LA REDACCION DE LAS FRASES DE ROADMAP NO OBLIGUE     *
000280*  A RECOMPILAR EL SCORER.                                        *
000290*  ESTE MODULO ES EL ULTIMO ESLABON DEL LOTE: RECIBE EL          *
000300*  ACUMULADOR (GHACUM0), LA TABLA DE TRABAJO (GHWORK0) Y EL       *
000310*  PUNTAJE YA CALCULADO (GHSCR0), Y ARMA LA HOJA DE RUTA DE       *
000320*  MEJORA (ROADMAP) QUE EL REPORTE FINAL IMPRIME AL PIE DE CADA   *
000330*  USUARIO.  NO RECALCULA NADA DEL PUNTAJE, SOLO LO INTERPRETA.  *
000340*                                                                *
000350*****************************************************************
000360*                                                                *
000370*          I D E N T I F I C A T I O N  D I V I S I O N         *
000380*                                                                *
000390*****************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.  GHRDM0.
000420 AUTHOR. R. USOZ.
000430 INSTALLATION. IBM Z/OS.
000440 DATE-WRITTEN. 03/02/1993.
000450 DATE-COMPILED. 05/11/2002.
000460 SECURITY. CONFIDENTIAL.
000470*  ESTE MODULO NO ABRE ARCHIVOS PROPIOS Y NO ESCRIBE EN EL       *
000480*  REPORTE; SOLO CARGA EL AREA ROADMAP QUE GHPORT0 IMPRIME MAS   *
000490*  ADELANTE, DESPUES DE LA TABLA DE PUNTAJES.                     *
000500*****************************************************************
000510*                                                                *
000520*             E N V I R O N M E N T   D I V I S I O N           *
000530*                                                                *
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560
000570 CONFIGURATION SECTION.
000580*  NO HAY ARCHIVOS PROPIOS; TODO EL INSUMO LLEGA POR LOS CUATRO  *
000590*  PARAMETROS DEL LINKAGE SECTION Y TODA LA SALIDA ES EL AREA    *
000600*  ROADMAP.                                                       *
000610 SPECIAL-NAMES.
000620     CLASS ALFANUM-CLASE IS "0" THRU "9"
000630                             "A" THRU "Z"
000640                             "a" THRU "z".
000650
000660*****************************************************************
000670*                                                                *
000680*                      D A T A   D I V I S I O N                *
000690*                                                                *
000700*****************************************************************
000710 DATA DIVISION.
000720 WORKING-STORAGE SECTION.
000730*****************************************************************
000740*                    DEFINICION DE CONTADORES.                  *
000750*****************************************************************
000760*  CN-SUB-REPO RECORRE LA TABLA DE REPOSITORIOS DE GHWORK0 EN     *
000770*  4100-BUSCA-SIN-README; CN-CANT-ACCIONES CUENTA LAS ACCIONES    *
000780*  YA CARGADAS EN RMAP-ACTIONS (MAXIMO CUATRO); CN-INDICE-SIN-    *
000790*  README GUARDA LA POSICION DEL PRIMER REPOSITORIO SIN README    *
000800*  QUE ENCONTRO EL BARRIDO.                                        *
000810 01  CN-CONTADORES.
000820     05 CN-SUB-REPO                    PIC S9(04) COMP.
000830     05 CN-CANT-ACCIONES               PIC S9(04) COMP.
000840     05 CN-INDICE-SIN-README           PIC S9(04) COMP.
000850     05 FILLER                         PIC X(01).
000860
000870*****************************************************************
000880*                DEFINICION DE SWITCHES.                        *
000890*****************************************************************
000900*  SW-SIN-README-HALLADO CORTA EL BARRIDO DE 4100-BUSCA-SIN-      *
000910*  README EN CUANTO APARECE EL PRIMER CASO, PORQUE LA ACCION DE   *
000920*  README SOLO MENCIONA UN REPOSITORIO A LA VEZ.                  *
000930*  SE REINICIALIZA EN CADA CORRIDA DE 4000-ACCIONES-INMEDIATAS   *
000940*  PORQUE EL SWITCH ES COMPARTIDO ENTRE USUARIOS DEL LOTE.        *
000950 01  SW-SWITCHES.
000960     05 SW-SIN-README-HALLADO          PIC X(01) VALUE 'N'.
000970        88 SW-88-SIN-README-HALLADO             VALUE 'Y'.
000980*****************************************************************
000990*  VISTA ALTERNA DEL SWITCH, USADA POR LA RUTINA DE VOLCADO EN  *
001000*  ABEND PARA DESPLEGAR EL BYTE CRUDO.                          *
001010*****************************************************************
001020 01  SW-SWITCHES-X REDEFINES SW-SWITCHES.
001030     05 SW-SWITCHES-BYTE               PIC X(01).
001040
001050*****************************************************************
001060*  VISTA ALTERNA DE LOS CONTADORES COMO BLOQUE DE BYTES, USADA  *
001070*  POR LA MISMA RUTINA DE VOLCADO.                              *
001080*****************************************************************
001090 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
001100     05 CN-CONTADORES-BYTES            PIC X(07).
001110
001120*****************************************************************
001130*                DEFINICION DE VARIABLES DE TRABAJO.            *
001140*****************************************************************
001150*  WS-MENOR-VALOR Y WS-MENOR-NOMBRE SON EL PAR QUE USA           *
001160*  2000-ENFOQUE-PRIORITARIO PARA ENCONTRAR EL COMPONENTE MAS      *
001170*  DEBIL DEL PUNTAJE; LOS NIVELES 88 CODIFICAN CUAL DE LOS        *
001180*  CINCO COMPONENTES QUEDO COMO MINIMO.                            *
001190 01  WS-COMPONENTES.
001200     05 WS-MENOR-VALOR                 PIC S9(03)V99 COMP-3.
001210     05 WS-MENOR-NOMBRE                PIC X(01).
001220        88 WS-88-MENOR-DOC                       VALUE '1'.
001230        88 WS-88-MENOR-CODE                      VALUE '2'.
001240        88 WS-88-MENOR-CONSIST                   VALUE '3'.
001250        88 WS-88-MENOR-IMPACT                    VALUE '4'.
001260        88 WS-88-MENOR-DEPTH                     VALUE '5'.
001270     05 FILLER                         PIC X(01).
001280
001290*****************************************************************
001300*                    VISTA ALTERNA (REDEFINES).                 *
001310*****************************************************************
001320*  USADA POR LA MISMA RUTINA DE VOLCADO QUE LAS DOS ANTERIORES,  *
001330*  PARA QUE EL OPERADOR VEA LOS CINCO BYTES JUNTOS EN EL DUMP.    *
001340 01  WS-COMPONENTES-TABLA REDEFINES WS-COMPONENTES.
001350     05 FILLER                         PIC X(05).
001360
001370*****************************************************************
001380*                    DEFINICION DE COPYBOOKS.                   *
001390*****************************************************************
001400*  GHCNST TRAE LOS UMBRALES CT-ROADMAP-LOW/MED Y LOS INCREMENTOS  *
001410*  CT-ROADMAP-INC-LOW/MED/HIGH QUE USA 3000-IMPACTO-ESTIMADO,     *
001420*  MAS EL TOPE CT-SCORE-CAP QUE NINGUN PUNTAJE PROYECTADO PUEDE   *
001430*  SUPERAR.                                                        *
001440 01  WS-CONSTANTES.
001450     COPY GHCNST.
001460
001470 LINKAGE SECTION.
001480*  LOS CUATRO PARAMETROS LLEGAN EN EL MISMO ORDEN QUE EL RESTO    *
001490*  DEL LOTE LOS VA PASANDO DE PROGRAMA EN PROGRAMA: EL             *
001500*  ACUMULADOR, LA TABLA DE TRABAJO, EL PUNTAJE Y, POR ULTIMO,      *
001510*  EL AREA DE SALIDA PROPIA DE ESTE MODULO.                        *
001520 01  LK-GHACUM0.
001530     COPY GHACUM0.
001540 01  LK-GHWORK0.
001550     COPY GHWORK0.
001560 01  LK-GHSCR0.
001570     COPY GHSCR0.
001580 01  LK-GHRDM0.
001590     COPY GHRDM0.
001600
001610*****************************************************************
001620*                                                                *
001630*              P R O C E D U R E   D I V I S I O N              *
001640*                                                                *
001650*****************************************************************
001660 PROCEDURE DIVISION USING LK-GHACUM0 LK-GHWORK0 LK-GHSCR0
001670                           LK-GHRDM0.
001680
001690*****************************************************************
001700*                        0000-MAINLINE                          *
001710*  LAS CUATRO SECCIONES DEL ROADMAP SE ARMAN EN UN ORDEN FIJO:   *
001720*  PRIMERO SE LIMPIA LA SALIDA, LUEGO EL ENFOQUE PRIORITARIO,     *
001730*  DESPUES EL IMPACTO ESTIMADO Y POR ULTIMO LA LISTA DE           *
001740*  ACCIONES INMEDIATAS, PORQUE LAS ACCIONES PUEDEN CITAR UN       *
001750*  REPOSITORIO CONCRETO Y CONVIENE QUE EL RESTO DEL AREA YA       *
001760*  ESTE CARGADA.                                                   *
001770*****************************************************************
001780 0000-MAINLINE.
001790
001800*    LAS CUATRO LLAMADAS SIGUIENTES SON EL CUERPO COMPLETO DEL    *
001810*    MODULO; NO HAY LOGICA DE MAINLINE FUERA DE ESTOS PERFORM.    *
001820     PERFORM 1000-INICIALIZA-SALIDA
001830        THRU 1000-INICIALIZA-SALIDA-EXIT
001840
001850     PERFORM 2000-ENFOQUE-PRIORITARIO
001860        THRU 2000-ENFOQUE-PRIORITARIO-EXIT
001870
001880     PERFORM 3000-IMPACTO-ESTIMADO
001890        THRU 3000-IMPACTO-ESTIMADO-EXIT
001900
001910     PERFORM 4000-ACCIONES-INMEDIATAS
001920        THRU 4000-ACCIONES-INMEDIATAS-EXIT
001930
001940*    SE VUELVE UNA SOLA VEZ, DESPUES DE LAS CUATRO SECCIONES;    *
001950*    NO HAY CAMINOS DE ERROR EN ESTE MODULO PORQUE TODOS LOS      *
001960*    DATOS DE ENTRADA YA FUERON VALIDADOS AGUAS ARRIBA.           *
001970     GOBACK.
001980
001990*****************************************************************
002000*                  1000-INICIALIZA-SALIDA                       *
002010*  DEJA EL AREA ROADMAP EN BLANCOS Y CEROS ANTES DE ARMARLA;     *
002020*  SIN ESTO, UNA CORRIDA ANTERIOR PODRIA DEJAR BASURA EN EL       *
002030*  BLOQUE DE ACCIONES SI ESTA CORRIDA CARGA MENOS DE CUATRO.       *
002040*****************************************************************
002050 1000-INICIALIZA-SALIDA.
002060
002070*    SE LIMPIA PRIMERO EL FOCO Y EL BLOQUE DE ACCIONES, LUEGO     *
002080*    LOS TRES PUNTAJES NUMERICOS; EL ORDEN NO IMPORTA PORQUE      *
002090*    NINGUN CAMPO DEPENDE DE OTRO EN ESTA INICIALIZACION.         *
002100     MOVE SPACES                       TO RMAP-PRIORITY-FOCUS
002110                                           RMAP-ACTIONS-BLK
002120     MOVE ZERO                         TO RMAP-CURRENT-SCORE
002130                                           RMAP-POTENTIAL-SCORE
002140                                           RMAP-IMPROVEMENT
002150                                           CN-CANT-ACCIONES
002160
002170     .
002180*    PARRAFO DE SALIDA OBLIGATORIO PARA EL PERFORM ... THRU.     *
002190 1000-INICIALIZA-SALIDA-EXIT.
002200     EXIT.
002210
002220*****************************************************************
002230*               2000-ENFOQUE-PRIORITARIO                        *
002240* El componente con menor puntaje fija el enfoque. Empate: el   *
002250* primero en el orden documentacion, codigo, consistencia,      *
002260* impacto, profundidad.                                          *
002270* EL ORDEN DE DESEMPATE NO ES ARBITRARIO: LO FIJO EL AREA DE     *
002280* NEGOCIO PORQUE DOCUMENTACION ES LO MAS BARATO DE MEJORAR EN     *
002290* EL CORTO PLAZO, Y PROFUNDIDAD TECNICA LO MAS CARO.              *
002300*****************************************************************
002310 2000-ENFOQUE-PRIORITARIO.
002320
002330*    SE ARRANCA SUPONIENDO QUE DOCUMENTACION ES EL MINIMO, Y      *
002340*    CADA IF SIGUIENTE LO DESPLAZA SI ENCUENTRA ALGO MENOR;       *
002350*    COMO SON IF SUELTOS (NO EVALUATE), UN EMPATE SIEMPRE SE      *
002360*    QUEDA CON EL PRIMERO EN EL ORDEN DE NEGOCIO.                  *
002370     MOVE PSCR-DOC                     TO WS-MENOR-VALOR
002380     SET WS-88-MENOR-DOC               TO TRUE
002390
002400     IF PSCR-CODE < WS-MENOR-VALOR
002410        MOVE PSCR-CODE                 TO WS-MENOR-VALOR
002420        SET WS-88-MENOR-CODE           TO TRUE
002430     END-IF
002440     IF PSCR-CONSIST < WS-MENOR-VALOR
002450        MOVE PSCR-CONSIST              TO WS-MENOR-VALOR
002460        SET WS-88-MENOR-CONSIST        TO TRUE
002470     END-IF
002480     IF PSCR-IMPACT < WS-MENOR-VALOR
002490        MOVE PSCR-IMPACT               TO WS-MENOR-VALOR
002500        SET WS-88-MENOR-IMPACT         TO TRUE
002510     END-IF
002520     IF PSCR-DEPTH < WS-MENOR-VALOR
002530        MOVE PSCR-DEPTH                TO WS-MENOR-VALOR
002540        SET WS-88-MENOR-DEPTH          TO TRUE
002550     END-IF
002560
002570*    UNA VEZ DECIDIDO EL COMPONENTE MAS DEBIL, SE TRADUCE A LA    *
002580*    FRASE QUE VE EL USUARIO EN EL REPORTE; LAS FRASES QUEDARON   *
002590*    EN INGLES PORQUE ASI LAS PIDIO EL AREA DE PRODUCTO PARA      *
002600*    TODA LA SALIDA VISIBLE AL USUARIO FINAL.                      *
002610     EVALUATE TRUE
002620         WHEN WS-88-MENOR-DOC
002630              MOVE 'IMPROVING DOCUMENTATION QUALITY'
002640                                       TO RMAP-PRIORITY-FOCUS
002650         WHEN WS-88-MENOR-CODE
002660              MOVE 'ENHANCING CODE STRUCTURE AND BEST PRACTICES'
002670                                       TO RMAP-PRIORITY-FOCUS
002680         WHEN WS-88-MENOR-CONSIST
002690              MOVE 'ESTABLISHING REGULAR CONTRIBUTION PATTERNS'
002700                                       TO RMAP-PRIORITY-FOCUS
002710         WHEN WS-88-MENOR-IMPACT
002720              MOVE 'BUILDING PROJECTS WITH REAL-WORLD IMPACT'
002730                                       TO RMAP-PRIORITY-FOCUS
002740         WHEN WS-88-MENOR-DEPTH
002750              MOVE 'EXPANDING TECHNICAL SKILL DIVERSITY'
002760                                       TO RMAP-PRIORITY-FOCUS
002770     END-EVALUATE
002780
002790     .
002800*    IDEM: CIERRE DEL RANGO DE PERFORM DEL PARRAFO ANTERIOR.      *
002810 2000-ENFOQUE-PRIORITARIO-EXIT.
002820     EXIT.
002830
002840*****************************************************************
002850*                 3000-IMPACTO-ESTIMADO                         *
002860*  PROYECTA CUANTO PODRIA SUBIR EL PUNTAJE GENERAL SI EL USUARIO  *
002870*  SIGUE EL ENFOQUE PRIORITARIO; CUANTO MAS BAJO EL PUNTAJE       *
002880*  ACTUAL, MAYOR EL INCREMENTO QUE SE LE PROMETE, PORQUE HAY MAS  *
002890*  MARGEN DE MEJORA EN LOS PERFILES FLOJOS.                        *
002900*****************************************************************
002910 3000-IMPACTO-ESTIMADO.
002920
002930*    EL PUNTAJE ACTUAL ES SIMPLEMENTE EL OVERALL YA CALCULADO     *
002940*    POR GHSCR0; ESTE MODULO NO LO RECALCULA.                     *
002950     MOVE PSCR-OVERALL                 TO RMAP-CURRENT-SCORE
002960
002970*    TRES FRANJAS DE INCREMENTO SEGUN EL PUNTAJE ACTUAL; LOS       *
002980*    UMBRALES Y LOS INCREMENTOS VIVEN EN GHCNST PARA QUE UN         *
002990*    CAMBIO DE POLITICA NO OBLIGUE A RECOMPILAR ESTE PARRAFO.       *
003000*    LA FRANJA BAJA RECIBE EL MAYOR INCREMENTO PORQUE UN PERFIL   *
003010*    FLOJO TIENE MAS MARGEN OBVIO DE MEJORA QUE UNO QUE YA VA     *
003020*    BIEN ENCAMINADO; LA FRANJA ALTA RECIBE EL MENOR INCREMENTO.  *
003030     EVALUATE TRUE
003040         WHEN RMAP-CURRENT-SCORE < CT-ROADMAP-LOW
003050              COMPUTE RMAP-POTENTIAL-SCORE =
003060                      RMAP-CURRENT-SCORE + CT-ROADMAP-INC-LOW
003070         WHEN RMAP-CURRENT-SCORE < CT-ROADMAP-MED
003080              COMPUTE RMAP-POTENTIAL-SCORE =
003090                      RMAP-CURRENT-SCORE + CT-ROADMAP-INC-MED
003100         WHEN OTHER
003110              COMPUTE RMAP-POTENTIAL-SCORE =
003120                      RMAP-CURRENT-SCORE + CT-ROADMAP-INC-HIGH
003130     END-EVALUATE
003140
003150*    EL PUNTAJE PROYECTADO NUNCA PUEDE PASAR EL TOPE DE LA        *
003160*    ESCALA, AUNQUE EL INCREMENTO DE LA FRANJA LO EMPUJARA MAS     *
003170*    ALLA.                                                          *
003180     IF RMAP-POTENTIAL-SCORE > CT-SCORE-CAP
003190        MOVE CT-SCORE-CAP              TO RMAP-POTENTIAL-SCORE
003200     END-IF
003210
003220     COMPUTE RMAP-IMPROVEMENT ROUNDED =
003230             RMAP-POTENTIAL-SCORE - RMAP-CURRENT-SCORE
003240
003250     .
003260*    IDEM.                                                         *
003270 3000-IMPACTO-ESTIMADO-EXIT.
003280     EXIT.
003290
003300*****************************************************************
003310*               4000-ACCIONES-INMEDIATAS                        *
003320* Hasta 4 acciones, en el orden fijado por el negocio.          *
003330* CADA BLOQUE IF SOLO AGREGA SU ACCION SI TODAVIA HAY LUGAR      *
003340* (CN-CANT-ACCIONES < 4); ASI SE RESPETA EL ORDEN DE PRIORIDAD   *
003350* SIN NECESIDAD DE ORDENAR NADA DESPUES.                          *
003360*****************************************************************
003370 4000-ACCIONES-INMEDIATAS.
003380
003390*    SIN NINGUN REPOSITORIO ANALIZADO, LA UNICA ACCION QUE TIENE  *
003400*    SENTIDO ES CREAR EL PRIMERO; SE MARCA CRITICA PORQUE TODO    *
003410*    EL RESTO DEL PUNTAJE DEPENDE DE TENER AL MENOS UNO.          *
003420*    ESTE ES EL UNICO CASO DONDE EL MODULO CONOCE EL DETALLE      *
003430*    DEL ACUMULADOR EN LUGAR DEL PUNTAJE; SE CONSULTA ACA         *
003440*    PORQUE UN PUNTAJE CON CERO REPOSITORIOS NO TIENE SENTIDO     *
003450*    DE INTERPRETAR COMPONENTE POR COMPONENTE.                    *
003460     IF ACUM-REPOS-ANALYZED = ZERO
003470        IF CN-CANT-ACCIONES < 4
003480           ADD 1                       TO CN-CANT-ACCIONES
003490           MOVE 'CREATE YOUR FIRST PUBLIC REPOSITORY (CRITICAL)'
003500                                       TO RMAP-ACTIONS
003510                                          (CN-CANT-ACCIONES)
003520        END-IF
003530     END-IF
003540
003550*    SI HAY REPOSITORIOS, SE BUSCA EL PRIMERO SIN README PARA      *
003560*    NOMBRARLO EN LA ACCION; EL BARRIDO CORTA EN EL PRIMER         *
003570*    HALLAZGO PORQUE LA FRASE SOLO TIENE LUGAR PARA UN NOMBRE.     *
003580     MOVE 'N'                          TO SW-SIN-README-HALLADO
003590     MOVE ZERO                         TO CN-INDICE-SIN-README
003600     IF ACUM-REPOS-ANALYZED > ZERO
003610        PERFORM 4100-BUSCA-SIN-README
003620           THRU 4100-BUSCA-SIN-README-EXIT
003630           VARYING CN-SUB-REPO FROM 1 BY 1
003640           UNTIL CN-SUB-REPO > ACUM-REPOS-ANALYZED
003650           OR SW-88-SIN-README-HALLADO
003660     END-IF
003670
003680*    LA ACCION DE README SE MARCA ALTA (NO CRITICA) PORQUE UN      *
003690*    REPOSITORIO SIN README SIGUE SUMANDO AL PUNTAJE, SOLO QUE     *
003700*    MENOS QUE UNO BIEN DOCUMENTADO.                                *
003710     IF SW-88-SIN-README-HALLADO
003720        IF CN-CANT-ACCIONES < 4
003730           ADD 1                       TO CN-CANT-ACCIONES
003740           STRING 'ADD README TO '     DELIMITED BY SIZE
003750                  WORK-REPO-NAME (CN-INDICE-SIN-README)
003760                                       DELIMITED BY SPACE
003770                  ' (HIGH)'            DELIMITED BY SIZE
003780             INTO RMAP-ACTIONS (CN-CANT-ACCIONES)
003790        END-IF
003800     END-IF
003810
003820*    LAS DOS ULTIMAS ACCIONES SON GENERICAS DE PERFIL, NO         *
003830*    DEPENDEN DE NINGUN REPOSITORIO EN PARTICULAR, Y SOLO ENTRAN  *
003840*    SI TODAVIA QUEDA LUGAR EN LA LISTA DE CUATRO.                 *
003850     IF CN-CANT-ACCIONES < 4
003860        ADD 1                          TO CN-CANT-ACCIONES
003870        MOVE 'PIN YOUR BEST REPOSITORIES (MEDIUM)'
003880                                       TO RMAP-ACTIONS
003890                                          (CN-CANT-ACCIONES)
003900     END-IF
003910
003920     IF CN-CANT-ACCIONES < 4
003930        ADD 1                          TO CN-CANT-ACCIONES
003940        MOVE 'UPDATE YOUR GITHUB PROFILE BIO (MEDIUM)'
003950                                       TO RMAP-ACTIONS
003960                                          (CN-CANT-ACCIONES)
003970     END-IF
003980
003990     .
004000 4000-ACCIONES-INMEDIATAS-EXIT.
004010     EXIT.
004020
004030*****************************************************************
004040*                   4100-BUSCA-SIN-README                       *
004050*  EXAMINA UN SOLO RENGLON DE LA TABLA DE TRABAJO; SI ESE          *
004060*  REPOSITORIO NO TIENE README, PRENDE EL SWITCH Y GUARDA SU      *
004070*  POSICION PARA QUE 4000-ACCIONES-INMEDIATAS ARME LA FRASE.       *
004080*****************************************************************
004090*****************************************************************
004100 4100-BUSCA-SIN-README.
004110     IF WORK-HAS-README (CN-SUB-REPO) = 'N'
004120        SET SW-88-SIN-README-HALLADO   TO TRUE
004130        MOVE CN-SUB-REPO               TO CN-INDICE-SIN-README
004140     END-IF.
004150 4100-BUSCA-SIN-README-EXIT.
004160     EXIT.

000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHREPO0                                    *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA EL REGISTRO DE         *
000150*               REPOSITORIO DEL ANALIZADOR DE PORTAFOLIO GITHUB. *
000160*                                                                *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 316 POSICIONES.                          *
000200*           PREFIJO  : REPO.                                    *
000210*                                                                *
000220******************************************************************
000230     05  GHREPO0.
000240         10  REPO-NAME                     PIC X(40).
000250         10  REPO-STARS                    PIC 9(06).
000260         10  REPO-FORKS                    PIC 9(06).
000270         10  REPO-OPEN-ISSUES              PIC 9(05).
000280         10  REPO-SIZE-KB                  PIC 9(08).
000290         10  REPO-PRIMARY-LANG             PIC X(20).
000300         10  REPO-LANG-COUNT               PIC 9(02).
000310         10  REPO-LANG-TABLE.
000320             15  REPO-LANG-NAMES           PIC X(20)
000330                                            OCCURS 10 TIMES.
000340******************************************************************
000350*  VISTA ALTERNA DE LA TABLA DE LENGUAJES COMO UN SOLO BLOQUE,   *
000360*  USADA POR EL ANALIZADOR PARA EL CONTEO DE LENGUAJES UNICOS.   *
000370******************************************************************
000380         10  REPO-LANG-BLOCK REDEFINES REPO-LANG-TABLE
000390                                            PIC X(200).
000400         10  REPO-HAS-WIKI                 PIC X(01).
000410         10  REPO-HAS-ISSUES               PIC X(01).
000420         10  REPO-README-LEN               PIC 9(06).
000430         10  REPO-DOC-FLAGS.
000440             15  REPO-HAS-SETUP            PIC X(01).
000450             15  REPO-HAS-EXAMPLES         PIC X(01).
000460             15  REPO-HAS-BADGES           PIC X(01).
000470             15  REPO-HAS-API-DOCS         PIC X(01).
000480******************************************************************
000490*  VISTA ALTERNA DE LAS 4 BANDERAS DE DOCUMENTACION COMO UN      *
000500*  SOLO BLOQUE, USADA POR EL ANALIZADOR PARA "TODO N" DE UN      *
000510*  SOLO GOLPE.                                                   *
000520******************************************************************
000530         10  REPO-DOC-FLAGS-BLOCK REDEFINES REPO-DOC-FLAGS
000540                                            PIC X(04).
000550         10  REPO-COMMIT-COUNT             PIC 9(03).
000560         10  REPO-DAYS-SPAN                PIC 9(05).
000570         10  REPO-DAYS-SINCE-LAST          PIC 9(05).
000580         10  FILLER                        PIC X(04).

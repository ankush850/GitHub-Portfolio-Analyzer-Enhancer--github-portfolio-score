000100*****************************************************************
000110* Program name:    GHVAL0.                                      *
000120* Original author: R. MASCIALINO.                                *
000130*                                                                *
000140* Maintenence Log                                                *
000150* Date       Author        Maintenance Requirement.              *
000160* ---------- ------------  -------------------------------------*
000170* 05/14/1989 RMASCIA       Initial version - username edit only.* GHVAL001
000180* 11/02/1990 RMASCIA       Add safe-percentage entry point.     * GHVAL002
000190* 09/09/1992 GFORRICH      Add K/M number-format entry point.   * GHVAL003
000200* 02/26/1996 LORTIZ        CR-1996-014 tighten hyphen scan.     * GHVAL004
000210* 12/03/1998 LORTIZ        Y2K sweep - no date fields, no-op.   * GHVAL005
000220* 07/19/2001 SBUSTOS       CR-2001-233 percent zero-whole guard.* GHVAL006
000230*****************************************************************
000240*                                                               *
000250*  ESTE MODULO ES UN UTILITARIO DE PROPOSITO GENERAL, LLAMADO   *
000260*  DESDE LOS DEMAS PROGRAMAS DEL SUBSISTEMA (GHREC0, GHSCR0,    *
000270*  GHRDM0) CADA VEZ QUE HACE FALTA VALIDAR UN NOMBRE DE USUARIO *
000280*  DE GITHUB, ARMAR UN NUMERO ABREVIADO PARA REPORTE (K/M), O    *
000290*  SACAR UN PORCENTAJE SIN RIESGO DE DIVIDIR POR CERO.  SE LO   *
000300*  ARMO ASI PARA NO REPETIR LA MISMA LOGICA EN CADA PROGRAMA.   *
000310*                                                               *
000320*****************************************************************
000330*                                                               *
000340*          I D E N T I F I C A T I O N  D I V I S I O N         *
000350*                                                               *
000360*****************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.  GHVAL0.
000390 AUTHOR. R. MASCIALINO.
000400 INSTALLATION. IBM Z/OS.
000410 DATE-WRITTEN. 05/14/1989.
000420 DATE-COMPILED. 07/19/2001.
000430 SECURITY. CONFIDENTIAL.
000440*  ESTE PROGRAMA NO ABRE ARCHIVOS NI ACCEDE A BASE DE DATOS;    *
000450*  TODO SU INSUMO Y SALIDA VIAJA POR EL AREA DE COMUNICACION    *
000460*  LK-GHVAL0, POR ESO NO TIENE SECCION DE ARCHIVOS EN LA         *
000470*  ENVIRONMENT DIVISION.                                         *
000480*****************************************************************
000490*                                                               *
000500*             E N V I R O N M E N T   D I V I S I O N           *
000510*                                                               *
000520*****************************************************************
000530 ENVIRONMENT DIVISION.
000540
000550 CONFIGURATION SECTION.
000560*  LA CLASE ALFANUM-CLASE ES EL UNICO USO DE SPECIAL-NAMES DE   *
000570*  ESTE MODULO; NO HAY ARCHIVOS QUE ABRIR, SOLO SE VALIDA UNA   *
000580*  CADENA QUE VIENE POR EL AREA DE COMUNICACION.                *
000590 SPECIAL-NAMES.
000600     CLASS ALFANUM-CLASE IS "0" THRU "9"
000610                             "A" THRU "Z"
000620                             "a" THRU "z".
000630
000640*****************************************************************
000650*                                                               *
000660*                      D A T A   D I V I S I O N                *
000670*                                                               *
000680*****************************************************************
000690 DATA DIVISION.
000700 WORKING-STORAGE SECTION.
000710*****************************************************************
000720*                    DEFINICION DE CONTADORES.                  *
000730*****************************************************************
000740*  CN-LARGO-USUARIO QUEDA CON LA POSICION DEL ULTIMO CARACTER    *
000750*  NO BLANCO DEL USUARIO, RESULTADO DEL BARRIDO DE DERECHA A     *
000760*  IZQUIERDA QUE HACE 1100-BUSCA-LARGO.                          *
000770 01  CN-CONTADORES.
000780     05 CN-LARGO-USUARIO              PIC S9(04) COMP.
000790*    CN-INDICE Y CN-INDICE-SIG SON LOS SUBINDICES DEL BARRIDO    *
000800*    CARACTER POR CARACTER DE 1200-REVISA-CARACTER; SE DECLARAN  *
000810*    COMP PORQUE SE USAN EN VARYING Y EN ARITMETICA DE INDICE.   *
000820     05 CN-INDICE                     PIC S9(04) COMP.
000830     05 CN-INDICE-SIG                 PIC S9(04) COMP.
000840     05 FILLER                        PIC X(01).
000850*****************************************************************
000860*  VISTA DE LOS CONTADORES COMO BLOQUE DE BYTES, PARA LA RUTINA *
000870*  DE VOLCADO QUE SE CUELGA CUANDO EL LOTE ABENDEA.             *
000880*****************************************************************
000890 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
000900     05 CN-CONTADORES-BYTES           PIC X(07).
000910
000920*****************************************************************
000930*                    DEFINICION DE SWITCHES.                    *
000940*****************************************************************
000950*  SW-USUARIO-MALO ES EL UNICO SWITCH DEL MODULO; SE PRENDE EN   *
000960*  CUALQUIER PUNTO DE LA VALIDACION DONDE SE ENCUENTRE UN         *
000970*  CARACTER O LARGO INVALIDO Y YA NO SE APAGA HASTA LA PROXIMA   *
000980*  LLAMADA CON VALD-88-VALIDATE.                                 *
000990*  SE INICIALIZA EN 'N' PORQUE 0000-MAINLINE PRESUPONE USUARIO   *
001000*  BUENO HASTA QUE 1000-VALIDA-USUARIO DEMUESTRE LO CONTRARIO.    *
001010 01  SW-SWITCHES.
001020     05 SW-USUARIO-MALO               PIC X(01) VALUE 'N'.
001030        88 SW-88-USUARIO-MALO                    VALUE 'S'.
001040        88 SW-88-USUARIO-OK                      VALUE 'N'.
001050     05 FILLER                        PIC X(01).
001060
001070*****************************************************************
001080*                DEFINICION DE VARIABLES DE TRABAJO.            *
001090*****************************************************************
001100*  WS-MILES Y WS-MILLONES QUEDARON DE UNA VERSION VIEJA QUE      *
001110*  TRABAJABA EL FORMATO K/M CON COMP-3; LA VERSION ACTUAL USA    *
001120*  WS-ENTERO-1/WS-RESTO-1 (COMP) PORQUE ES MAS RAPIDO EN DIVIDE, *
001130*  PERO SE DEJAN DECLARADAS POR SI UN FUTURO CR PIDE PRECISION   *
001140*  DE MAS DE SEIS DIGITOS ENTEROS.                               *
001150 01  WS-VARIABLES-NUM.
001160     05 WS-MILES                      PIC S9(09)V99 COMP-3.
001170     05 WS-MILLONES                   PIC S9(09)V99 COMP-3.
001180     05 WS-DECIMAL-1                  PIC 9(06)V9   COMP-3.
001190     05 WS-ENTERO-1                   PIC 9(06)     COMP.
001200     05 WS-RESTO-1                    PIC 9(06)     COMP.
001210     05 FILLER                        PIC X(01).
001220
001230*****************************************************************
001240*                     VISTAS ALTERNAS (REDEFINES).              *
001250*****************************************************************
001260*  WS-DECIMAL-1-X PARTE EL RESULTADO DE LA DIVISION EN ENTERO Y  *
001270*  DECIMAL PARA PODER ARMAR EL SUFIJO K/M SIN UNA SEGUNDA        *
001280*  DIVISION; WS-DECIMAL-1-EDITADO ES SOLO PARA QUE EL VOLCADO    *
001290*  DE ABEND MUESTRE LOS CINCO BYTES DE UN TIRON.                 *
001300 01  WS-DECIMAL-1-X.
001310     05 WS-DECIMAL-1-ENT              PIC 9(06)     COMP.
001320     05 WS-DECIMAL-1-DEC              PIC 9(01)     COMP.
001330     05 FILLER                        PIC X(01).
001340 01  WS-DECIMAL-1-EDITADO REDEFINES WS-DECIMAL-1-X.
001350     05 FILLER                        PIC X(05).
001360*    WS-FORMATO-EDITADO ES LA VISTA POR CAMPOS DEL NUMERO YA      *
001370*    ARMADO (DIGITOS + PUNTO + DECIMAL + SUFIJO K O M); SE ARMA   *
001380*    CAMPO POR CAMPO Y LUEGO SE MUEVE COMO BLOQUE CON LA          *
001390*    REDEFINE WS-FORMATO-CRUDO PARA COMPLETAR VALD-FORMATTED.     *
001400 01  WS-FORMATO-EDITADO.
001410     05 WS-FMT-DIGITOS                PIC ZZZZZ9.
001420     05 WS-FMT-PUNTO                  PIC X(01) VALUE '.'.
001430     05 WS-FMT-DECIMAL                PIC 9(01).
001440     05 WS-FMT-SUFIJO                 PIC X(01).
001450     05 FILLER                        PIC X(01).
001460 01  WS-FORMATO-CRUDO REDEFINES WS-FORMATO-EDITADO
001470                                    PIC X(10).
001480
001490*****************************************************************
001500*                    DEFINICION DE COPYBOOKS.                   *
001510*****************************************************************
001520*  GHCNST TRAE LOS UMBRALES DE GRADO Y LARGOS MAXIMOS QUE USAN   *
001530*  LOS DEMAS PROGRAMAS; ESTE MODULO SOLO NECESITA               *
001540*  CT-USERNAME-MAXLEN, PERO SE COPIA EL BLOQUE COMPLETO POR      *
001550*  CONVENCION DEL AREA.                                          *
001560 01  WS-CONSTANTES.
001570     COPY GHCNST.
001580
001590 LINKAGE SECTION.
001600*  LK-GHVAL0 ES EL UNICO PARAMETRO DEL CALL; EL LLAMADOR DEJA    *
001610*  CARGADO VALD-FUNCTION ANTES DE LA LLAMADA PARA DECIRLE A      *
001620*  0000-MAINLINE QUE ENTRADA QUIERE.                             *
001630 01  LK-GHVAL0.
001640     COPY GHVAL0.
001650
001660*****************************************************************
001670*                                                                *
001680*              P R O C E D U R E   D I V I S I O N              *
001690*                                                                *
001700*****************************************************************
001710 PROCEDURE DIVISION USING LK-GHVAL0.
001720
001730*****************************************************************
001740*                        0000-MAINLINE                          *
001750*  DESPACHA SEGUN VALD-FUNCTION: 'V' VALIDA USUARIO, 'N' ARMA    *
001760*  EL NUMERO ABREVIADO K/M, 'P' SACA EL PORCENTAJE SEGURO.       *
001770*  CUALQUIER OTRO VALOR SE TRATA COMO ERROR DE PROGRAMACION DEL  *
001780*  LLAMADOR Y DEVUELVE VALD-VALID-FLAG = 'N' SIN TOCAR NADA MAS. *
001790*****************************************************************
001800 0000-MAINLINE.
001810
001820     EVALUATE TRUE
001830         WHEN VALD-88-VALIDATE
001840              PERFORM 1000-VALIDA-USUARIO
001850                 THRU 1000-VALIDA-USUARIO-EXIT
001860         WHEN VALD-88-FORMAT-NUM
001870              PERFORM 2000-FORMATEA-NUMERO
001880                 THRU 2000-FORMATEA-NUMERO-EXIT
001890         WHEN VALD-88-PERCENT
001900              PERFORM 3000-PORCENTAJE-SEGURO
001910                 THRU 3000-PORCENTAJE-SEGURO-EXIT
001920*        FUNCION DESCONOCIDA: SE DEJA CONSTANCIA CON 'N' Y SE     *
001930*        VUELVE SIN ABENDEAR, PORQUE EN PRODUCCION UN ABEND DE    *
001940*        ESTE UTILITARIO TIRARIA ABAJO EL PROGRAMA LLAMADOR.      *
001950         WHEN OTHER
001960              MOVE 'N'                 TO VALD-VALID-FLAG
001970     END-EVALUATE.
001980
001990*    UN SOLO PUNTO DE SALIDA PARA LAS TRES FUNCIONES, PARA QUE    *
002000*    EL LLAMADOR SIEMPRE ENCUENTRE VALD-VALID-FLAG CARGADO AL      *
002010*    VOLVER DEL CALL.                                              *
002020     GOBACK.
002030
002040*****************************************************************
002050*                     1000-VALIDA-USUARIO                       *
002060* Reglas: no vacio, largo maximo CT-USERNAME-MAXLEN, primer     *
002070* caracter alfanumerico, el resto alfanumerico o guion, y todo  *
002080* guion debe tener un caracter alfanumerico a continuacion      *
002090* (sin guion al final).                                         *
002100* ESTAS REGLAS REPRODUCEN LAS RESTRICCIONES DE NOMBRE DE         *
002110* USUARIO DE GITHUB; NO SE VALIDA CONTRA EL SERVICIO EN LINEA,   *
002120* SOLO LA FORMA DEL TEXTO QUE VINO EN EL ARCHIVO DE ENTRADA.     *
002130*****************************************************************
002140 1000-VALIDA-USUARIO.
002150
002160     SET SW-88-USUARIO-OK              TO TRUE
002170     MOVE ZERO                         TO CN-LARGO-USUARIO
002180
002190*    EL BARRIDO VA DE DERECHA A IZQUIERDA PORQUE EL CAMPO VIENE   *
002200*    RELLENO DE ESPACIOS A LA DERECHA; ASI SE UBICA EL LARGO      *
002210*    REAL SIN TENER QUE CONTAR CARACTER POR CARACTER DESDE EL     *
002220*    PRINCIPIO.                                                   *
002230     PERFORM 1100-BUSCA-LARGO
002240        THRU 1100-BUSCA-LARGO-EXIT
002250        VARYING CN-INDICE FROM CT-USERNAME-MAXLEN BY -1
002260        UNTIL CN-INDICE = ZERO
002270        OR VALD-USERNAME(CN-INDICE:1) NOT = SPACE
002280
002290     MOVE CN-INDICE                    TO CN-LARGO-USUARIO
002300
002310*    USUARIO TODO BLANCOS: LARGO CERO ES INVALIDO DE ENTRADA,     *
002320*    NI SIQUIERA VALE LA PENA REVISAR CARACTERES.                 *
002330     IF CN-LARGO-USUARIO = ZERO
002340        SET SW-88-USUARIO-MALO         TO TRUE
002350     ELSE
002360*       EL PRIMER CARACTER NO PUEDE SER GUION, ASI QUE SE REVISA  *
002370*       APARTE ANTES DE ENTRAR AL BARRIDO DEL RESTO.               *
002380        IF VALD-USERNAME(1:1) IS NOT ALFANUM-CLASE
002390           SET SW-88-USUARIO-MALO      TO TRUE
002400        END-IF
002410        PERFORM 1200-REVISA-CARACTER
002420           THRU 1200-REVISA-CARACTER-EXIT
002430           VARYING CN-INDICE FROM 2 BY 1
002440           UNTIL CN-INDICE > CN-LARGO-USUARIO
002450     END-IF
002460
002470     IF SW-88-USUARIO-MALO
002480        MOVE 'N'                       TO VALD-VALID-FLAG
002490     ELSE
002500        MOVE 'Y'                       TO VALD-VALID-FLAG
002510     END-IF
002520
002530     .
002540*    SIN ESTE PARRAFO EXIT EL PERFORM ... THRU DE 0000-MAINLINE   *
002550*    NO TENDRIA DONDE TERMINAR.                                    *
002560 1000-VALIDA-USUARIO-EXIT.
002570     EXIT.
002580
002590*****************************************************************
002600*                      1100-BUSCA-LARGO                         *
002610* Cuerpo vacio: el barrido de derecha a izquierda vive en la    *
002620* clausula VARYING/UNTIL de 1000-VALIDA-USUARIO.                *
002630* SE DEJA EL PARRAFO PORQUE EL PERFORM ... THRU DE ESTE TALLER   *
002640* SIEMPRE APUNTA A UN PARRAFO PROPIO, NUNCA A LA CLAUSULA        *
002650* VARYING SOLA.                                                  *
002660*****************************************************************
002670 1100-BUSCA-LARGO.
002680     CONTINUE.
002690 1100-BUSCA-LARGO-EXIT.
002700     EXIT.
002710
002720*****************************************************************
002730*                    1200-REVISA-CARACTER                       *
002740*  REVISA UN SOLO CARACTER DEL NOMBRE DE USUARIO; SI ES GUION,   *
002750*  EXIGE QUE NO SEA EL ULTIMO Y QUE EL SIGUIENTE SEA              *
002760*  ALFANUMERICO. SI NO ES GUION, EXIGE QUE SEA ALFANUMERICO.      *
002770*****************************************************************
002780 1200-REVISA-CARACTER.
002790
002800     IF VALD-USERNAME(CN-INDICE:1) = '-'
002810        IF CN-INDICE = CN-LARGO-USUARIO
002820*          GUION AL FINAL DEL NOMBRE: INVALIDO POR REGLA DE       *
002830*          GITHUB (CR-1996-014).                                  *
002840           SET SW-88-USUARIO-MALO      TO TRUE
002850        ELSE
002860           COMPUTE CN-INDICE-SIG = CN-INDICE + 1
002870           IF VALD-USERNAME(CN-INDICE-SIG:1)
002880                                 IS NOT ALFANUM-CLASE
002890*             DOS GUIONES SEGUIDOS TAMBIEN CAEN ACA, PORQUE UN     *
002900*             GUION NO ES ALFANUMERICO.                            *
002910              SET SW-88-USUARIO-MALO   TO TRUE
002920           END-IF
002930        END-IF
002940     ELSE
002950        IF VALD-USERNAME(CN-INDICE:1) IS NOT ALFANUM-CLASE
002960           SET SW-88-USUARIO-MALO      TO TRUE
002970        END-IF
002980     END-IF
002990
003000     .
003010 1200-REVISA-CARACTER-EXIT.
003020     EXIT.
003030
003040*****************************************************************
003050*                    2000-FORMATEA-NUMERO                       *
003060* n < 1000            -> digitos planos.                        *
003070* 1000 <= n < 1000000 -> n/1000 con 1 decimal + 'K'.            *
003080* n >= 1000000        -> n/1000000 con 1 decimal + 'M'.         *
003090* ESTE FORMATO ES EL QUE USA GHREC0 PARA LAS COLUMNAS DE         *
003100* ESTRELLAS Y FORKS DEL REPORTE, PARA QUE UN REPOSITORIO CON     *
003110* 45000 ESTRELLAS SALGA COMO '45.0K' Y NO COMO SEIS DIGITOS      *
003120* PEGADOS.                                                        *
003130*****************************************************************
003140 2000-FORMATEA-NUMERO.
003150
003160     MOVE SPACES                       TO VALD-FORMATTED
003170
003180     IF VALD-NUMBER < 1000
003190*       DEBAJO DE MIL NO HACE FALTA SUFIJO; SE MUEVE EL NUMERO    *
003200*       CRUDO AL AREA EDITADA Y SE BLANQUEA EL RESTO DEL CAMPO.   *
003210        MOVE VALD-NUMBER               TO WS-FMT-DIGITOS
003220        MOVE SPACES                    TO WS-FMT-PUNTO
003230                                           WS-FMT-DECIMAL
003240                                           WS-FMT-SUFIJO
003250        MOVE WS-FORMATO-CRUDO          TO VALD-FORMATTED
003260     ELSE
003270        IF VALD-NUMBER < 1000000
003280*          RANGO DE MILES: SE DIVIDE POR 1000 Y EL RESTO SE       *
003290*          TRUNCA A UN SOLO DECIMAL (NO SE REDONDEA, PARA QUE     *
003300*          COINCIDA CON EL FORMATO QUE MUESTRA GITHUB.COM).       *
003310           DIVIDE VALD-NUMBER BY 1000 GIVING WS-ENTERO-1
003320              REMAINDER WS-RESTO-1
003330           COMPUTE WS-DECIMAL-1-DEC =
003340                   (WS-RESTO-1 * 10) / 1000
003350           MOVE WS-ENTERO-1            TO WS-FMT-DIGITOS
003360           MOVE WS-DECIMAL-1-DEC       TO WS-FMT-DECIMAL
003370           MOVE 'K'                    TO WS-FMT-SUFIJO
003380           MOVE WS-FORMATO-EDITADO     TO VALD-FORMATTED
003390        ELSE
003400*          RANGO DE MILLONES: MISMA LOGICA QUE EL RAMO DE          *
003410*          ARRIBA PERO DIVIDIENDO POR 1000000 Y SUFIJO 'M'.        *
003420           DIVIDE VALD-NUMBER BY 1000000 GIVING WS-ENTERO-1
003430              REMAINDER WS-RESTO-1
003440           COMPUTE WS-DECIMAL-1-DEC =
003450                   (WS-RESTO-1 * 10) / 1000000
003460           MOVE WS-ENTERO-1            TO WS-FMT-DIGITOS
003470           MOVE WS-DECIMAL-1-DEC       TO WS-FMT-DECIMAL
003480           MOVE 'M'                    TO WS-FMT-SUFIJO
003490           MOVE WS-FORMATO-EDITADO     TO VALD-FORMATTED
003500        END-IF
003510     END-IF
003520
003530     MOVE 'Y'                          TO VALD-VALID-FLAG
003540
003550     .
003560 2000-FORMATEA-NUMERO-EXIT.
003570     EXIT.
003580
003590*****************************************************************
003600*                   3000-PORCENTAJE-SEGURO                      *
003610* whole = 0 -> 0 ; si no, part / whole * 100.                    *
003620* SE AGREGO ESTA ENTRADA (CR-2001-233) PORQUE GHSCR0 ABENDEABA   *
003630* CON SIZE ERROR DE DIVIDE CUANDO UN REPOSITORIO SIN COMMITS      *
003640* CAIA EN UNA CUENTA CON DENOMINADOR CERO; ACA SE ATAJA ANTES.    *
003650*****************************************************************
003660 3000-PORCENTAJE-SEGURO.
003670
003680     IF VALD-WHOLE = ZERO
003690        MOVE ZERO                      TO VALD-PERCENT-RESULT
003700     ELSE
003710        COMPUTE VALD-PERCENT-RESULT ROUNDED =
003720                (VALD-PART / VALD-WHOLE) * 100
003730     END-IF
003740
003750     MOVE 'Y'                          TO VALD-VALID-FLAG
003760
003770     .
003780 3000-PORCENTAJE-SEGURO-EXIT.
003790     EXIT.

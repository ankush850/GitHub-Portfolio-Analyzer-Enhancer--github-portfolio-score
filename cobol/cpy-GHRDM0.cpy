000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHRDM0                                     *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA LA HOJA DE RUTA DE     *
000150*               MEJORA (ROADMAP), SALIDA DEL MODULO ROADMAP.     *
000160*                                                                *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 321 POSICIONES.                          *
000200*           PREFIJO  : RMAP.                                    *
000210*                                                                *
000220******************************************************************
000230     05  GHRDM0.
000240         10  RMAP-PRIORITY-FOCUS           PIC X(60).
000250         10  RMAP-CURRENT-SCORE            PIC 9(03)V99.
000260         10  RMAP-POTENTIAL-SCORE          PIC 9(03)V99.
000270         10  RMAP-IMPROVEMENT              PIC 9(03)V99.
000280         10  RMAP-ACTIONS-GRP.
000290             15  RMAP-ACTIONS              PIC X(60)
000300                                            OCCURS 4 TIMES.
000310******************************************************************
000320*  VISTA ALTERNA DE LAS ACCIONES COMO UN SOLO BLOQUE.            *
000330******************************************************************
000340         10  RMAP-ACTIONS-BLK REDEFINES RMAP-ACTIONS-GRP
000350                                            PIC X(240).
000360         10  FILLER                        PIC X(06).

000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHREC0                                     *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA EL VEREDICTO DEL       *
000150*               RECLUTADOR SIMULADO (RECRUITER-VERDICT).         *
000160*                                                                *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 728 POSICIONES.                          *
000200*           PREFIJO  : RVDT.                                    *
000210*                                                                *
000220******************************************************************
000230     05  GHREC0.
000240         10  RVDT-DECISION                 PIC X(06).
000250         10  RVDT-CONFIDENCE               PIC X(06).
000260         10  RVDT-REASONING                PIC X(80).
000270         10  RVDT-FIRST-IMPRESSION         PIC X(100).
000280         10  RVDT-SUMMARY                  PIC X(130).
000290         10  RVDT-QUESTIONS-GRP.
000300             15  RVDT-QUESTIONS            PIC X(80)
000310                                            OCCURS 5 TIMES.
000320******************************************************************
000330*  VISTA ALTERNA DE LAS PREGUNTAS COMO UN SOLO BLOQUE, USADA     *
000340*  POR EL ESCRITOR DE REPORTES PARA IMPRIMIRLAS EN SERIE.        *
000350******************************************************************
000360         10  RVDT-QUESTIONS-BLK REDEFINES RVDT-QUESTIONS-GRP
000370                                            PIC X(400).
000380         10  FILLER                        PIC X(06).

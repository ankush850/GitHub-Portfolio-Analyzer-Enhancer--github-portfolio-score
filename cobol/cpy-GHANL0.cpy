000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHANL0                                     *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA EL RESULTADO DEL       *
000150*               ANALISIS DE UN REPOSITORIO (REPO-ANALYSIS).      *
000160*               ES EL RENGLON QUE SE GRABA EN EL ARCHIVO DE      *
000170*               ANALISIS Y EL PARAMETRO DE SALIDA DE GHANL0.     *
000180*                                                                *
000190* -------------------------------------------------------------- *
000200*                                                                *
000210*           LONGITUD : 311 POSICIONES.                          *
000220*           PREFIJO  : ANL.                                     *
000230*                                                                *
000240******************************************************************
000250     05  GHANL0.
000260         10  ANL-REPO-NAME                 PIC X(40).
000270         10  ANL-DOC-QUALITY               PIC 9(03).
000280         10  ANL-HAS-README                PIC X(01).
000290         10  ANL-CODE-SCORE                PIC 9(03).
000300         10  ANL-ACTIVITY-SCORE            PIC 9(03).
000310         10  ANL-COMMIT-FREQ               PIC 9(03)V99.
000320         10  ANL-IS-ACTIVE                 PIC X(01).
000330         10  ANL-POPULARITY                PIC 9(03).
000340         10  ANL-OVERALL                   PIC 9(03)V99.
000350         10  ANL-GRADE                     PIC X(01).
000360         10  ANL-STRENGTHS-GRP.
000370             15  ANL-STRENGTHS             PIC X(40)
000380                                            OCCURS 3 TIMES.
000390******************************************************************
000400*  VISTA ALTERNA DE LAS FORTALEZAS COMO UN SOLO BLOQUE, USADA    *
000410*  POR EL ESCRITOR DE REPORTES PARA "TODO ESPACIOS" DE UN GOLPE. *
000420******************************************************************
000430         10  ANL-STRENGTHS-BLOCK REDEFINES ANL-STRENGTHS-GRP
000440                                            PIC X(120).
000450         10  ANL-WEAKNESS-GRP.
000460             15  ANL-WEAKNESSES            PIC X(40)
000470                                            OCCURS 3 TIMES.
000480******************************************************************
000490*  VISTA ALTERNA DE LAS DEBILIDADES COMO UN SOLO BLOQUE.         *
000500******************************************************************
000510         10  ANL-WEAKNESS-BLOCK REDEFINES ANL-WEAKNESS-GRP
000520                                            PIC X(120).
000530         10  FILLER                        PIC X(06).

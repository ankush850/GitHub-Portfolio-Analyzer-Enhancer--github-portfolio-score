000100*****************************************************************
000110* Program name:    GHANL0.                                      *
000120* Original author: E. PREVIATO.                                 *
000130*                                                                *
000140* Maintenence Log                                               *
000150* Date       Author        Maintenance Requirement.             *
000160* ---------- ------------  -------------------------------------*
000170* 08/22/1990 EPREVIA       Initial version - doc/code scoring.  * GHANL001
000180* 03/11/1991 EPREVIA       Add activity scoring paragraph.      * GHANL002
000190* 06/30/1992 GFORRICH      Add strengths / weaknesses lists.    * GHANL003
000200* 04/17/1995 LORTIZ        CR-1995-061 popularity cap fix.      * GHANL004
000210* 01/08/1999 LORTIZ        Y2K sweep - no date fields, no-op.   * GHANL005
000220* 10/02/2002 SBUSTOS       CR-2002-091 zero-commit edge case.   * GHANL006
000230*****************************************************************
000240*                                                                *
000250*          I D E N T I F I C A T I O N  D I V I S I O N         *
000260*                                                                *
000270*****************************************************************
000280*                                                                *
000290*  ESTE MODULO ES EL ANALIZADOR: RECIBE UN RENGLON CRUDO DE       *
000300*  REPOFILE (LK-GHREPO0) Y DEVUELVE UN RENGLON COMPLETO DE        *
000310*  ANALISIS (LK-GHANL0) CON CALIDAD DE DOCUMENTACION, PUNTAJE     *
000320*  DE CODIGO, ACTIVIDAD, POPULARIDAD, PUNTAJE GENERAL, NOTA,      *
000330*  FORTALEZAS Y DEBILIDADES.  ES EL UNICO MODULO QUE CALIFICA UN  *
000340*  REPOSITORIO INDIVIDUAL; GHSCR0 SOLO PROMEDIA Y PONDERA LO       *
000350*  QUE ESTE MODULO YA CALCULO POR REPOSITORIO.                     *
000360*                                                                *
000370*  RESUMEN DE REGLAS DE NEGOCIO PARA EL PROXIMO QUE MANTENGA      *
000380*  ESTE PROGRAMA (SBUSTOS, 10/02/2002):                             *
000390*    1. SIN README, LA CALIDAD DE DOCUMENTACION ES CERO Y NO SE    *
000400*       EVALUA NINGUN OTRO PUNTO DE DOCUMENTACION.                  *
000410*    2. CON README, SE SUMAN PUNTOS POR LARGO (UN SOLO CORTE, EL   *
000420*       MAS ALTO QUE APLIQUE) MAS PUNTOS FIJOS POR CADA SECCION    *
000430*       PRESENTE (SETUP, EJEMPLOS, BADGES, API DOCS).                *
000440*    3. CERO COMMITS ES UN CASO ESPECIAL (CR-2002-091): TODO EL    *
000450*       COMPONENTE DE ACTIVIDAD QUEDA EN CERO SIN EVALUAR NINGUNA  *
000460*       OTRA REGLA, PORQUE UN REPOSITORIO SIN COMMITS NO TIENE     *
000470*       FRECUENCIA QUE CALCULAR.                                      *
000480*    4. LA POPULARIDAD ES ESTRELLAS*MULT + FORKS*MULT, TOPEADA EN  *
000490*       CT-SCORE-CAP, IGUAL QUE EL COMPONENTE DE IMPACTO DE        *
000500*       GHSCR0 (COMPARTEN LAS MISMAS CONSTANTES DE GHCNST).         *
000510*    5. FORTALEZAS Y DEBILIDADES SE LIMITAN A TRES CADA UNA, EN    *
000520*       EL ORDEN EN QUE SE EVALUAN LOS IF.                            *
000530*                                                                *
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.  GHANL0.
000560 AUTHOR. E. PREVIATO.
000570 INSTALLATION. IBM Z/OS.
000580 DATE-WRITTEN. 08/22/1990.
000590 DATE-COMPILED. 10/02/2002.
000600 SECURITY. CONFIDENTIAL.
000610*****************************************************************
000620*                                                                *
000630*             E N V I R O N M E N T   D I V I S I O N           *
000640*                                                                *
000650*****************************************************************
000660 ENVIRONMENT DIVISION.
000670
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     CLASS ALFANUM-CLASE IS "0" THRU "9"
000710                             "A" THRU "Z"
000720                             "a" THRU "z".
000730
000740*****************************************************************
000750*                                                                *
000760*                      D A T A   D I V I S I O N                *
000770*                                                                *
000780*****************************************************************
000790 DATA DIVISION.
000800 WORKING-STORAGE SECTION.
000810*                                                                *
000820*  TODOS LOS CAMPOS COMP DE ESTA SECCION SON DE ALCANCE LOCAL AL  *
000830*  ANALISIS DE UN SOLO REPOSITORIO; NINGUNO SOBREVIVE ENTRE UNA   *
000840*  LLAMADA Y LA SIGUIENTE PORQUE 1000-INICIALIZA-SALIDA SOLO       *
000850*  LIMPIA EL RENGLON DE SALIDA, NO ESTOS ACUMULADORES DE TRABAJO  *
000860*  - CADA PARRAFO LOS SOBREESCRIBE ANTES DE USARLOS.                *
000870*****************************************************************
000880*                    DEFINICION DE CONTADORES.                  *
000890*****************************************************************
000900*
000910*****************************************************************
000920*       HISTORIA DEL MODULO (PARA REFERENCIA)                      *
000930*****************************************************************
000940*                                                                *
000950*  ESTE ANALIZADOR NACIO EN 1990 CON DOS COMPONENTES              *
000960*  (DOCUMENTACION Y CODIGO); LA ACTIVIDAD SE AGREGO EN 1991        *
000970*  PORQUE RH PIDIO PODER DISTINGUIR UN REPOSITORIO ABANDONADO      *
000980*  DE UNO ACTIVO SOLO CON DOCUMENTACION Y CODIGO PARECIDOS.        *
000990*  LAS LISTAS DE FORTALEZAS Y DEBILIDADES SE AGREGARON EN 1992    *
001000*  PARA QUE EL REPORTE IMPRESO (GHPORT0) NO SOLO MOSTRARA          *
001010*  NUMEROS SINO TAMBIEN UNA EXPLICACION EN TEXTO PLANO.             *
001020*                                                                *
001030*  EN 2002, CR-2002-091 CORRIGIO EL CASO DE REPOSITORIOS RECIEN    *
001040*  CREADOS SIN NINGUN COMMIT TODAVIA, QUE HASTA ENTONCES           *
001050*  PROVOCABAN SIZE ERROR EN LA DIVISION DE FRECUENCIA DE           *
001060*  COMMITS.  DESDE ENTONCES, CERO COMMITS ES UN CAMINO CORTO       *
001070*  SEPARADO DENTRO DE 4000-ANALISIS-ACTIVIDAD.                       *
001080*                                                                *
001090*****************************************************************
001100*
001110 01  CN-CONTADORES.
001120*  CN-CANT-FORTALEZAS Y CN-CANT-DEBILES LIMITAN 6000-ARMA-        *
001130*  FORTALEZAS Y 7000-ARMA-DEBILIDADES A TRES ENTRADAS CADA UNO;   *
001140*  CN-POS-NUMERO Y CN-LARGO-NUMERO SON SALIDA DE 9500-EXTRAE-      *
001150*  LARGO-NUM, USADA SOLO PARA LA FORTALEZA 'POPULAR (N STARS)'.    *
001160     05 CN-CANT-FORTALEZAS             PIC S9(04) COMP.
001170     05 CN-CANT-DEBILES                PIC S9(04) COMP.
001180     05 CN-POS-NUMERO                  PIC S9(04) COMP.
001190     05 CN-LARGO-NUMERO                PIC S9(04) COMP.
001200     05 FILLER                         PIC X(01).
001210*****************************************************************
001220*  VISTA DE LOS CONTADORES COMO BLOQUE DE BYTES, PARA LA RUTINA *
001230*  DE VOLCADO QUE SE CUELGA CUANDO EL LOTE ABENDEA.             *
001240*****************************************************************
001250 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
001260     05 CN-CONTADORES-BYTES            PIC X(09).
001270
001280*****************************************************************
001290*                DEFINICION DE VARIABLES DE TRABAJO.            *
001300*****************************************************************
001310*  CADA WS-ACUM-* ACUMULA LOS PUNTOS DE UN COMPONENTE ANTES DE    *
001320*  TOPEARLO EN CT-SCORE-CAP Y MOVERLO AL CAMPO ANL-* DEFINITIVO;  *
001330*  WS-VOLUMEN-COMMIT ES AUXILIAR DE 4000-ANALISIS-ACTIVIDAD PARA  *
001340*  TOPEAR EL VOLUMEN DE COMMITS ANTES DE SUMARLO; WS-POPULARIDAD  *
001350*  SE DECLARA A PARTE PORQUE TAMBIEN SE USA COMO SALIDA DIRECTA   *
001360*  (NO PASA POR NINGUN TOPE ADICIONAL DESPUES DE 5000).            *
001370 01  WS-ACUMULADORES.
001380     05 WS-ACUM-DOC                    PIC S9(03) COMP.
001390     05 WS-ACUM-CODIGO                 PIC S9(03) COMP.
001400     05 WS-ACUM-ACTIVIDAD              PIC S9(03) COMP.
001410     05 WS-VOLUMEN-COMMIT               PIC S9(03) COMP.
001420     05 WS-POPULARIDAD                 PIC S9(05) COMP.
001430     05 FILLER                         PIC X(01).
001440
001450 01  WS-EDICION-NUMERO.
001460     05 WS-NUM-EDITADO                 PIC ZZZZZ9.
001470
001480*****************************************************************
001490*                    VISTA ALTERNA (REDEFINES).                 *
001500*****************************************************************
001510 01  WS-EDICION-NUMERO-X REDEFINES WS-EDICION-NUMERO.
001520     05 WS-NUM-EDITADO-BYTES           PIC X(06).
001530
001540 01  WS-EDICION-NUMERO-9 REDEFINES WS-EDICION-NUMERO.
001550     05 WS-NUM-EDITADO-9               PIC 9(06).
001560
001570*****************************************************************
001580*                    DEFINICION DE COPYBOOKS.                   *
001590*****************************************************************
001600*  GHCNST TRAE TODOS LOS PUNTOS Y TOPES DE ESTE MODULO (CT-DOC-*, *
001610*  CT-CODE-*, CT-ACT-*, CT-IMPACT-*, CT-GRADE-*, CT-SCORE-CAP);   *
001620*  ES EL MISMO COPYBOOK QUE USAN GHPORT0 Y GHSCR0, ASI QUE UN     *
001630*  CAMBIO DE CONSTANTE ACA SE REFLEJA EN TODO EL SUBSISTEMA.       *
001640 01  WS-CONSTANTES.
001650     COPY GHCNST.
001660
001670*  DOS PARAMETROS: EL RENGLON CRUDO DE REPOFILE (SOLO LECTURA)    *
001680*  Y EL RENGLON DE ANALISIS QUE ESTE MODULO LLENA POR COMPLETO;    *
001690*  GHPORT0 GRABA LK-GHANL0 EN ANALFILE TAL CUAL SALE DE ACA, SIN  *
001700*  TOCAR NINGUN CAMPO.                                                *
001710 LINKAGE SECTION.
001720 01  LK-GHREPO0.
001730     COPY GHREPO0.
001740 01  LK-GHANL0.
001750     COPY GHANL0.
001760
001770*****************************************************************
001780*                                                                *
001790*              P R O C E D U R E   D I V I S I O N              *
001800*                                                                *
001810*****************************************************************
001820*
001830*****************************************************************
001840*     ORDEN DE PARRAFOS DE LA PROCEDURE DIVISION (REFERENCIA)     *
001850*****************************************************************
001860*                                                                *
001870*  0000-MAINLINE                DISPATCH PRINCIPAL.                 *
001880*  1000-INICIALIZA-SALIDA       LIMPIA EL RENGLON DE SALIDA.        *
001890*  2000-CALIDAD-DOCUMENTACION   PUNTOS POR README Y SUS SECCIONES.  *
001900*  3000-ANALISIS-CODIGO         BASE MAS BONUS DE LENGUAJE/WIKI.    *
001910*  4000-ANALISIS-ACTIVIDAD      FRECUENCIA, ACTIVO/INACTIVO.        *
001920*  5000-PUNTAJE-GENERAL         POPULARIDAD, PONDERADO, NOTA.        *
001930*  6000-ARMA-FORTALEZAS         HASTA TRES FORTALEZAS.               *
001940*  7000-ARMA-DEBILIDADES        HASTA TRES DEBILIDADES.              *
001950*  9500-EXTRAE-LARGO-NUM        SUPRIME CEROS A LA IZQUIERDA.        *
001960*                                                                *
001970*****************************************************************
001980*
001990*****************************************************************
002000*      TABLA DE PUNTOS DE DOCUMENTACION (VER GHCNST PARA LOS      *
002010*      VALORES EXACTOS DE CADA CONSTANTE)                          *
002020*****************************************************************
002030*                                                                *
002040*  SIN README                          0 PUNTOS, ANL-HAS-README N. *
002050*  README LARGO > CT-DOC-LEN-HIGH       CT-DOC-PTS-LEN-HIGH.        *
002060*  README LARGO > CT-DOC-LEN-MED        CT-DOC-PTS-LEN-MED.         *
002070*  CON INSTRUCCIONES DE SETUP           + CT-DOC-PTS-SETUP.          *
002080*  CON EJEMPLOS DE USO                  + CT-DOC-PTS-EXAMPLES.       *
002090*  CON BADGES (CI, COVERAGE, ETC)       + CT-DOC-PTS-BADGES.          *
002100*  CON DOCUMENTACION DE API             + CT-DOC-PTS-API.             *
002110*  TOTAL                                TOPEADO EN CT-SCORE-CAP.      *
002120*                                                                *
002130*****************************************************************
002140*
002150 PROCEDURE DIVISION USING LK-GHREPO0 LK-GHANL0.
002160
002170*****************************************************************
002180*                        0000-MAINLINE                          *
002190* Analiza un repositorio (REPO-RECORD) y produce un renglon de  *
002200* REPO-ANALYSIS. Se invoca una vez por repositorio leido.       *
002210*****************************************************************
002220 0000-MAINLINE.
002230*    LOS SIETE PERFORM SE EJECUTAN SIEMPRE EN ESTE ORDEN PORQUE    *
002240*    5000-PUNTAJE-GENERAL LEE LOS TRES COMPONENTES YA CALCULADOS   *
002250*    (DOC, CODE, ACTIVIDAD) Y 6000/7000 LEEN CAMPOS QUE 2000-4000  *
002260*    YA LLENARON (ANL-HAS-README, ANL-IS-ACTIVE, ETC).                *
002270
002280     PERFORM 1000-INICIALIZA-SALIDA
002290        THRU 1000-INICIALIZA-SALIDA-EXIT
002300
002310     PERFORM 2000-CALIDAD-DOCUMENTACION
002320        THRU 2000-CALIDAD-DOCUMENTACION-EXIT
002330
002340     PERFORM 3000-ANALISIS-CODIGO
002350        THRU 3000-ANALISIS-CODIGO-EXIT
002360
002370     PERFORM 4000-ANALISIS-ACTIVIDAD
002380        THRU 4000-ANALISIS-ACTIVIDAD-EXIT
002390
002400     PERFORM 5000-PUNTAJE-GENERAL
002410        THRU 5000-PUNTAJE-GENERAL-EXIT
002420
002430     PERFORM 6000-ARMA-FORTALEZAS
002440        THRU 6000-ARMA-FORTALEZAS-EXIT
002450
002460     PERFORM 7000-ARMA-DEBILIDADES
002470        THRU 7000-ARMA-DEBILIDADES-EXIT
002480
002490     GOBACK.
002500
002510*****************************************************************
002520*                  1000-INICIALIZA-SALIDA                       *
002530*****************************************************************
002540 1000-INICIALIZA-SALIDA.
002550*    DEJA TODO EL RENGLON DE SALIDA EN CEROS Y BLANCOS ANTES DE    *
002560*    CALIFICAR; SIN ESTO UN REPOSITORIO CON MENOS DE TRES           *
002570*    FORTALEZAS O DEBILIDADES DEJARIA BASURA DE UNA CORRIDA          *
002580*    ANTERIOR EN LAS POSICIONES QUE NO LLENA.                          *
002590
002600     MOVE REPO-NAME                    TO ANL-REPO-NAME
002610     MOVE ZERO                         TO ANL-DOC-QUALITY
002620                                           ANL-CODE-SCORE
002630                                           ANL-ACTIVITY-SCORE
002640                                           ANL-COMMIT-FREQ
002650                                           ANL-POPULARITY
002660                                           ANL-OVERALL
002670     MOVE SPACES                       TO ANL-HAS-README
002680                                           ANL-IS-ACTIVE
002690                                           ANL-GRADE
002700                                           ANL-STRENGTHS-BLOCK
002710                                           ANL-WEAKNESS-BLOCK
002720     MOVE ZERO                         TO CN-CANT-FORTALEZAS
002730                                           CN-CANT-DEBILES
002740
002750     .
002760 1000-INICIALIZA-SALIDA-EXIT.
002770     EXIT.
002780
002790*****************************************************************
002800*               2000-CALIDAD-DOCUMENTACION                      *
002810* Sin README: N, 0. Con README: suma de puntos por largo y por  *
002820* secciones presentes, tope CT-SCORE-CAP.                       *
002830*****************************************************************
002840 2000-CALIDAD-DOCUMENTACION.
002850*    SOLO SE EVALUA UN CORTE DE LARGO DE README (EL MAS ALTO QUE  *
002860*    APLIQUE, NUNCA LOS DOS); LAS CUATRO SECCIONES OPCIONALES SE   *
002870*    EVALUAN INDEPENDIENTES ENTRE SI PORQUE UN README PUEDE TENER *
002880*    CUALQUIER COMBINACION DE SETUP/EJEMPLOS/BADGES/API DOCS.        *
002890
002900     IF REPO-README-LEN = ZERO
002910        MOVE 'N'                       TO ANL-HAS-README
002920        MOVE ZERO                      TO ANL-DOC-QUALITY
002930     ELSE
002940        MOVE 'Y'                       TO ANL-HAS-README
002950        MOVE ZERO                      TO WS-ACUM-DOC
002960
002970        IF REPO-README-LEN > CT-DOC-LEN-HIGH
002980           ADD CT-DOC-PTS-LEN-HIGH     TO WS-ACUM-DOC
002990        ELSE
003000           IF REPO-README-LEN > CT-DOC-LEN-MED
003010              ADD CT-DOC-PTS-LEN-MED   TO WS-ACUM-DOC
003020           END-IF
003030        END-IF
003040
003050        IF REPO-HAS-SETUP = 'Y'
003060           ADD CT-DOC-PTS-SETUP        TO WS-ACUM-DOC
003070        END-IF
003080        IF REPO-HAS-EXAMPLES = 'Y'
003090           ADD CT-DOC-PTS-EXAMPLES     TO WS-ACUM-DOC
003100        END-IF
003110        IF REPO-HAS-BADGES = 'Y'
003120           ADD CT-DOC-PTS-BADGES       TO WS-ACUM-DOC
003130        END-IF
003140        IF REPO-HAS-API-DOCS = 'Y'
003150           ADD CT-DOC-PTS-API          TO WS-ACUM-DOC
003160        END-IF
003170
003180*       IGUAL QUE EN LOS DEMAS COMPONENTES DEL SUBSISTEMA, EL      *
003190*       TOPE SE APLICA DESPUES DE SUMAR TODOS LOS PUNTOS, NUNCA    *
003200*       DESPUES DE CADA ADD INDIVIDUAL.                               *
003210        IF WS-ACUM-DOC > CT-SCORE-CAP
003220           MOVE CT-SCORE-CAP           TO WS-ACUM-DOC
003230        END-IF
003240        MOVE WS-ACUM-DOC               TO ANL-DOC-QUALITY
003250     END-IF
003260
003270     .
003280 2000-CALIDAD-DOCUMENTACION-EXIT.
003290     EXIT.
003300
003310*****************************************************************
003320*                    3000-ANALISIS-CODIGO                       *
003330* Base CT-CODE-BASE; +CT-CODE-PTS-MULTI-LANG si mas de un       *
003340* lenguaje; +CT-CODE-PTS-WIKI si tiene wiki; tope CT-SCORE-CAP. *
003350*****************************************************************
003360 3000-ANALISIS-CODIGO.
003370*    A DIFERENCIA DE LA DOCUMENTACION, EL PUNTAJE DE CODIGO         *
003380*    ARRANCA SIEMPRE EN CT-CODE-BASE (NO EN CERO) PORQUE TODO       *
003390*    REPOSITORIO TIENE ALGO DE CODIGO POR DEFINICION; LOS DOS       *
003400*    BONUS (MULTI-LENGUAJE Y WIKI) SON INDEPENDIENTES ENTRE SI.     *
003410
003420     MOVE CT-CODE-BASE                 TO WS-ACUM-CODIGO
003430
003440     IF REPO-LANG-COUNT > 1
003450        ADD CT-CODE-PTS-MULTI-LANG     TO WS-ACUM-CODIGO
003460     END-IF
003470     IF REPO-HAS-WIKI = 'Y'
003480        ADD CT-CODE-PTS-WIKI           TO WS-ACUM-CODIGO
003490     END-IF
003500*    MISMO TOPE QUE EN DOCUMENTACION, APLICADO DESPUES DE LOS      *
003510*    DOS BONUS POSIBLES.                                               *
003520     IF WS-ACUM-CODIGO > CT-SCORE-CAP
003530        MOVE CT-SCORE-CAP              TO WS-ACUM-CODIGO
003540     END-IF
003550     MOVE WS-ACUM-CODIGO                TO ANL-CODE-SCORE
003560
003570     .
003580 3000-ANALISIS-CODIGO-EXIT.
003590     EXIT.
003600
003610*****************************************************************
003620*                  4000-ANALISIS-ACTIVIDAD                      *
003630*****************************************************************
003640 4000-ANALISIS-ACTIVIDAD.
003650*    CR-2002-091: SI REPO-COMMIT-COUNT ES CERO, TODO EL           *
003660*    COMPONENTE QUEDA EN CERO Y EL REPOSITORIO SE MARCA INACTIVO   *
003670*    SIN EVALUAR NINGUNA OTRA REGLA; ANTES DE ESTE CAMBIO LA        *
003680*    DIVISION REPO-COMMIT-COUNT / REPO-DAYS-SPAN PROVOCABA SIZE     *
003690*    ERROR CUANDO UN REPOSITORIO RECIEN CREADO NO TENIA COMMITS.   *
003700
003710     IF REPO-COMMIT-COUNT = ZERO
003720        MOVE ZERO                      TO ANL-COMMIT-FREQ
003730        MOVE 'N'                       TO ANL-IS-ACTIVE
003740        MOVE ZERO                      TO ANL-ACTIVITY-SCORE
003750     ELSE
003760*       SI HAY MAS DE UN COMMIT Y UN LAPSO DE DIAS CONOCIDO, LA    *
003770*       FRECUENCIA ES COMMITS/DIAS; CON UN SOLO COMMIT O SIN        *
003780*       LAPSO, LA FRECUENCIA SE APROXIMA A MANO EN EL ELSE          *
003790*       (EVITA OTRA DIVISION POR CERO CON REPO-DAYS-SPAN EN CERO). *
003800        IF REPO-COMMIT-COUNT > 1 AND REPO-DAYS-SPAN > ZERO
003810           COMPUTE ANL-COMMIT-FREQ ROUNDED =
003820                   REPO-COMMIT-COUNT / REPO-DAYS-SPAN
003830        ELSE
003840           IF REPO-COMMIT-COUNT > 1
003850              MOVE REPO-COMMIT-COUNT   TO ANL-COMMIT-FREQ
003860           ELSE
003870              MOVE 1                   TO ANL-COMMIT-FREQ
003880           END-IF
003890        END-IF
003900
003910        IF REPO-DAYS-SINCE-LAST < CT-ACTIVE-DAYS-THRESHOLD
003920           MOVE 'Y'                    TO ANL-IS-ACTIVE
003930        ELSE
003940           MOVE 'N'                    TO ANL-IS-ACTIVE
003950        END-IF
003960
003970        MOVE ZERO                      TO WS-ACUM-ACTIVIDAD
003980        IF ANL-IS-ACTIVE = 'Y'
003990           ADD CT-ACT-PTS-ACTIVE       TO WS-ACUM-ACTIVIDAD
004000        END-IF
004010        IF ANL-COMMIT-FREQ > CT-ACT-FREQ-HIGH
004020           ADD CT-ACT-PTS-FREQ-HIGH    TO WS-ACUM-ACTIVIDAD
004030        ELSE
004040           IF ANL-COMMIT-FREQ > CT-ACT-FREQ-MED
004050              ADD CT-ACT-PTS-FREQ-MED  TO WS-ACUM-ACTIVIDAD
004060           END-IF
004070        END-IF
004080
004090        IF REPO-COMMIT-COUNT < CT-COMMIT-VOL-CAP
004100           MOVE REPO-COMMIT-COUNT      TO WS-VOLUMEN-COMMIT
004110        ELSE
004120           MOVE CT-COMMIT-VOL-CAP      TO WS-VOLUMEN-COMMIT
004130        END-IF
004140        ADD WS-VOLUMEN-COMMIT          TO WS-ACUM-ACTIVIDAD
004150
004160*       TOPE FINAL DEL COMPONENTE DE ACTIVIDAD, DESPUES DE SUMAR  *
004170*       EL BONUS POR ESTAR ACTIVO, EL BONUS POR FRECUENCIA Y EL   *
004180*       VOLUMEN DE COMMITS TOPEADO.                                    *
004190        IF WS-ACUM-ACTIVIDAD > CT-SCORE-CAP
004200           MOVE CT-SCORE-CAP           TO WS-ACUM-ACTIVIDAD
004210        END-IF
004220        MOVE WS-ACUM-ACTIVIDAD          TO ANL-ACTIVITY-SCORE
004230     END-IF
004240
004250     .
004260 4000-ANALISIS-ACTIVIDAD-EXIT.
004270     EXIT.
004280
004290*****************************************************************
004300*                  5000-PUNTAJE-GENERAL                         *
004310* Popularidad = min(estrellas*2 + forks*3, 100). Overall es la  *
004320* suma ponderada de la tabla CT-RW-TABLE.  Grado por escala.    *
004330*****************************************************************
004340 5000-PUNTAJE-GENERAL.
004350*    LA POPULARIDAD SE CALCULA ACA MISMO (NO EN SU PROPIO           *
004360*    PARRAFO) PORQUE ES UN SOLO COMPUTE CORTO Y SOLO LA USA ESTE   *
004370*    PARRAFO; EL PUNTAJE GENERAL PONDERA LOS CUATRO COMPONENTES    *
004380*    (DOC, CODE, ACTIVIDAD, POPULARIDAD) POR CT-RW-* Y LA NOTA     *
004390*    SALE DE LA MISMA TABLA DE UMBRALES QUE USA GHSCR0.             *
004400
004410     COMPUTE WS-POPULARIDAD =
004420             (REPO-STARS * CT-IMPACT-STAR-MULT)
004430           + (REPO-FORKS * CT-IMPACT-FORK-MULT)
004440*    LA POPULARIDAD USA LOS MISMOS MULTIPLICADORES CT-IMPACT-     *
004450*    STAR-MULT/CT-IMPACT-FORK-MULT QUE EL COMPONENTE DE IMPACTO   *
004460*    DE GHSCR0, PERO A NIVEL DE UN SOLO REPOSITORIO EN VEZ DE      *
004470*    TODO EL PORTAFOLIO.                                              *
004480     IF WS-POPULARIDAD > CT-SCORE-CAP
004490        MOVE CT-SCORE-CAP              TO WS-POPULARIDAD
004500     END-IF
004510     MOVE WS-POPULARIDAD                TO ANL-POPULARITY
004520
004530     COMPUTE ANL-OVERALL ROUNDED =
004540             (ANL-DOC-QUALITY      * CT-RW-DOC)
004550           + (ANL-CODE-SCORE       * CT-RW-CODE)
004560           + (ANL-ACTIVITY-SCORE   * CT-RW-ACTIVITY)
004570           + (ANL-POPULARITY       * CT-RW-POPULARITY)
004580
004590     EVALUATE TRUE
004600         WHEN ANL-OVERALL >= CT-GRADE-A
004610              MOVE 'A'                 TO ANL-GRADE
004620         WHEN ANL-OVERALL >= CT-GRADE-B
004630              MOVE 'B'                 TO ANL-GRADE
004640         WHEN ANL-OVERALL >= CT-GRADE-C
004650              MOVE 'C'                 TO ANL-GRADE
004660         WHEN ANL-OVERALL >= CT-GRADE-D
004670              MOVE 'D'                 TO ANL-GRADE
004680         WHEN OTHER
004690              MOVE 'F'                 TO ANL-GRADE
004700     END-EVALUATE
004710
004720     .
004730 5000-PUNTAJE-GENERAL-EXIT.
004740     EXIT.
004750
004760*****************************************************************
004770*                  6000-ARMA-FORTALEZAS                         *
004780* Hasta 3 fortalezas, en el orden fijado por el negocio.        *
004790*****************************************************************
004800 6000-ARMA-FORTALEZAS.
004810*    CUATRO CANDIDATOS A FORTALEZA, EVALUADOS EN ESTE ORDEN FIJO: *
004820*    DOCUMENTACION (EXCELENTE O SIMPLEMENTE CON README), ESTRELLAS*
004830*    (CON NUMERO EMBEBIDO VIA 9500-EXTRAE-LARGO-NUM), ACTIVIDAD Y  *
004840*    LENGUAJE PRINCIPAL; CADA IF RESPETA EL TOPE DE TRES.            *
004850
004860     IF ANL-DOC-QUALITY > CT-DOC-EXCELLENT
004870        IF CN-CANT-FORTALEZAS < 3
004880           ADD 1                       TO CN-CANT-FORTALEZAS
004890           MOVE 'EXCELLENT DOCUMENTATION'
004900                                       TO ANL-STRENGTHS
004910                                          (CN-CANT-FORTALEZAS)
004920        END-IF
004930     ELSE
004940        IF ANL-HAS-README = 'Y'
004950           IF CN-CANT-FORTALEZAS < 3
004960              ADD 1                    TO CN-CANT-FORTALEZAS
004970              MOVE 'HAS README'        TO ANL-STRENGTHS
004980                                          (CN-CANT-FORTALEZAS)
004990           END-IF
005000        END-IF
005010     END-IF
005020
005030     IF REPO-STARS > CT-POPULAR-STARS
005040        IF CN-CANT-FORTALEZAS < 3
005050           MOVE REPO-STARS             TO WS-NUM-EDITADO
005060           PERFORM 9500-EXTRAE-LARGO-NUM
005070              THRU 9500-EXTRAE-LARGO-NUM-EXIT
005080           ADD 1                       TO CN-CANT-FORTALEZAS
005090           STRING 'POPULAR (' DELIMITED BY SIZE
005100                  WS-NUM-EDITADO (CN-POS-NUMERO:CN-LARGO-NUMERO)
005110                                       DELIMITED BY SIZE
005120                  ' STARS)'            DELIMITED BY SIZE
005130             INTO ANL-STRENGTHS (CN-CANT-FORTALEZAS)
005140        END-IF
005150     END-IF
005160
005170     IF ANL-IS-ACTIVE = 'Y'
005180        IF CN-CANT-FORTALEZAS < 3
005190           ADD 1                       TO CN-CANT-FORTALEZAS
005200           MOVE 'ACTIVELY MAINTAINED'  TO ANL-STRENGTHS
005210                                          (CN-CANT-FORTALEZAS)
005220        END-IF
005230     END-IF
005240
005250     IF REPO-PRIMARY-LANG NOT = SPACES
005260        IF CN-CANT-FORTALEZAS < 3
005270           ADD 1                       TO CN-CANT-FORTALEZAS
005280           STRING 'BUILT WITH ' DELIMITED BY SIZE
005290                  REPO-PRIMARY-LANG    DELIMITED BY SIZE
005300             INTO ANL-STRENGTHS (CN-CANT-FORTALEZAS)
005310        END-IF
005320     END-IF
005330
005340     .
005350 6000-ARMA-FORTALEZAS-EXIT.
005360     EXIT.
005370
005380*****************************************************************
005390*                  7000-ARMA-DEBILIDADES                        *
005400* Hasta 3 debilidades, en el orden fijado por el negocio.       *
005410*****************************************************************
005420 7000-ARMA-DEBILIDADES.
005430*    CUATRO CANDIDATOS A DEBILIDAD, CONTRAPARTE DE 6000: FALTA DE *
005440*    README (O README DEMASIADO BREVE), FALTA DE INSTRUCCIONES DE  *
005450*    SETUP, INACTIVIDAD Y BAJO VOLUMEN DE COMMITS.                    *
005460
005470     IF ANL-HAS-README = 'N'
005480        IF CN-CANT-DEBILES < 3
005490           ADD 1                       TO CN-CANT-DEBILES
005500           MOVE 'MISSING README'       TO ANL-WEAKNESSES
005510                                          (CN-CANT-DEBILES)
005520        END-IF
005530     ELSE
005540        IF REPO-README-LEN < CT-README-BRIEF-LEN
005550           IF CN-CANT-DEBILES < 3
005560              ADD 1                    TO CN-CANT-DEBILES
005570              MOVE 'README TOO BRIEF'  TO ANL-WEAKNESSES
005580                                          (CN-CANT-DEBILES)
005590           END-IF
005600        END-IF
005610     END-IF
005620
005630     IF REPO-HAS-SETUP = 'N'
005640        IF CN-CANT-DEBILES < 3
005650           ADD 1                       TO CN-CANT-DEBILES
005660           MOVE 'NO SETUP INSTRUCTIONS'
005670                                       TO ANL-WEAKNESSES
005680                                          (CN-CANT-DEBILES)
005690        END-IF
005700     END-IF
005710
005720     IF ANL-IS-ACTIVE = 'N'
005730        IF CN-CANT-DEBILES < 3
005740           ADD 1                       TO CN-CANT-DEBILES
005750           MOVE 'INACTIVE REPOSITORY'  TO ANL-WEAKNESSES
005760                                          (CN-CANT-DEBILES)
005770        END-IF
005780     END-IF
005790
005800     IF REPO-COMMIT-COUNT < CT-LOW-COMMIT
005810        IF CN-CANT-DEBILES < 3
005820           ADD 1                       TO CN-CANT-DEBILES
005830           MOVE 'LOW COMMIT ACTIVITY'  TO ANL-WEAKNESSES
005840                                          (CN-CANT-DEBILES)
005850        END-IF
005860     END-IF
005870
005880     .
005890 7000-ARMA-DEBILIDADES-EXIT.
005900     EXIT.
005910
005920*****************************************************************
005930*               9500-EXTRAE-LARGO-NUM                           *
005940* Ubica la primera posicion no blanco de WS-NUM-EDITADO (campo  *
005950* ZZZZZ9 de 6 bytes) para poder incrustarlo en un STRING sin    *
005960* los espacios de la supresion de ceros.                        *
005970*****************************************************************
005980*
005990*****************************************************************
006000*      NOTA SOBRE 9500-EXTRAE-LARGO-NUM / 9510-BUSCA-POS-NUM      *
006010*****************************************************************
006020*                                                                *
006030*  ESTA MISMA RUTINA APARECE, CON EL MISMO NOMBRE Y LA MISMA      *
006040*  LOGICA, EN GHPORT0, GHSCR0, GHREC0 Y GHRDM0; NO SE FACTORIZO   *
006050*  A UN SUBPROGRAMA APARTE POR SER CORTA Y PORQUE CADA MODULO YA *
006060*  TIENE SU PROPIA WS-EDICION-NUMERO.  AQUI SOLO SE USA PARA LA  *
006070*  FORTALEZA 'POPULAR (N STARS)' DE 6000-ARMA-FORTALEZAS.          *
006080*                                                                *
006090*****************************************************************
006100*
006110 9500-EXTRAE-LARGO-NUM.
006120
006130     PERFORM 9510-BUSCA-POS-NUM
006140        THRU 9510-BUSCA-POS-NUM-EXIT
006150        VARYING CN-POS-NUMERO FROM 1 BY 1
006160        UNTIL CN-POS-NUMERO > 6
006170        OR WS-NUM-EDITADO-BYTES (CN-POS-NUMERO:1) NOT = SPACE
006180
006190     COMPUTE CN-LARGO-NUMERO = 7 - CN-POS-NUMERO
006200
006210     .
006220 9500-EXTRAE-LARGO-NUM-EXIT.
006230     EXIT.
006240
006250 9510-BUSCA-POS-NUM.
006260     CONTINUE.
006270 9510-BUSCA-POS-NUM-EXIT.
006280     EXIT.

000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHSCR0                                     *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA EL PUNTAJE DE          *
000150*               PORTAFOLIO (PORTFOLIO-SCORE), SALIDA DEL SCORER. *
000160*                                                                *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 367 POSICIONES.                          *
000200*           PREFIJO  : PSCR.                                    *
000210*                                                                *
000220******************************************************************
000230     05  GHSCR0.
000240         10  PSCR-OVERALL                  PIC 9(03)V99.
000250         10  PSCR-DOC                      PIC 9(03)V99.
000260         10  PSCR-CODE                     PIC 9(03)V99.
000270         10  PSCR-CONSIST                  PIC 9(03)V99.
000280         10  PSCR-IMPACT                   PIC 9(03)V99.
000290         10  PSCR-DEPTH                    PIC 9(03)V99.
000300         10  PSCR-GRADE                    PIC X(01).
000310         10  PSCR-RED-FLAGS-GRP.
000320             15  PSCR-RED-FLAGS            PIC X(50)
000330                                            OCCURS 3 TIMES.
000340******************************************************************
000350*  VISTA ALTERNA DE LAS BANDERAS ROJAS COMO UN SOLO BLOQUE,      *
000360*  USADA POR EL ROADMAP PARA DETECTAR "SIN REPOSITORIOS".        *
000370******************************************************************
000380         10  PSCR-RED-FLAGS-BLK REDEFINES PSCR-RED-FLAGS-GRP
000390                                            PIC X(150).
000400         10  PSCR-STRENGTHS-GRP.
000410             15  PSCR-STRENGTHS            PIC X(60)
000420                                            OCCURS 3 TIMES.
000430         10  FILLER                        PIC X(06).

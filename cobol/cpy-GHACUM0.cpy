000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHACUM0                                    *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION CON LOS ACUMULADORES DE     *
000150*               PORTAFOLIO REUNIDOS POR EL LECTOR DE REPOSITORIOS*
000160*               MIENTRAS RECORRE EL ARCHIVO DE ENTRADA, USADOS   *
000170*               POR EL SCORER PARA LOS COMPONENTES DE IMPACTO,   *
000180*               CONSISTENCIA Y PROFUNDIDAD.                      *
000190*                                                                *
000200* -------------------------------------------------------------- *
000210*                                                                *
000220*           PREFIJO  : ACUM.                                    *
000230*                                                                *
000240******************************************************************
000250     05  GHACUM0.
000260         10  ACUM-REPOS-READ               PIC 9(02).
000270         10  ACUM-REPOS-ANALYZED           PIC 9(02).
000280         10  ACUM-TOTAL-STARS              PIC 9(08).
000290         10  ACUM-TOTAL-FORKS              PIC 9(08).
000300         10  ACUM-ACTIVE-COUNT             PIC 9(02).
000310         10  ACUM-README-COUNT             PIC 9(02).
000320         10  ACUM-DOC-GT50-COUNT           PIC 9(02).
000330         10  ACUM-DOC-GT70-COUNT           PIC 9(02).
000340         10  ACUM-DOC-LT50-COUNT           PIC 9(02).
000350         10  ACUM-DISTINCT-LANG-COUNT      PIC 9(02).
000360         10  FILLER                        PIC X(04).

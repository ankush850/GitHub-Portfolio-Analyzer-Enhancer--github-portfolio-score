000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHCAND0                                    *
000130*                                                                *
000140* DESCRIPCION:  AREA DE COMUNICACION PARA EL REGISTRO DE         *
000150*               CANDIDATO DEL ANALIZADOR DE PORTAFOLIO GITHUB.   *
000160*                                                                *
000170* -------------------------------------------------------------- *
000180*                                                                *
000190*           LONGITUD : 092 POSICIONES.                          *
000200*           PREFIJO  : CAND.                                    *
000210*                                                                *
000220******************************************************************
000230     05  GHCAND0.
000240         10  CAND-USERNAME                 PIC X(39).
000250         10  CAND-NAME                     PIC X(40).
000260         10  CAND-PUBLIC-REPOS             PIC 9(04).
000270         10  CAND-FOLLOWERS                PIC 9(06).
000280         10  CAND-RECENT-EVENTS            PIC 9(03).
000290******************************************************************
000300*  VISTA ALTERNA NUMERICA DEL RENGLON DE CANDIDATO, USADA POR    *
000310*  EL VALIDADOR PARA VERIFICAR "TODO ESPACIOS" DE UN SOLO GOLPE. *
000320******************************************************************
000330     05  GHCAND0-R REDEFINES GHCAND0.
000340         10  CAND-R-USERNAME               PIC X(39).
000350         10  CAND-R-RESTO                  PIC X(53).

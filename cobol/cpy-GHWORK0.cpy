000100******************************************************************
000110*                                                                *
000120* NOMBRE DEL OBJETO:  GHWORK0                                    *
000130*                                                                *
000140* DESCRIPCION:  TABLA DE TRABAJO EN MEMORIA CON EL RESULTADO DE  *
000150*               ANALISIS DE CADA REPOSITORIO LEIDO (MAXIMO 20,   *
000160*               MAX-REPOS), USADA POR EL SCORER, EL RECRUITER Y  *
000170*               EL ROADMAP.  GUARDA LOS CAMPOS ANL- MAS LOS      *
000180*               DATOS DEL REPO-RECORD QUE ESOS MODULOS NECESITAN *
000190*               Y QUE NO VIAJAN EN EL RENGLON DE ANALISIS.       *
000200*                                                                *
000210* -------------------------------------------------------------- *
000220*                                                                *
000230*           PREFIJO  : WORK.                                    *
000240*                                                                *
000250******************************************************************
000260     05  GHWORK0-TABLE.
000270         10  GHWORK0-ENTRY OCCURS 20 TIMES
000280                            INDEXED BY WORK-IDX.
000290             15  WORK-REPO-NAME            PIC X(40).
000300             15  WORK-DOC-QUALITY          PIC 9(03).
000310             15  WORK-HAS-README           PIC X(01).
000320             15  WORK-CODE-SCORE           PIC 9(03).
000330             15  WORK-ACTIVITY-SCORE       PIC 9(03).
000340             15  WORK-COMMIT-FREQ          PIC 9(03)V99.
000350             15  WORK-IS-ACTIVE            PIC X(01).
000360             15  WORK-POPULARITY           PIC 9(03).
000370             15  WORK-OVERALL              PIC 9(03)V99.
000380             15  WORK-GRADE                PIC X(01).
000390             15  WORK-STRENGTHS            PIC X(40)
000400                                            OCCURS 3 TIMES.
000410             15  WORK-WEAKNESSES           PIC X(40)
000420                                            OCCURS 3 TIMES.
000430             15  WORK-STARS                PIC 9(06).
000440             15  WORK-FORKS                PIC 9(06).
000450             15  WORK-PRIMARY-LANG         PIC X(20).
000460             15  FILLER                    PIC X(04).
